000100*****************************************************************
000200*                                                               *
000300*                DATA QUALITY         NIGHTLY MONITOR           *
000400*        RUNS AFTER THE OVERNIGHT CUSTOMER FEED HAS LANDED     *
000500*           AND BEFORE THE LOAD JOB IS ALLOWED TO COMMIT       *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200**
001300      PROGRAM-ID.         DQ000.
001400**
001500    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001600    INSTALLATION.       APPLEWOOD COMPUTERS.
001700    DATE-WRITTEN.       03-11-87.
001800    DATE-COMPILED.
001900    SECURITY.           COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002000                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100                        LICENSE.  SEE THE FILE COPYING.
002200**
002300    REMARKS.            DATA QUALITY MONITOR - NIGHTLY RUN.
002400                        LOADS LAST NIGHT'S REFERENCE (CLEAN) FEED,
002500                        SCANS TONIGHT'S FEED FIELD BY FIELD,
002600                        CHECKS STRUCTURE/TYPE, WATCHES FOR DRIFT
002700                        AGAINST THE REFERENCE AND SCORES IT.
002800*
002900*    VERSION.            SEE PROG-NAME & DATE-COMPED IN WS.
003000*
003100*    CALLED MODULES.     NONE - SELF CONTAINED, NO SCREENS.
003200*
003300*    ERROR MESSAGES USED.
003400*  THIS JOB:
003500*                        DQ001 - DQ016, SEE WSDQMSG.
003600**
003700* CHANGES:
003800* 03/11/87 VBC -  1.0.00 CREATED - NIGHTLY DATA QUALITY RUN
003900*                        FOR THE OVERNIGHT FEED, SCHEMA BOUNDS AS
004000*                        AGREED WITH THE BUREAU.
004100* 07/02/87 VBC -    .01 ADDED DUPLICATE USER-ID CHECK PER OPS
004200*                        REQUEST AFTER LAST WEEK'S DOUBLE LOAD.
004300* 14/01/88 MFC -    .02 COUNTRY CARDINALITY TEST ADDED - REF FILE
004400*                        NOW CARRIES TWO YEARS OF HISTORY.
004500* 09/09/89 VBC -  1.1.00 SPEND FIELD WIDENED TO 7+2 DIGITS.
004600* 23/04/91 RJT -    .01 FIXED QUARTILE INTERPOLATION - WAS
004700*                        TRUNCATING INSTEAD OF ROUNDING AT MID PT.
004800* 30/11/93 VBC -  1.2.00 OUTLIER UNION COUNT NOW COUNTS A RECORD
004900*                        ONCE WHETHER FLAGGED BY Z-SCORE OR IQR,
005000*                        NOT BOTH - WAS DOUBLE COUNTING THE SCORE.
005100* 17/08/95 KSP -    .01 MISSING VALUE SPIKE THRESHOLD RAISED FROM
005200*                        3PP TO 5PP - CHASED FALSE POSITIVES A
005300*                        MONTH ON THE THURSDAY FEED.
005400* 05/02/97 VBC -  1.3.00 REWORKED SCORE DEDUCTIONS TO MATCH
005500*                        THE NEW DATA GOVERNANCE SIGN OFF SHEET.
005600* 11/12/98 VBC -  1.3.01 Y2K - ACCEPT FROM DATE RETURNS A
005700*                        2 DIGIT YEAR HERE, WINDOWED CENTURY
005800*                        TO 19 FOR YY NOT LESS THAN 50, ELSE 20.
005900*                        AUDITED EVERY DATE FIELD THIS PROGRAM
006000*                        TOUCHES.
006100* 03/03/99 VBC -       2 CONFIRMED CLEAN ON JAN 2000 TEST FEED -
006200*                        FILED WITH OPS SIGN OFF DQ-Y2K-01.
006300* 21/06/02 MFC -  1.4.00 REPORT WIDENED TO 132 COLS FOR THE NEW
006400*                        LANDSCAPE PRINTER IN THE MACHINE ROOM.
006500* 14/02/06 VBC -    .01 REFERENCE FILE NOTE - NIGHTLY VOLUME NOW
006600*                        NEARER 1000 ROWS, WAS UNDER 300 WHEN
006700*                        WRITTEN.
006800* 09/10/11 RJT -  1.5.00 SELECT CLAUSES MOVED OFF HARD CODED UNIT
006900*                        NAMES ONTO LOGICAL DQCURR/DQREF NAMES.
007000* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
007100*                        PREVIOUS NOTICES - SEE SECURITY ABOVE.
007200* 18/02/26 VBC -  2.0.00 REBUILT FROM SCRATCH, REPLACING THE
007300*                        AWK SCRIPT OPS HAD BEEN RUNNING BY HAND -
007400*                        NOW A PROPER ACAS STYLE BATCH JOB.
007500* 22/02/26 VBC -    .01 RAISED ERROR/WARNING LIST OCCURS FROM 10
007600*                        TO 20 - SEE WSDQMSG CHANGE LOG.
007700* 25/02/26 VBC -    .02 COUNTRY/USER-ID TABLES RAISED TO 200/2000
007800*                        OCCURS - SEE WSDQTAB CHANGE LOG.
007900* 26/02/26 VBC -    .03 SPLIT OUTLIER TEST INTO Z-SCORE AND IQR
008000*                        PASSES SHARING ONE SORT/QUARTILE ROUTINE.
008100**
008200*
008300**********************************************************
008400*
008500* COPYRIGHT NOTICE.
008600* ****************
008700*
008800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
008900* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 & LATER.
009000*
009100* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
009200* AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC
009300* LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION
009400* 3 AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
009500* INCLUDES FOR USE WITHIN A BUSINESS BUT WITHOUT REPACKAGING OR
009600* FOR RESALE IN ANY WAY.
009700*
009800* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
009900* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
010000* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
010100* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
010200*
010300* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
010400* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE
010500* TO THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
010600* BOSTON, MA 02111-1307 USA.
010700*
010800**********************************************************
010900*
011000 ENVIRONMENT             DIVISION.
011100*===============================
011200 CONFIGURATION           SECTION.
011300 SOURCE-COMPUTER.        IBM-PC.
011400 OBJECT-COMPUTER.        IBM-PC.
011500 SPECIAL-NAMES.
011600     C01 IS TOP-OF-FORM
011700     CLASS DQ-DIGIT-CLASS   IS "0" THRU "9"
011800     CLASS DQ-SIGN-CLASS    IS "+" "-"
011900     UPSI-0 IS DQ-TEST-MODE-SWITCH.
012000*
012100 INPUT-OUTPUT             SECTION.
012200 FILE-CONTROL.
012300     COPY "SELDQCUR.COB".
012400     COPY "SELDQREF.COB".
012500     COPY "SELDQRPT.COB".
012600     COPY "SELDQSUM.COB".
012700*
012800 DATA                    DIVISION.
012900*===============================
013000 FILE                     SECTION.
013100     COPY "FDDQCUR.COB".
013200     COPY "FDDQREF.COB".
013300     COPY "FDDQRPT.COB".
013400     COPY "FDDQSUM.COB".
013500*
013600 WORKING-STORAGE          SECTION.
013700*===============================
013800 77  PROG-NAME            PIC X(17) VALUE "DQ000 (2.0.00)".
013900*
014000     COPY "WSDQSCH.COB".
014100     COPY "WSDQREC.COB".
014200     COPY "WSDQTAB.COB".
014300     COPY "WSDQMSG.COB".
014400*
014500* FILE STATUS AND END OF FILE SWITCHES - ONE BYTE EACH.
014600*
014700 01  DQ-CUR-FILE-STATUS      PIC XX    VALUE "00".
014800 01  DQ-REF-FILE-STATUS      PIC XX    VALUE "00".
014900 01  DQ-RPT-FILE-STATUS      PIC XX    VALUE "00".
015000 01  DQ-SUM-FILE-STATUS      PIC XX    VALUE "00".
015100*
015200 01  WS-SWITCHES.
015300     03  DQ-CUR-EOF        PIC X     VALUE "N".
015400         88  DQ-CUR-AT-EOF    VALUE "Y".
015500     03  DQ-REF-EOF        PIC X     VALUE "N".
015600         88  DQ-REF-AT-EOF    VALUE "Y".
015700*
015800* RUN DATE/TIME BLOCK - ACCEPT FROM DATE/TIME, Y2K WINDOWED PER
015900* CHANGE LOG ENTRY 11/12/98.  THIRD REDEFINES GROUP IN THIS PROG.
016000*
016100 01  DQ-TODAYS-DATE-BLOCK.
016200     03  DQ-TODAY-RAW          PIC 9(6).
016300     03  DQ-TODAY-PARTS REDEFINES DQ-TODAY-RAW.
016400         05  DQ-TODAY-YY       PIC 99.
016500         05  DQ-TODAY-MM       PIC 99.
016600         05  DQ-TODAY-DD       PIC 99.
016700     03  DQ-TODAY-CCYY-GRP.
016800         05  DQ-TODAY-CC       PIC 99 VALUE ZERO.
016900         05  DQ-TODAY-YY2      PIC 99 VALUE ZERO.
017000     03  DQ-TODAY-CCYY REDEFINES DQ-TODAY-CCYY-GRP PIC 9(4).
017100     03  DQ-TIME-RAW           PIC 9(8).
017200     03  DQ-TIME-PARTS REDEFINES DQ-TIME-RAW.
017300         05  DQ-TIME-HH        PIC 99.
017400         05  DQ-TIME-MN        PIC 99.
017500         05  DQ-TIME-SS        PIC 99.
017600         05  DQ-TIME-HS        PIC 99.
017700*
017800 01  DQ-RUN-TIMESTAMP         PIC X(19) VALUE SPACES.
017900*
018000* PRINT LINE WORK AREA - MOVED TO DQ-PRINT-LINE BEFORE WRITE.
018100*
018200 01  DQ-PRINT-WORK            PIC X(132) VALUE SPACES.
018300*
018400* EDIT FIELDS FOR THE PRINTED REPORT - HOUSE ZZ/Z9 PICTURE HABITS.
018500*
018600 01  DQ-EDIT-FIELDS.
018700     03  DQ-EDIT-ROWS         PIC ZZZZ9.
018800     03  DQ-EDIT-COLS         PIC Z9.
018900     03  DQ-EDIT-COUNT3       PIC ZZ9.
019000     03  DQ-EDIT-COUNT5       PIC ZZZZ9.
019100     03  DQ-EDIT-PCT          PIC ZZ9.99.
019200     03  DQ-EDIT-PCT2         PIC ZZ9.99.
019300     03  DQ-EDIT-PCT3         PIC ZZ9.99-.
019400     03  DQ-EDIT-SCORE        PIC ZZ9.9.
019500     03  DQ-EDIT-MEAN         PIC Z,ZZZ,ZZ9.99-.
019600     03  DQ-EDIT-AMOUNT       PIC Z,ZZZ,ZZ9.99-.
019700     03  DQ-EDIT-AMOUNT2      PIC Z,ZZZ,ZZ9.99-.
019800     03  DQ-EDIT-AMOUNT3      PIC Z,ZZZ,ZZ9.99-.
019900     03  DQ-EDIT-AGE          PIC ZZ9-.
020000     03  DQ-EDIT-AGE2         PIC ZZ9-.
020100     03  DQ-SPIKE-COL-NAME    PIC X(12) VALUE SPACES.
020200*
020300 01  DQ-LINE-NUMBER           PIC 9(3)  COMP VALUE ZERO.
020400*
020500* CHARACTER SCAN WORK AREA - USED TO PICK A NUMERIC-TEXT FIELD
020600* APART ONE BYTE AT A TIME, AGE AND SPEND ALIKE (AA220 FAMILY).
020700*
020800 01  DQ-FMT-WORK.
020900     03  DQ-FMT-INT-VALUE      PIC S9(9)    COMP VALUE ZERO.
021000     03  DQ-FMT-DECIMAL-PLACES PIC 9        COMP VALUE ZERO.
021100     03  DQ-FMT-DIGIT-VAL      PIC 9        VALUE ZERO.
021200     03  DQ-FMT-POINT-SEEN     PIC X        VALUE "N".
021300     03  DQ-FMT-DIGIT-SEEN     PIC X        VALUE "N".
021400     03  DQ-FMT-TRAILING       PIC X        VALUE "N".
021500     03  DQ-FMT-NEGATIVE       PIC X        VALUE "N".
021600     03  DQ-FMT-BAD            PIC X        VALUE "N".
021700     03  DQ-FMT-THIS-CHAR      PIC X        VALUE SPACE.
021800*
021900 PROCEDURE               DIVISION.
022000*===============================
022100*
022200 AA000-MAIN.
022300     PERFORM AA010-INITIALISE THRU AA010-EXIT.
022400     PERFORM AA100-LOAD-REFERENCE THRU AA100-EXIT.
022500     PERFORM AA150-READ-CURRENT THRU AA150-EXIT
022600             UNTIL DQ-CUR-AT-EOF.
022700     CLOSE DQ-CURRENT-FILE
022800           DQ-REFERENCE-FILE.
022900     PERFORM BB000-VALIDATE-SCHEMA THRU BB000-EXIT.
023000     PERFORM CC000-DETECT-DRIFT    THRU CC000-EXIT.
023100     PERFORM DD000-COMPLETENESS    THRU DD000-EXIT.
023200     PERFORM EE000-SCORE-QUALITY   THRU EE000-EXIT.
023300     PERFORM FF000-WRITE-REPORT    THRU FF000-EXIT.
023400     PERFORM FF900-WRITE-SUMMARY   THRU FF900-EXIT.
023500     CLOSE DQ-REPORT-FILE
023600           DQ-SUMMARY-FILE.
023700     MOVE ZERO TO RETURN-CODE.
023800     GOBACK.
023900 AA000-EXIT.
024000     EXIT.
024100*
024200 AA010-INITIALISE.
024300*    TODAY'S DATE/TIME FOR THE REPORT HEADINGS - WINDOWED FOR THE
024400*    CENTURY THE WAY THIS BOX HAS ALWAYS HAD TO BE HANDLED.
024500     ACCEPT DQ-TODAY-RAW FROM DATE.
024600     ACCEPT DQ-TIME-RAW  FROM TIME.
024700     IF DQ-TODAY-YY < 50
024800         MOVE 20 TO DQ-TODAY-CC
024900     ELSE
025000         MOVE 19 TO DQ-TODAY-CC
025100     END-IF.
025200     MOVE DQ-TODAY-YY TO DQ-TODAY-YY2.
025300     MOVE DQ-TODAY-CCYY TO DQ-RUN-TIMESTAMP (1:4).
025400     MOVE "-"          TO DQ-RUN-TIMESTAMP (5:1).
025500     MOVE DQ-TODAY-MM  TO DQ-RUN-TIMESTAMP (6:2).
025600     MOVE "-"          TO DQ-RUN-TIMESTAMP (8:1).
025700     MOVE DQ-TODAY-DD  TO DQ-RUN-TIMESTAMP (9:2).
025800     MOVE SPACE        TO DQ-RUN-TIMESTAMP (11:1).
025900     MOVE DQ-TIME-HH   TO DQ-RUN-TIMESTAMP (12:2).
026000     MOVE ":"          TO DQ-RUN-TIMESTAMP (14:1).
026100     MOVE DQ-TIME-MN   TO DQ-RUN-TIMESTAMP (15:2).
026200     MOVE ":"          TO DQ-RUN-TIMESTAMP (17:1).
026300     MOVE DQ-TIME-SS   TO DQ-RUN-TIMESTAMP (18:2).
026400     OPEN INPUT DQ-REFERENCE-FILE.
026500     IF DQ-REF-FILE-STATUS NOT = "00"
026600         DISPLAY DQ006
026700         MOVE 16 TO RETURN-CODE
026800         GOBACK
026900     END-IF.
027000     OPEN INPUT DQ-CURRENT-FILE.
027100     IF DQ-CUR-FILE-STATUS NOT = "00"
027200         DISPLAY DQ005
027300         CLOSE DQ-REFERENCE-FILE
027400         MOVE 16 TO RETURN-CODE
027500         GOBACK
027600     END-IF.
027700     OPEN OUTPUT DQ-REPORT-FILE.
027800     OPEN OUTPUT DQ-SUMMARY-FILE.
027900 AA010-EXIT.
028000     EXIT.
028100*
028200*----------------------------------------------------------------
028300* STEP 1 - LOAD THE REFERENCE (BASELINE) FEED FULLY INTO THE
028400* ACCUMULATOR TABLES BEFORE A SINGLE CURRENT RECORD IS READ.
028500*----------------------------------------------------------------
028600 AA100-LOAD-REFERENCE.
028700     PERFORM AA110-READ-REFERENCE THRU AA110-EXIT
028800             UNTIL DQ-REF-AT-EOF.
028900 AA100-EXIT.
029000     EXIT.
029100*
029200 AA110-READ-REFERENCE.
029300     READ DQ-REFERENCE-FILE
029400         AT END
029500             MOVE "Y" TO DQ-REF-EOF
029600             GO TO AA110-EXIT
029700     END-READ.
029800     ADD 1 TO DQ-REF-RECORDS.
029900     PERFORM AA120-EDIT-REFERENCE THRU AA120-EXIT.
030000 AA110-EXIT.
030100     EXIT.
030200*
030300 AA120-EDIT-REFERENCE.
030400*    REF FILE ONLY NEEDS NULL COUNTS PLUS THE RAW VALUES KEPT FOR
030500*    THE DRIFT TESTS FURTHER DOWN - NO TYPE/RANGE TESTS ARE
030600*    REPORTED AGAINST THE REFERENCE, IT IS ASSUMED CLEAN.
030700     IF DQ-REF-USER-ID = SPACES
030800         ADD 1 TO DQ-REF-NULL-USER-ID
030900     END-IF.
031000     IF DQ-REF-COUNTRY = SPACES
031100         ADD 1 TO DQ-REF-NULL-COUNTRY
031200     END-IF.
031300     IF DQ-REF-SIGNUP-DATE = SPACES
031400         ADD 1 TO DQ-REF-NULL-DATE
031500     END-IF.
031600     IF DQ-REF-AGE-RAW = SPACES
031700         ADD 1 TO DQ-REF-NULL-AGE
031800     ELSE
031900         IF DQ-REF-AGE-RAW IS NUMERIC
032000             ADD 1 TO DQ-REF-AGE-N
032100             MOVE DQ-REF-AGE-RAW TO DQ-REF-AGE-VALS (DQ-REF-AGE-N)
032200         END-IF
032300     END-IF.
032400     IF DQ-REF-SPEND-RAW = SPACES
032500         ADD 1 TO DQ-REF-NULL-SPEND
032600     ELSE
032700         MOVE DQ-REF-SPEND-RAW TO DQ-WK-SPEND-RAW
032800         PERFORM AA222-TEST-SPEND-FORMAT THRU AA222-EXIT
032900         IF DQ-WK-SPEND-IS-NUMERIC
033000             ADD 1 TO DQ-REF-SPEND-N
033100             MOVE DQ-WK-SPEND-NUM
033200                 TO DQ-REF-SPEND-VALS (DQ-REF-SPEND-N)
033300         END-IF
033400     END-IF.
033500     IF DQ-REF-COUNTRY NOT = SPACES
033600         PERFORM AA260-STORE-REF-COUNTRY THRU AA260-EXIT
033700     END-IF.
033800 AA120-EXIT.
033900     EXIT.
034000*
034100*----------------------------------------------------------------
034200* STEP 2 - READ TONIGHT'S CURRENT FEED, ONE RECORD AT A TIME,
034300* TESTING AND ACCUMULATING AS WE GO.
034400*----------------------------------------------------------------
034500 AA150-READ-CURRENT.
034600     READ DQ-CURRENT-FILE
034700         AT END
034800             MOVE "Y" TO DQ-CUR-EOF
034900             GO TO AA150-EXIT
035000     END-READ.
035100     ADD 1 TO DQ-CUR-RECORDS.
035200     PERFORM AA200-EDIT-RECORD THRU AA200-EXIT.
035300 AA150-EXIT.
035400     EXIT.
035500*
035600 AA200-EDIT-RECORD.
035700     MOVE DQ-CUR-USER-ID     TO DQ-WK-USER-ID.
035800     MOVE DQ-CUR-AGE-RAW     TO DQ-WK-AGE-RAW.
035900     MOVE DQ-CUR-COUNTRY     TO DQ-WK-COUNTRY.
036000     MOVE DQ-CUR-SIGNUP-DATE TO DQ-WK-SIGNUP-DATE.
036100     MOVE DQ-CUR-SPEND-RAW   TO DQ-WK-SPEND-RAW.
036200     MOVE "N" TO DQ-WK-USER-ID-MISS  DQ-WK-AGE-MISS
036300                 DQ-WK-COUNTRY-MISS  DQ-WK-DATE-MISS
036400                 DQ-WK-SPEND-MISS    DQ-WK-AGE-IS-NUM
036500                 DQ-WK-DATE-IS-OK    DQ-WK-SPEND-IS-NUM
036600                 DQ-WK-AGE-IN-RANGE.
036700     PERFORM AA210-TEST-MISSING  THRU AA210-EXIT.
036800     PERFORM AA220-TEST-TYPE     THRU AA220-EXIT.
036900     PERFORM AA230-TEST-RANGE    THRU AA230-EXIT.
037000     PERFORM AA240-STORE-FOR-DRIFT THRU AA240-EXIT.
037100     PERFORM AA250-CHECK-DUPLICATE THRU AA250-EXIT.
037200 AA200-EXIT.
037300     EXIT.
037400*
037500 AA210-TEST-MISSING.
037600     IF DQ-WK-USER-ID = SPACES
037700         MOVE "Y" TO DQ-WK-USER-ID-MISS
037800         ADD 1 TO DQ-CUR-NULL-USER-ID
037900     END-IF.
038000     IF DQ-WK-AGE-RAW = SPACES
038100         MOVE "Y" TO DQ-WK-AGE-MISS
038200         ADD 1 TO DQ-CUR-NULL-AGE
038300     END-IF.
038400     IF DQ-WK-COUNTRY = SPACES
038500         MOVE "Y" TO DQ-WK-COUNTRY-MISS
038600         ADD 1 TO DQ-CUR-NULL-COUNTRY
038700     END-IF.
038800     IF DQ-WK-SIGNUP-DATE = SPACES
038900         MOVE "Y" TO DQ-WK-DATE-MISS
039000         ADD 1 TO DQ-CUR-NULL-DATE
039100     END-IF.
039200     IF DQ-WK-SPEND-RAW = SPACES
039300         MOVE "Y" TO DQ-WK-SPEND-MISS
039400         ADD 1 TO DQ-CUR-NULL-SPEND
039500     END-IF.
039600 AA210-EXIT.
039700     EXIT.
039800*
039900 AA220-TEST-TYPE.
040000*    AGE - OPTIONAL SIGN THEN DIGITS ONLY, NO DECIMAL POINT.
040100     IF NOT DQ-WK-AGE-IS-MISSING
040200         PERFORM AA221-TEST-AGE-FORMAT THRU AA221-EXIT
040300         IF NOT DQ-WK-AGE-IS-NUMERIC
040400             ADD 1 TO DQ-CUR-TYPE-AGE
040500         END-IF
040600     END-IF.
040700*    SPEND - OPTIONAL SIGN, DIGITS, AT MOST ONE DECIMAL POINT
040800*    AND AT MOST 2 DIGITS AFTER IT.
040900     IF NOT DQ-WK-SPEND-IS-MISSING
041000         PERFORM AA222-TEST-SPEND-FORMAT THRU AA222-EXIT
041100         IF NOT DQ-WK-SPEND-IS-NUMERIC
041200             ADD 1 TO DQ-CUR-TYPE-SPEND
041300         END-IF
041400     END-IF.
041500*    SIGNUP-DATE - EXACTLY THE 9999-99-99 SHAPE, MONTH 01-12,
041600*    DAY 01-31 (WE DO NOT CHASE SHORT MONTHS/LEAP YEARS HERE).
041700     IF NOT DQ-WK-DATE-IS-MISSING
041800         PERFORM AA225-TEST-DATE-SHAPE THRU AA225-EXIT
041900         IF NOT DQ-WK-DATE-IS-VALID
042000             ADD 1 TO DQ-CUR-TYPE-DATE
042100         END-IF
042200     END-IF.
042300 AA220-EXIT.
042400     EXIT.
042500*
042600 AA221-TEST-AGE-FORMAT.
042700*    SAME CHARACTER-SCAN TECHNIQUE AS SPEND (AA222) BUT SIMPLER -
042800*    NO DECIMAL POINT IS EVER VALID IN AN AGE VALUE.
042900     MOVE "N" TO DQ-FMT-DIGIT-SEEN DQ-FMT-TRAILING
043000                 DQ-FMT-NEGATIVE   DQ-FMT-BAD.
043100     MOVE ZERO TO DQ-FMT-INT-VALUE.
043200     PERFORM AA221-SCAN-AGE-CHAR THRU AA221-SCAN-AGE-CHAR-EXIT
043300             VARYING DQ-IX FROM 1 BY 1
043400             UNTIL DQ-IX > 11 OR DQ-FMT-BAD = "Y".
043500     IF DQ-FMT-BAD = "N" AND DQ-FMT-DIGIT-SEEN = "Y"
043600         MOVE "Y" TO DQ-WK-AGE-IS-NUM
043700         MOVE DQ-FMT-INT-VALUE TO DQ-WK-AGE-NUM
043800         IF DQ-FMT-NEGATIVE = "Y"
043900             COMPUTE DQ-WK-AGE-NUM = DQ-WK-AGE-NUM * -1
044000         END-IF
044100     END-IF.
044200 AA221-EXIT.
044300     EXIT.
044400*
044500 AA221-SCAN-AGE-CHAR.
044600     MOVE DQ-WK-AGE-RAW (DQ-IX:1) TO DQ-FMT-THIS-CHAR.
044700     IF DQ-FMT-TRAILING = "Y"
044800         IF DQ-FMT-THIS-CHAR NOT = SPACE
044900             MOVE "Y" TO DQ-FMT-BAD
045000         END-IF
045100     ELSE
045200         IF DQ-FMT-THIS-CHAR = SPACE
045300             MOVE "Y" TO DQ-FMT-TRAILING
045400         ELSE
045500             IF DQ-FMT-THIS-CHAR IS DQ-DIGIT-CLASS
045600                 MOVE "Y" TO DQ-FMT-DIGIT-SEEN
045700                 MOVE DQ-FMT-THIS-CHAR TO DQ-FMT-DIGIT-VAL
045800                 COMPUTE DQ-FMT-INT-VALUE =
045900                         DQ-FMT-INT-VALUE * 10 + DQ-FMT-DIGIT-VAL
046000             ELSE
046100                 IF DQ-FMT-THIS-CHAR IS DQ-SIGN-CLASS
046200                    AND DQ-IX = 1
046300                     IF DQ-FMT-THIS-CHAR = "-"
046400                         MOVE "Y" TO DQ-FMT-NEGATIVE
046500                     END-IF
046600                 ELSE
046700                     MOVE "Y" TO DQ-FMT-BAD
046800                 END-IF
046900             END-IF
047000         END-IF
047100     END-IF.
047200 AA221-SCAN-AGE-CHAR-EXIT.
047300     EXIT.
047400*
047500 AA222-TEST-SPEND-FORMAT.
047600*    CHARACTER SCAN OF DQ-WK-SPEND-RAW - OPTIONAL LEADING SIGN,
047700*    DIGITS, AT MOST ONE DECIMAL POINT, AT MOST 2 DIGITS AFTER
047800*    IT, TRAILING SPACES ONLY ONCE THE VALUE HAS ENDED.
047900     MOVE "N" TO DQ-WK-SPEND-IS-NUM.
048000     MOVE "N" TO DQ-FMT-POINT-SEEN DQ-FMT-DIGIT-SEEN
048100                 DQ-FMT-TRAILING   DQ-FMT-NEGATIVE
048200                 DQ-FMT-BAD.
048300     MOVE ZERO TO DQ-FMT-INT-VALUE DQ-FMT-DECIMAL-PLACES.
048400     PERFORM AA222-SCAN-SPEND-CHAR THRU AA222-SCAN-SPEND-CHAR-EXIT
048500             VARYING DQ-IX FROM 1 BY 1
048600             UNTIL DQ-IX > 12 OR DQ-FMT-BAD = "Y".
048700     IF DQ-FMT-BAD = "N" AND DQ-FMT-DIGIT-SEEN = "Y"
048800         MOVE "Y" TO DQ-WK-SPEND-IS-NUM
048900         EVALUATE DQ-FMT-DECIMAL-PLACES
049000             WHEN 0
049100                 COMPUTE DQ-WK-SPEND-NUM = DQ-FMT-INT-VALUE
049200             WHEN 1
049300                 COMPUTE DQ-WK-SPEND-NUM = DQ-FMT-INT-VALUE / 10
049400             WHEN OTHER
049500                 COMPUTE DQ-WK-SPEND-NUM = DQ-FMT-INT-VALUE / 100
049600         END-EVALUATE
049700         IF DQ-FMT-NEGATIVE = "Y"
049800             COMPUTE DQ-WK-SPEND-NUM = DQ-WK-SPEND-NUM * -1
049900         END-IF
050000     END-IF.
050100 AA222-EXIT.
050200     EXIT.
050300*
050400 AA222-SCAN-SPEND-CHAR.
050500     MOVE DQ-WK-SPEND-RAW (DQ-IX:1) TO DQ-FMT-THIS-CHAR.
050600     IF DQ-FMT-TRAILING = "Y"
050700         IF DQ-FMT-THIS-CHAR NOT = SPACE
050800             MOVE "Y" TO DQ-FMT-BAD
050900         END-IF
051000     ELSE
051100         IF DQ-FMT-THIS-CHAR = SPACE
051200             MOVE "Y" TO DQ-FMT-TRAILING
051300         ELSE
051400             IF DQ-FMT-THIS-CHAR IS DQ-DIGIT-CLASS
051500                 MOVE "Y" TO DQ-FMT-DIGIT-SEEN
051600                 MOVE DQ-FMT-THIS-CHAR TO DQ-FMT-DIGIT-VAL
051700                 COMPUTE DQ-FMT-INT-VALUE =
051800                         DQ-FMT-INT-VALUE * 10 + DQ-FMT-DIGIT-VAL
051900                 IF DQ-FMT-POINT-SEEN = "Y"
052000                     ADD 1 TO DQ-FMT-DECIMAL-PLACES
052100                     IF DQ-FMT-DECIMAL-PLACES > 2
052200                         MOVE "Y" TO DQ-FMT-BAD
052300                     END-IF
052400                 END-IF
052500             ELSE
052600                 IF DQ-FMT-THIS-CHAR = "."
052700                     IF DQ-FMT-POINT-SEEN = "Y"
052800                         MOVE "Y" TO DQ-FMT-BAD
052900                     ELSE
053000                         MOVE "Y" TO DQ-FMT-POINT-SEEN
053100                     END-IF
053200                 ELSE
053300                     IF DQ-FMT-THIS-CHAR IS DQ-SIGN-CLASS
053400                        AND DQ-IX = 1
053500                         IF DQ-FMT-THIS-CHAR = "-"
053600                             MOVE "Y" TO DQ-FMT-NEGATIVE
053700                         END-IF
053800                     ELSE
053900                         MOVE "Y" TO DQ-FMT-BAD
054000                     END-IF
054100                 END-IF
054200             END-IF
054300         END-IF
054400     END-IF.
054500 AA222-SCAN-SPEND-CHAR-EXIT.
054600     EXIT.
054700*
054800 AA225-TEST-DATE-SHAPE.
054900     IF DQ-WK-DATE-YEAR IS NUMERIC
055000        AND DQ-WK-DATE-DASH1 = "-"
055100        AND DQ-WK-DATE-MONTH IS NUMERIC
055200        AND DQ-WK-DATE-DASH2 = "-"
055300        AND DQ-WK-DATE-DAY IS NUMERIC
055400         MOVE DQ-WK-DATE-MONTH TO DQ-WK-DATE-MONTH-N
055500         MOVE DQ-WK-DATE-DAY   TO DQ-WK-DATE-DAY-N
055600         IF DQ-WK-DATE-MONTH-N >= 1 AND DQ-WK-DATE-MONTH-N <= 12
055700            AND DQ-WK-DATE-DAY-N >= 1 AND DQ-WK-DATE-DAY-N <= 31
055800             MOVE "Y" TO DQ-WK-DATE-IS-OK
055900         END-IF
056000     END-IF.
056100 AA225-EXIT.
056200     EXIT.
056300*
056400 AA230-TEST-RANGE.
056500*    AGE RANGE 0-120 ONLY CHECKED WHEN IT PARSED AS NUMERIC -
056600*    A TYPE VIOLATION IS NOT DOUBLE COUNTED AS A RANGE ONE TOO.
056700     IF DQ-WK-AGE-IS-NUMERIC
056800         IF DQ-WK-AGE-NUM < DQ-SCH-AGE-MIN
056900            OR DQ-WK-AGE-NUM > DQ-SCH-AGE-MAX
057000             ADD 1 TO DQ-CUR-RANGE-AGE
057100             IF DQ-CUR-RANGE-AGE = 1
057200                 MOVE DQ-WK-AGE-NUM TO DQ-CUR-RANGE-AGE-MIN
057300                 MOVE DQ-WK-AGE-NUM TO DQ-CUR-RANGE-AGE-MAX
057400             ELSE
057500                 IF DQ-WK-AGE-NUM < DQ-CUR-RANGE-AGE-MIN
057600                     MOVE DQ-WK-AGE-NUM TO DQ-CUR-RANGE-AGE-MIN
057700                 END-IF
057800                 IF DQ-WK-AGE-NUM > DQ-CUR-RANGE-AGE-MAX
057900                     MOVE DQ-WK-AGE-NUM TO DQ-CUR-RANGE-AGE-MAX
058000                 END-IF
058100             END-IF
058200         ELSE
058300             MOVE "Y" TO DQ-WK-AGE-IN-RANGE
058400         END-IF
058500     END-IF.
058600 AA230-EXIT.
058700     EXIT.
058800*
058900 AA240-STORE-FOR-DRIFT.
059000     IF DQ-WK-AGE-IS-NUMERIC
059100         ADD 1 TO DQ-CUR-AGE-N
059200         MOVE DQ-WK-AGE-NUM TO DQ-CUR-AGE-VALS (DQ-CUR-AGE-N)
059300     END-IF.
059400     IF DQ-WK-SPEND-IS-NUMERIC
059500         ADD 1 TO DQ-CUR-SPEND-N
059600         MOVE DQ-WK-SPEND-NUM
059700             TO DQ-CUR-SPEND-VALS (DQ-CUR-SPEND-N)
059800     END-IF.
059900     IF DQ-WK-COUNTRY NOT = SPACES
060000         PERFORM AA270-STORE-CUR-COUNTRY THRU AA270-EXIT
060100     END-IF.
060200 AA240-EXIT.
060300     EXIT.
060400*
060500 AA250-CHECK-DUPLICATE.
060600     IF DQ-WK-USER-ID = SPACES
060700         GO TO AA250-EXIT
060800     END-IF.
060900     MOVE "N" TO DQ-FOUND-FLAG.
061000     PERFORM AA251-SCAN-SEEN-IDS THRU AA251-EXIT
061100             VARYING DQ-IX FROM 1 BY 1
061200             UNTIL DQ-IX > DQ-SEEN-USER-ID-N
061300                OR DQ-ALREADY-SEEN.
061400     IF DQ-ALREADY-SEEN
061500         ADD 1 TO DQ-DUP-COUNT
061600     ELSE
061700         IF DQ-SEEN-USER-ID-N < DQ-MAX-RECS
061800             ADD 1 TO DQ-SEEN-USER-ID-N
061900             MOVE DQ-WK-USER-ID
062000                 TO DQ-SEEN-USER-ID-VALS (DQ-SEEN-USER-ID-N)
062100         END-IF
062200     END-IF.
062300 AA250-EXIT.
062400     EXIT.
062500*
062600 AA251-SCAN-SEEN-IDS.
062700     IF DQ-SEEN-USER-ID-VALS (DQ-IX) = DQ-WK-USER-ID
062800         MOVE "Y" TO DQ-FOUND-FLAG
062900     END-IF.
063000 AA251-EXIT.
063100     EXIT.
063200*
063300 AA260-STORE-REF-COUNTRY.
063400     MOVE "N" TO DQ-FOUND-FLAG.
063500     PERFORM AA261-SCAN-REF-COUNTRY THRU AA261-EXIT
063600             VARYING DQ-IX FROM 1 BY 1
063700             UNTIL DQ-IX > DQ-REF-COUNTRY-N
063800                OR DQ-ALREADY-SEEN.
063900     IF NOT DQ-ALREADY-SEEN
064000        AND DQ-REF-COUNTRY-N < DQ-MAX-COUNTRIES
064100         ADD 1 TO DQ-REF-COUNTRY-N
064200         MOVE DQ-REF-COUNTRY
064300             TO DQ-REF-COUNTRY-VALS (DQ-REF-COUNTRY-N)
064400     END-IF.
064500 AA260-EXIT.
064600     EXIT.
064700*
064800 AA261-SCAN-REF-COUNTRY.
064900     IF DQ-REF-COUNTRY-VALS (DQ-IX) = DQ-REF-COUNTRY
065000         MOVE "Y" TO DQ-FOUND-FLAG
065100     END-IF.
065200 AA261-EXIT.
065300     EXIT.
065400*
065500 AA270-STORE-CUR-COUNTRY.
065600     MOVE "N" TO DQ-FOUND-FLAG.
065700     PERFORM AA271-SCAN-CUR-COUNTRY THRU AA271-EXIT
065800             VARYING DQ-IX FROM 1 BY 1
065900             UNTIL DQ-IX > DQ-CUR-COUNTRY-N
066000                OR DQ-ALREADY-SEEN.
066100     IF NOT DQ-ALREADY-SEEN
066200        AND DQ-CUR-COUNTRY-N < DQ-MAX-COUNTRIES
066300         ADD 1 TO DQ-CUR-COUNTRY-N
066400         MOVE DQ-WK-COUNTRY
066500             TO DQ-CUR-COUNTRY-VALS (DQ-CUR-COUNTRY-N)
066600     END-IF.
066700 AA270-EXIT.
066800     EXIT.
066900*
067000 AA271-SCAN-CUR-COUNTRY.
067100     IF DQ-CUR-COUNTRY-VALS (DQ-IX) = DQ-WK-COUNTRY
067200         MOVE "Y" TO DQ-FOUND-FLAG
067300     END-IF.
067400 AA271-EXIT.
067500     EXIT.
067600*
067700*----------------------------------------------------------------
067800* STEP 3A - SCHEMA VALIDATOR.  STRUCTURE AND TYPE/FORMAT CHECKS
067900* AGAINST THE FIXED 5 COLUMN LAYOUT.
068000*----------------------------------------------------------------
068100 BB000-VALIDATE-SCHEMA.
068200     PERFORM BB010-CHECK-REQUIRED-COLS THRU BB010-EXIT.
068300     PERFORM BB020-CHECK-STRUCTURE     THRU BB020-EXIT.
068400     PERFORM BB030-CHECK-TYPES         THRU BB030-EXIT.
068500     PERFORM BB040-CHECK-NULLS         THRU BB040-EXIT.
068600 BB000-EXIT.
068700     EXIT.
068800*
068900 BB010-CHECK-REQUIRED-COLS.
069000*    REQUIRED-COLUMN-PRESENCE CHECK, KEPT FOR THE GOVERNANCE SIGN
069100*    OFF SHEET EVEN THOUGH THIS FIXED 5 FIELD LAYOUT ALWAYS HAS
069200*    ALL 5 - DQ-SCH-COLUMN-COUNT NEVER VARIES AT RUN TIME.
069300     CONTINUE.
069400 BB010-EXIT.
069500     EXIT.
069600*
069700 BB020-CHECK-STRUCTURE.
069800     IF DQ-CUR-RECORDS = ZERO
069900         ADD 1 TO DQ-ERROR-USED
070000         MOVE DQ001 TO DQ-ERROR-ENTRY (DQ-ERROR-USED)
070100         ADD 1 TO DQ-ERROR-COUNT
070200     END-IF.
070300 BB020-EXIT.
070400     EXIT.
070500*
070600 BB030-CHECK-TYPES.
070700     PERFORM BB031-WARN-AGE-TYPE   THRU BB031-EXIT.
070800     PERFORM BB032-WARN-DATE-TYPE  THRU BB032-EXIT.
070900     PERFORM BB033-WARN-SPEND-TYPE THRU BB033-EXIT.
071000     PERFORM BB034-WARN-AGE-RANGE  THRU BB034-EXIT.
071100 BB030-EXIT.
071200     EXIT.
071300*
071400 BB031-WARN-AGE-TYPE.
071500     IF DQ-CUR-TYPE-AGE > ZERO
071600         ADD 1 TO DQ-WARNING-USED
071700         MOVE DQ-CUR-TYPE-AGE TO DQ-EDIT-COUNT5
071800         STRING DQ010 DELIMITED BY SIZE
071900                "AGE, COUNT " DELIMITED BY SIZE
072000                DQ-EDIT-COUNT5 DELIMITED BY SIZE
072100                INTO DQ-WARNING-ENTRY (DQ-WARNING-USED)
072200         END-STRING
072300         ADD 1 TO DQ-WARNING-COUNT
072400     END-IF.
072500 BB031-EXIT.
072600     EXIT.
072700*
072800 BB032-WARN-DATE-TYPE.
072900     IF DQ-CUR-TYPE-DATE > ZERO
073000         ADD 1 TO DQ-WARNING-USED
073100         MOVE DQ-CUR-TYPE-DATE TO DQ-EDIT-COUNT5
073200         STRING DQ010 DELIMITED BY SIZE
073300                "SIGNUP-DATE, COUNT " DELIMITED BY SIZE
073400                DQ-EDIT-COUNT5 DELIMITED BY SIZE
073500                INTO DQ-WARNING-ENTRY (DQ-WARNING-USED)
073600         END-STRING
073700         ADD 1 TO DQ-WARNING-COUNT
073800     END-IF.
073900 BB032-EXIT.
074000     EXIT.
074100*
074200 BB033-WARN-SPEND-TYPE.
074300     IF DQ-CUR-TYPE-SPEND > ZERO
074400         ADD 1 TO DQ-WARNING-USED
074500         MOVE DQ-CUR-TYPE-SPEND TO DQ-EDIT-COUNT5
074600         STRING DQ010 DELIMITED BY SIZE
074700                "SPEND, COUNT " DELIMITED BY SIZE
074800                DQ-EDIT-COUNT5 DELIMITED BY SIZE
074900                INTO DQ-WARNING-ENTRY (DQ-WARNING-USED)
075000         END-STRING
075100         ADD 1 TO DQ-WARNING-COUNT
075200     END-IF.
075300 BB033-EXIT.
075400     EXIT.
075500*
075600 BB034-WARN-AGE-RANGE.
075700     IF DQ-CUR-RANGE-AGE > ZERO
075800         ADD 1 TO DQ-WARNING-USED
075900         MOVE DQ-CUR-RANGE-AGE TO DQ-EDIT-COUNT5
076000         STRING DQ011 DELIMITED BY SIZE
076100                "AGE, COUNT " DELIMITED BY SIZE
076200                DQ-EDIT-COUNT5 DELIMITED BY SIZE
076300                INTO DQ-WARNING-ENTRY (DQ-WARNING-USED)
076400         END-STRING
076500         ADD 1 TO DQ-WARNING-COUNT
076600     END-IF.
076700 BB034-EXIT.
076800     EXIT.
076900*
077000 BB040-CHECK-NULLS.
077100*    REQUIRED FIELDS ONLY - USER-ID, AGE, SIGNUP-DATE.  COUNTRY
077200*    AND SPEND ARE OPTIONAL PER THE FIELD SCHEMA, NULL THERE IS
077300*    NOT AN ERROR.
077400     IF DQ-CUR-NULL-USER-ID > ZERO
077500         ADD 1 TO DQ-ERROR-USED
077600         MOVE DQ-CUR-NULL-USER-ID TO DQ-EDIT-COUNT5
077700         STRING DQ003 DELIMITED BY SIZE
077800                "USER-ID, COUNT " DELIMITED BY SIZE
077900                DQ-EDIT-COUNT5 DELIMITED BY SIZE
078000                INTO DQ-ERROR-ENTRY (DQ-ERROR-USED)
078100         END-STRING
078200         ADD 1 TO DQ-ERROR-COUNT
078300     END-IF.
078400     IF DQ-CUR-NULL-AGE > ZERO
078500         ADD 1 TO DQ-ERROR-USED
078600         MOVE DQ-CUR-NULL-AGE TO DQ-EDIT-COUNT5
078700         STRING DQ003 DELIMITED BY SIZE
078800                "AGE, COUNT " DELIMITED BY SIZE
078900                DQ-EDIT-COUNT5 DELIMITED BY SIZE
079000                INTO DQ-ERROR-ENTRY (DQ-ERROR-USED)
079100         END-STRING
079200         ADD 1 TO DQ-ERROR-COUNT
079300     END-IF.
079400     IF DQ-CUR-NULL-DATE > ZERO
079500         ADD 1 TO DQ-ERROR-USED
079600         MOVE DQ-CUR-NULL-DATE TO DQ-EDIT-COUNT5
079700         STRING DQ003 DELIMITED BY SIZE
079800                "SIGNUP-DATE, COUNT " DELIMITED BY SIZE
079900                DQ-EDIT-COUNT5 DELIMITED BY SIZE
080000                INTO DQ-ERROR-ENTRY (DQ-ERROR-USED)
080100         END-STRING
080200         ADD 1 TO DQ-ERROR-COUNT
080300     END-IF.
080400     IF DQ-ERROR-COUNT = ZERO
080500         MOVE "PASS" TO DQ-STATUS
080600     ELSE
080700         MOVE "FAIL" TO DQ-STATUS
080800     END-IF.
080900 BB040-EXIT.
081000     EXIT.
081100*
081200*----------------------------------------------------------------
081300* STEP 3B - DRIFT DETECTOR.  MEAN SHIFT, CARDINALITY SHIFT,
081400* MISSING-VALUE SPIKES AND OUTLIER COUNTS, CURRENT VS REFERENCE.
081500*----------------------------------------------------------------
081600 CC000-DETECT-DRIFT.
081700     PERFORM CC100-AGE-SHIFT      THRU CC100-EXIT.
081800     PERFORM CC150-SPEND-SHIFT    THRU CC150-EXIT.
081900     PERFORM CC200-COUNTRY-SHIFT  THRU CC200-EXIT.
082000     PERFORM CC300-MISSING-SPIKES THRU CC300-EXIT.
082100     PERFORM CC400-AGE-OUTLIERS   THRU CC400-EXIT.
082200     PERFORM CC450-SPEND-OUTLIERS THRU CC450-EXIT.
082300     MOVE ZERO TO DQ-SHIFT-COUNT.
082400     IF DQ-AGE-HAS-SHIFTED     ADD 1 TO DQ-SHIFT-COUNT END-IF.
082500     IF DQ-SPEND-HAS-SHIFTED   ADD 1 TO DQ-SHIFT-COUNT END-IF.
082600     IF DQ-COUNTRY-HAS-SHIFTED ADD 1 TO DQ-SHIFT-COUNT END-IF.
082700     MOVE ZERO TO DQ-SPIKE-COUNT.
082800     IF DQ-SPIKE-USER-ID = "Y" ADD 1 TO DQ-SPIKE-COUNT END-IF.
082900     IF DQ-SPIKE-AGE     = "Y" ADD 1 TO DQ-SPIKE-COUNT END-IF.
083000     IF DQ-SPIKE-COUNTRY = "Y" ADD 1 TO DQ-SPIKE-COUNT END-IF.
083100     IF DQ-SPIKE-DATE    = "Y" ADD 1 TO DQ-SPIKE-COUNT END-IF.
083200     IF DQ-SPIKE-SPEND   = "Y" ADD 1 TO DQ-SPIKE-COUNT END-IF.
083300     MOVE ZERO TO DQ-OUTLIER-COL-COUNT.
083400     IF DQ-AGE-COL-HAS-OUTLIERS
083500         ADD 1 TO DQ-OUTLIER-COL-COUNT
083600     END-IF.
083700     IF DQ-SPEND-COL-HAS-OUTLIERS
083800         ADD 1 TO DQ-OUTLIER-COL-COUNT
083900     END-IF.
084000     COMPUTE DQ-ANOMALY-SCORE = DQ-SHIFT-COUNT + DQ-SPIKE-COUNT
084100             + DQ-OUTLIER-COL-COUNT.
084200 CC000-EXIT.
084300     EXIT.
084400*
084500*    AGE MEAN-SHIFT - REF AND CURRENT EACH NEED 10+ VALUES BEFORE
084600*    A SHIFT IS EVEN TESTED FOR (SMALL SAMPLES ARE TOO NOISY).
084700 CC100-AGE-SHIFT.
084800     MOVE "N" TO DQ-AGE-SHIFTED.
084900     IF DQ-REF-AGE-N < 10 OR DQ-CUR-AGE-N < 10
085000         GO TO CC100-EXIT
085100     END-IF.
085200     PERFORM CC110-STATS-REF-AGE THRU CC110-EXIT.
085300     MOVE DQ-STAT-MEAN TO DQ-AGE-REF-MEAN.
085400     MOVE DQ-STAT-STD  TO DQ-AGE-REF-STD.
085500     PERFORM CC120-STATS-CUR-AGE THRU CC120-EXIT.
085600     MOVE DQ-STAT-MEAN TO DQ-AGE-CUR-MEAN.
085700     MOVE DQ-STAT-STD  TO DQ-AGE-CUR-STD.
085800     COMPUTE DQ-AGE-SHIFT-AMT = DQ-AGE-CUR-MEAN - DQ-AGE-REF-MEAN.
085900     IF DQ-AGE-SHIFT-AMT < 0
086000         COMPUTE DQ-AGE-SHIFT-AMT = DQ-AGE-SHIFT-AMT * -1
086100     END-IF.
086200     IF DQ-AGE-REF-STD > 0
086300         COMPUTE DQ-STAT-THRESHOLD = DQ-AGE-REF-STD * 2
086400         IF DQ-AGE-SHIFT-AMT > DQ-STAT-THRESHOLD
086500             MOVE "Y" TO DQ-AGE-SHIFTED
086600         END-IF
086700     END-IF.
086800 CC100-EXIT.
086900     EXIT.
087000*
087100 CC110-STATS-REF-AGE.
087200     MOVE ZERO TO DQ-STAT-SUM DQ-STAT-SUMSQ.
087300     PERFORM CC111-SUM-REF-AGE THRU CC111-EXIT
087400             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-REF-AGE-N.
087500     COMPUTE DQ-STAT-MEAN = DQ-STAT-SUM / DQ-REF-AGE-N.
087600     MOVE ZERO TO DQ-STAT-SUMSQ.
087700     PERFORM CC112-SUMSQ-REF-AGE THRU CC112-EXIT
087800             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-REF-AGE-N.
087900     IF DQ-REF-AGE-N > 1
088000         COMPUTE DQ-STAT-VARIANCE ROUNDED =
088100                 DQ-STAT-SUMSQ / (DQ-REF-AGE-N - 1)
088200         COMPUTE DQ-STAT-STD ROUNDED = DQ-STAT-VARIANCE ** 0.5
088300     ELSE
088400         MOVE ZERO TO DQ-STAT-STD
088500     END-IF.
088600 CC110-EXIT.
088700     EXIT.
088800*
088900 CC111-SUM-REF-AGE.
089000     ADD DQ-REF-AGE-VALS (DQ-IX) TO DQ-STAT-SUM.
089100 CC111-EXIT.
089200     EXIT.
089300*
089400 CC112-SUMSQ-REF-AGE.
089500     COMPUTE DQ-STAT-SUMSQ = DQ-STAT-SUMSQ +
089600             ((DQ-REF-AGE-VALS (DQ-IX) - DQ-STAT-MEAN) ** 2).
089700 CC112-EXIT.
089800     EXIT.
089900*
090000 CC120-STATS-CUR-AGE.
090100     MOVE ZERO TO DQ-STAT-SUM DQ-STAT-SUMSQ.
090200     PERFORM CC121-SUM-CUR-AGE THRU CC121-EXIT
090300             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
090400     COMPUTE DQ-STAT-MEAN = DQ-STAT-SUM / DQ-CUR-AGE-N.
090500     MOVE ZERO TO DQ-STAT-SUMSQ.
090600     PERFORM CC122-SUMSQ-CUR-AGE THRU CC122-EXIT
090700             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
090800     IF DQ-CUR-AGE-N > 1
090900         COMPUTE DQ-STAT-VARIANCE ROUNDED =
091000                 DQ-STAT-SUMSQ / (DQ-CUR-AGE-N - 1)
091100         COMPUTE DQ-STAT-STD ROUNDED = DQ-STAT-VARIANCE ** 0.5
091200     ELSE
091300         MOVE ZERO TO DQ-STAT-STD
091400     END-IF.
091500 CC120-EXIT.
091600     EXIT.
091700*
091800 CC121-SUM-CUR-AGE.
091900     ADD DQ-CUR-AGE-VALS (DQ-IX) TO DQ-STAT-SUM.
092000 CC121-EXIT.
092100     EXIT.
092200*
092300 CC122-SUMSQ-CUR-AGE.
092400     COMPUTE DQ-STAT-SUMSQ = DQ-STAT-SUMSQ +
092500             ((DQ-CUR-AGE-VALS (DQ-IX) - DQ-STAT-MEAN) ** 2).
092600 CC122-EXIT.
092700     EXIT.
092800*
092900*    SPEND MEAN-SHIFT - SAME SHAPE AS AGE ABOVE, KEPT AS ITS OWN
093000*    SET OF PARAGRAPHS RATHER THAN A SHARED ONE (SEE SPEND/AGE
093100*    VALUE PICTURES DIFFER - S9(3) AGAINST S9(7)V99).
093200 CC150-SPEND-SHIFT.
093300     MOVE "N" TO DQ-SPEND-SHIFTED.
093400     IF DQ-REF-SPEND-N < 10 OR DQ-CUR-SPEND-N < 10
093500         GO TO CC150-EXIT
093600     END-IF.
093700     PERFORM CC160-STATS-REF-SPEND THRU CC160-EXIT.
093800     MOVE DQ-STAT-MEAN TO DQ-SPEND-REF-MEAN.
093900     MOVE DQ-STAT-STD  TO DQ-SPEND-REF-STD.
094000     PERFORM CC170-STATS-CUR-SPEND THRU CC170-EXIT.
094100     MOVE DQ-STAT-MEAN TO DQ-SPEND-CUR-MEAN.
094200     MOVE DQ-STAT-STD  TO DQ-SPEND-CUR-STD.
094300     COMPUTE DQ-SPEND-SHIFT-AMT =
094400             DQ-SPEND-CUR-MEAN - DQ-SPEND-REF-MEAN.
094500     IF DQ-SPEND-SHIFT-AMT < 0
094600         COMPUTE DQ-SPEND-SHIFT-AMT = DQ-SPEND-SHIFT-AMT * -1
094700     END-IF.
094800     IF DQ-SPEND-REF-STD > 0
094900         COMPUTE DQ-STAT-THRESHOLD = DQ-SPEND-REF-STD * 2
095000         IF DQ-SPEND-SHIFT-AMT > DQ-STAT-THRESHOLD
095100             MOVE "Y" TO DQ-SPEND-SHIFTED
095200         END-IF
095300     END-IF.
095400 CC150-EXIT.
095500     EXIT.
095600*
095700 CC160-STATS-REF-SPEND.
095800     MOVE ZERO TO DQ-STAT-SUM DQ-STAT-SUMSQ.
095900     PERFORM CC161-SUM-REF-SPEND THRU CC161-EXIT
096000             VARYING DQ-IX FROM 1 BY 1
096100             UNTIL DQ-IX > DQ-REF-SPEND-N.
096200     COMPUTE DQ-STAT-MEAN = DQ-STAT-SUM / DQ-REF-SPEND-N.
096300     MOVE ZERO TO DQ-STAT-SUMSQ.
096400     PERFORM CC162-SUMSQ-REF-SPEND THRU CC162-EXIT
096500             VARYING DQ-IX FROM 1 BY 1
096600             UNTIL DQ-IX > DQ-REF-SPEND-N.
096700     IF DQ-REF-SPEND-N > 1
096800         COMPUTE DQ-STAT-VARIANCE ROUNDED =
096900                 DQ-STAT-SUMSQ / (DQ-REF-SPEND-N - 1)
097000         COMPUTE DQ-STAT-STD ROUNDED = DQ-STAT-VARIANCE ** 0.5
097100     ELSE
097200         MOVE ZERO TO DQ-STAT-STD
097300     END-IF.
097400 CC160-EXIT.
097500     EXIT.
097600*
097700 CC161-SUM-REF-SPEND.
097800     ADD DQ-REF-SPEND-VALS (DQ-IX) TO DQ-STAT-SUM.
097900 CC161-EXIT.
098000     EXIT.
098100*
098200 CC162-SUMSQ-REF-SPEND.
098300     COMPUTE DQ-STAT-SUMSQ = DQ-STAT-SUMSQ +
098400             ((DQ-REF-SPEND-VALS (DQ-IX) - DQ-STAT-MEAN) ** 2).
098500 CC162-EXIT.
098600     EXIT.
098700*
098800 CC170-STATS-CUR-SPEND.
098900     MOVE ZERO TO DQ-STAT-SUM DQ-STAT-SUMSQ.
099000     PERFORM CC171-SUM-CUR-SPEND THRU CC171-EXIT
099100             VARYING DQ-IX FROM 1 BY 1
099200             UNTIL DQ-IX > DQ-CUR-SPEND-N.
099300     COMPUTE DQ-STAT-MEAN = DQ-STAT-SUM / DQ-CUR-SPEND-N.
099400     MOVE ZERO TO DQ-STAT-SUMSQ.
099500     PERFORM CC172-SUMSQ-CUR-SPEND THRU CC172-EXIT
099600             VARYING DQ-IX FROM 1 BY 1
099700             UNTIL DQ-IX > DQ-CUR-SPEND-N.
099800     IF DQ-CUR-SPEND-N > 1
099900         COMPUTE DQ-STAT-VARIANCE ROUNDED =
100000                 DQ-STAT-SUMSQ / (DQ-CUR-SPEND-N - 1)
100100         COMPUTE DQ-STAT-STD ROUNDED = DQ-STAT-VARIANCE ** 0.5
100200     ELSE
100300         MOVE ZERO TO DQ-STAT-STD
100400     END-IF.
100500 CC170-EXIT.
100600     EXIT.
100700*
100800 CC171-SUM-CUR-SPEND.
100900     ADD DQ-CUR-SPEND-VALS (DQ-IX) TO DQ-STAT-SUM.
101000 CC171-EXIT.
101100     EXIT.
101200*
101300 CC172-SUMSQ-CUR-SPEND.
101400     COMPUTE DQ-STAT-SUMSQ = DQ-STAT-SUMSQ +
101500             ((DQ-CUR-SPEND-VALS (DQ-IX) - DQ-STAT-MEAN) ** 2).
101600 CC172-EXIT.
101700     EXIT.
101800*
101900*    COUNTRY CARDINALITY SHIFT - THE DISTINCT-VALUE TABLES WERE
102000*    ALREADY BUILT DISTINCT AS WE WENT (AA260/AA270), SO THE
102100*    OCCURS COUNTS THEMSELVES ARE THE CARDINALITIES.
102200 CC200-COUNTRY-SHIFT.
102300     MOVE DQ-REF-COUNTRY-N TO DQ-COUNTRY-REF-CARD.
102400     MOVE DQ-CUR-COUNTRY-N TO DQ-COUNTRY-CUR-CARD.
102500     COMPUTE DQ-COUNTRY-CHANGE =
102600             DQ-COUNTRY-CUR-CARD - DQ-COUNTRY-REF-CARD.
102700     IF DQ-COUNTRY-CHANGE < 0
102800         COMPUTE DQ-COUNTRY-CHANGE = DQ-COUNTRY-CHANGE * -1
102900     END-IF.
103000     IF DQ-COUNTRY-CHANGE > 0
103100         MOVE "Y" TO DQ-COUNTRY-SHIFTED
103200     ELSE
103300         MOVE "N" TO DQ-COUNTRY-SHIFTED
103400     END-IF.
103500 CC200-EXIT.
103600     EXIT.
103700*
103800*    28/02/26 VBC - REMOVED CC250-CHECK-DUP-RATE.  IT TURNED A
103900*    DUPLICATE-USER-ID FINDING INTO A DQ015 SCHEMA WARNING,
104000*    WHICH THEN COST 5 POINTS OFF THE QUALITY SCORE - BUT
104100*    DUPLICATE USER-IDS ARE A VALIDATION UTILS STRUCTURE
104200*    STATISTIC, NOT A SCHEMA WARNING.  DQ-DUP-COUNT STILL
104300*    REACHES THE REPORT ON ITS OWN, AT FF600, UNCHANGED.
104400*
104500*    MISSING-VALUE SPIKES - REF RATE, CURRENT RATE, AND THE RISE
104600*    BETWEEN THEM, ONE SET OF 3 PER COLUMN.  A RISE PAST 5 POINTS
104700*    IS A SPIKE (RATES BELOW ARE HELD AS WHOLE PERCENTAGES).
104800 CC300-MISSING-SPIKES.
104900     PERFORM CC310-SPIKE-USER-ID THRU CC310-EXIT.
105000     PERFORM CC320-SPIKE-AGE     THRU CC320-EXIT.
105100     PERFORM CC330-SPIKE-COUNTRY THRU CC330-EXIT.
105200     PERFORM CC340-SPIKE-DATE    THRU CC340-EXIT.
105300     PERFORM CC350-SPIKE-SPEND   THRU CC350-EXIT.
105400 CC300-EXIT.
105500     EXIT.
105600*
105700 CC310-SPIKE-USER-ID.
105800     MOVE "N" TO DQ-SPIKE-USER-ID.
105900     IF DQ-REF-RECORDS = ZERO OR DQ-CUR-RECORDS = ZERO
106000         GO TO CC310-EXIT
106100     END-IF.
106200     COMPUTE DQ-RATE-REF-USER-ID ROUNDED =
106300             (DQ-REF-NULL-USER-ID / DQ-REF-RECORDS) * 100.
106400     COMPUTE DQ-RATE-CUR-USER-ID ROUNDED =
106500             (DQ-CUR-NULL-USER-ID / DQ-CUR-RECORDS) * 100.
106600     COMPUTE DQ-RATE-INC-USER-ID =
106700             DQ-RATE-CUR-USER-ID - DQ-RATE-REF-USER-ID.
106800     IF DQ-RATE-INC-USER-ID > 5
106900         MOVE "Y" TO DQ-SPIKE-USER-ID
107000     END-IF.
107100 CC310-EXIT.
107200     EXIT.
107300*
107400 CC320-SPIKE-AGE.
107500     MOVE "N" TO DQ-SPIKE-AGE.
107600     IF DQ-REF-RECORDS = ZERO OR DQ-CUR-RECORDS = ZERO
107700         GO TO CC320-EXIT
107800     END-IF.
107900     COMPUTE DQ-RATE-REF-AGE ROUNDED =
108000             (DQ-REF-NULL-AGE / DQ-REF-RECORDS) * 100.
108100     COMPUTE DQ-RATE-CUR-AGE ROUNDED =
108200             (DQ-CUR-NULL-AGE / DQ-CUR-RECORDS) * 100.
108300     COMPUTE DQ-RATE-INC-AGE = DQ-RATE-CUR-AGE - DQ-RATE-REF-AGE.
108400     IF DQ-RATE-INC-AGE > 5
108500         MOVE "Y" TO DQ-SPIKE-AGE
108600     END-IF.
108700 CC320-EXIT.
108800     EXIT.
108900*
109000 CC330-SPIKE-COUNTRY.
109100     MOVE "N" TO DQ-SPIKE-COUNTRY.
109200     IF DQ-REF-RECORDS = ZERO OR DQ-CUR-RECORDS = ZERO
109300         GO TO CC330-EXIT
109400     END-IF.
109500     COMPUTE DQ-RATE-REF-COUNTRY ROUNDED =
109600             (DQ-REF-NULL-COUNTRY / DQ-REF-RECORDS) * 100.
109700     COMPUTE DQ-RATE-CUR-COUNTRY ROUNDED =
109800             (DQ-CUR-NULL-COUNTRY / DQ-CUR-RECORDS) * 100.
109900     COMPUTE DQ-RATE-INC-COUNTRY =
110000             DQ-RATE-CUR-COUNTRY - DQ-RATE-REF-COUNTRY.
110100     IF DQ-RATE-INC-COUNTRY > 5
110200         MOVE "Y" TO DQ-SPIKE-COUNTRY
110300     END-IF.
110400 CC330-EXIT.
110500     EXIT.
110600*
110700 CC340-SPIKE-DATE.
110800     MOVE "N" TO DQ-SPIKE-DATE.
110900     IF DQ-REF-RECORDS = ZERO OR DQ-CUR-RECORDS = ZERO
111000         GO TO CC340-EXIT
111100     END-IF.
111200     COMPUTE DQ-RATE-REF-DATE ROUNDED =
111300             (DQ-REF-NULL-DATE / DQ-REF-RECORDS) * 100.
111400     COMPUTE DQ-RATE-CUR-DATE ROUNDED =
111500             (DQ-CUR-NULL-DATE / DQ-CUR-RECORDS) * 100.
111600     COMPUTE DQ-RATE-INC-DATE =
111700             DQ-RATE-CUR-DATE - DQ-RATE-REF-DATE.
111800     IF DQ-RATE-INC-DATE > 5
111900         MOVE "Y" TO DQ-SPIKE-DATE
112000     END-IF.
112100 CC340-EXIT.
112200     EXIT.
112300*
112400 CC350-SPIKE-SPEND.
112500     MOVE "N" TO DQ-SPIKE-SPEND.
112600     IF DQ-REF-RECORDS = ZERO OR DQ-CUR-RECORDS = ZERO
112700         GO TO CC350-EXIT
112800     END-IF.
112900     COMPUTE DQ-RATE-REF-SPEND ROUNDED =
113000             (DQ-REF-NULL-SPEND / DQ-REF-RECORDS) * 100.
113100     COMPUTE DQ-RATE-CUR-SPEND ROUNDED =
113200             (DQ-CUR-NULL-SPEND / DQ-CUR-RECORDS) * 100.
113300     COMPUTE DQ-RATE-INC-SPEND =
113400             DQ-RATE-CUR-SPEND - DQ-RATE-REF-SPEND.
113500     IF DQ-RATE-INC-SPEND > 5
113600         MOVE "Y" TO DQ-SPIKE-SPEND
113700     END-IF.
113800 CC350-EXIT.
113900     EXIT.
114000*
114100*    AGE OUTLIERS - Z-SCORE PAST 3 SIGMA, OR OUTSIDE THE 1.5 IQR
114200*    TUKEY FENCES.  A ROW CAUGHT BY EITHER OR BOTH TESTS MUST
114300*    STILL ONLY COUNT ONCE, SO CC410/CC430 TAG A SHARED PER-ROW
114400*    FLAG AND CC435 TOTALS THE FLAGS RATHER THAN THE TWO RAW
114500*    TEST COUNTS (28/02/26 VBC - WAS MAX(Z-N,IQR-N), UNDERCOUNTED
114600*    PARTIAL-OVERLAP CASES).
114700 CC400-AGE-OUTLIERS.
114800     MOVE ZERO TO DQ-AGE-OUTLIER-N DQ-AGE-Z-N DQ-AGE-IQR-N.
114900     MOVE "N" TO DQ-AGE-HAS-OUTLIERS.
115000     IF DQ-CUR-AGE-N < 10
115100         GO TO CC400-EXIT
115200     END-IF.
115300     PERFORM CC120-STATS-CUR-AGE THRU CC120-EXIT.
115400     PERFORM CC405-RESET-FLAGS THRU CC405-EXIT
115500             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
115600     IF DQ-STAT-STD > 0
115700         PERFORM CC410-ZSCORE-AGE THRU CC410-EXIT
115800                 VARYING DQ-IX FROM 1 BY 1
115900                 UNTIL DQ-IX > DQ-CUR-AGE-N
116000     END-IF.
116100     MOVE DQ-CUR-AGE-N TO DQ-SORT-N.
116200     PERFORM CC420-LOAD-AGE-SORT THRU CC420-EXIT
116300             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
116400     PERFORM ZZ800-SORT-TABLE THRU ZZ800-EXIT.
116500     PERFORM ZZ810-QUARTILES-FROM-SORT THRU ZZ810-EXIT.
116600     PERFORM CC430-IQR-AGE THRU CC430-EXIT
116700             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
116800     MOVE DQ-STAT-MEDIAN     TO DQ-AGE-MEDIAN.
116900     MOVE DQ-SORT-VALS (1)   TO DQ-AGE-MIN.
117000     MOVE DQ-SORT-VALS (DQ-SORT-N) TO DQ-AGE-MAX.
117100     PERFORM CC435-COUNT-AGE-UNION THRU CC435-EXIT
117200             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
117300     IF DQ-AGE-OUTLIER-N > ZERO
117400         MOVE "Y" TO DQ-AGE-HAS-OUTLIERS
117500     END-IF.
117600     COMPUTE DQ-AGE-OUTLIER-PCT ROUNDED =
117700             (DQ-AGE-OUTLIER-N / DQ-CUR-AGE-N) * 100.
117800 CC400-EXIT.
117900     EXIT.
118000*
118100 CC405-RESET-FLAGS.
118200     MOVE "N" TO DQ-OUTLIER-FLAG (DQ-IX).
118300 CC405-EXIT.
118400     EXIT.
118500*
118600 CC410-ZSCORE-AGE.
118700     COMPUTE DQ-STAT-THRESHOLD =
118800             (DQ-CUR-AGE-VALS (DQ-IX) - DQ-STAT-MEAN) /
118900             DQ-STAT-STD.
119000     IF DQ-STAT-THRESHOLD < 0
119100         COMPUTE DQ-STAT-THRESHOLD = DQ-STAT-THRESHOLD * -1
119200     END-IF.
119300     IF DQ-STAT-THRESHOLD > 3
119400         ADD 1 TO DQ-AGE-Z-N
119500         MOVE "Y" TO DQ-OUTLIER-FLAG (DQ-IX)
119600     END-IF.
119700 CC410-EXIT.
119800     EXIT.
119900*
120000 CC420-LOAD-AGE-SORT.
120100     MOVE DQ-CUR-AGE-VALS (DQ-IX) TO DQ-SORT-VALS (DQ-IX).
120200 CC420-EXIT.
120300     EXIT.
120400*
120500 CC430-IQR-AGE.
120600     IF DQ-CUR-AGE-VALS (DQ-IX) < DQ-STAT-LOWER-FENCE
120700        OR DQ-CUR-AGE-VALS (DQ-IX) > DQ-STAT-UPPER-FENCE
120800         ADD 1 TO DQ-AGE-IQR-N
120900         MOVE "Y" TO DQ-OUTLIER-FLAG (DQ-IX)
121000     END-IF.
121100 CC430-EXIT.
121200     EXIT.
121300*
121400 CC435-COUNT-AGE-UNION.
121500     IF DQ-OUTLIER-FLAG (DQ-IX) = "Y"
121600         ADD 1 TO DQ-AGE-OUTLIER-N
121700     END-IF.
121800 CC435-EXIT.
121900     EXIT.
122000*
122100*    SPEND OUTLIERS - SAME TWO TESTS AS AGE, KEPT IN THEIR OWN SET
122200*    OF PARAGRAPHS TO MATCH SPEND'S WIDER PICTURE CLAUSES.  SAME
122300*    FLAG-AND-COUNT-THE-UNION FIX AS CC400 ABOVE.
122400 CC450-SPEND-OUTLIERS.
122500     MOVE ZERO TO DQ-SPEND-OUTLIER-N DQ-SPEND-Z-N DQ-SPEND-IQR-N.
122600     MOVE "N" TO DQ-SPEND-HAS-OUTLIERS.
122700     IF DQ-CUR-SPEND-N < 10
122800         GO TO CC450-EXIT
122900     END-IF.
123000     PERFORM CC170-STATS-CUR-SPEND THRU CC170-EXIT.
123100     PERFORM CC455-RESET-FLAGS THRU CC455-EXIT
123200             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-SPEND-N.
123300     IF DQ-STAT-STD > 0
123400         PERFORM CC460-ZSCORE-SPEND THRU CC460-EXIT
123500                 VARYING DQ-IX FROM 1 BY 1
123600                 UNTIL DQ-IX > DQ-CUR-SPEND-N
123700     END-IF.
123800     MOVE DQ-CUR-SPEND-N TO DQ-SORT-N.
123900     PERFORM CC470-LOAD-SPEND-SORT THRU CC470-EXIT
124000             VARYING DQ-IX FROM 1 BY 1
124100             UNTIL DQ-IX > DQ-CUR-SPEND-N.
124200     PERFORM ZZ800-SORT-TABLE THRU ZZ800-EXIT.
124300     PERFORM ZZ810-QUARTILES-FROM-SORT THRU ZZ810-EXIT.
124400     PERFORM CC480-IQR-SPEND THRU CC480-EXIT
124500             VARYING DQ-IX FROM 1 BY 1
124600             UNTIL DQ-IX > DQ-CUR-SPEND-N.
124700     MOVE DQ-STAT-MEDIAN       TO DQ-SPEND-MEDIAN.
124800     MOVE DQ-SORT-VALS (1)     TO DQ-SPEND-MIN.
124900     MOVE DQ-SORT-VALS (DQ-SORT-N) TO DQ-SPEND-MAX.
125000     PERFORM CC485-COUNT-SPEND-UNION THRU CC485-EXIT
125100             VARYING DQ-IX FROM 1 BY 1
125200             UNTIL DQ-IX > DQ-CUR-SPEND-N.
125300     IF DQ-SPEND-OUTLIER-N > ZERO
125400         MOVE "Y" TO DQ-SPEND-HAS-OUTLIERS
125500     END-IF.
125600     COMPUTE DQ-SPEND-OUTLIER-PCT ROUNDED =
125700             (DQ-SPEND-OUTLIER-N / DQ-CUR-SPEND-N) * 100.
125800 CC450-EXIT.
125900     EXIT.
126000*
126100 CC455-RESET-FLAGS.
126200     MOVE "N" TO DQ-OUTLIER-FLAG (DQ-IX).
126300 CC455-EXIT.
126400     EXIT.
126500*
126600 CC460-ZSCORE-SPEND.
126700     COMPUTE DQ-STAT-THRESHOLD =
126800             (DQ-CUR-SPEND-VALS (DQ-IX) - DQ-STAT-MEAN) /
126900             DQ-STAT-STD.
127000     IF DQ-STAT-THRESHOLD < 0
127100         COMPUTE DQ-STAT-THRESHOLD = DQ-STAT-THRESHOLD * -1
127200     END-IF.
127300     IF DQ-STAT-THRESHOLD > 3
127400         ADD 1 TO DQ-SPEND-Z-N
127500         MOVE "Y" TO DQ-OUTLIER-FLAG (DQ-IX)
127600     END-IF.
127700 CC460-EXIT.
127800     EXIT.
127900*
128000 CC470-LOAD-SPEND-SORT.
128100     MOVE DQ-CUR-SPEND-VALS (DQ-IX) TO DQ-SORT-VALS (DQ-IX).
128200 CC470-EXIT.
128300     EXIT.
128400*
128500 CC480-IQR-SPEND.
128600     IF DQ-CUR-SPEND-VALS (DQ-IX) < DQ-STAT-LOWER-FENCE
128700        OR DQ-CUR-SPEND-VALS (DQ-IX) > DQ-STAT-UPPER-FENCE
128800         ADD 1 TO DQ-SPEND-IQR-N
128900         MOVE "Y" TO DQ-OUTLIER-FLAG (DQ-IX)
129000     END-IF.
129100 CC480-EXIT.
129200     EXIT.
129300*
129400 CC485-COUNT-SPEND-UNION.
129500     IF DQ-OUTLIER-FLAG (DQ-IX) = "Y"
129600         ADD 1 TO DQ-SPEND-OUTLIER-N
129700     END-IF.
129800 CC485-EXIT.
129900     EXIT.
130000*
130100*----------------------------------------------------------------
130200* SHARED LOW-LEVEL UTILITIES - TABLE SORT AND QUARTILE PICKOFF.
130300* BOTH AGE AND SPEND OUTLIER TESTS ABOVE LOAD DQ-SORT-TABLE FIRST
130400* AND THEN COME THROUGH HERE, WHICHEVER COLUMN THEY ARE ON.
130500*----------------------------------------------------------------
130600 ZZ800-SORT-TABLE.
130700     MOVE "Y" TO DQ-SWAP-FLAG.
130800     PERFORM ZZ801-ONE-PASS THRU ZZ801-EXIT
130900             UNTIL NOT DQ-TABLE-WAS-SWAPPED.
131000 ZZ800-EXIT.
131100     EXIT.
131200*
131300 ZZ801-ONE-PASS.
131400     MOVE "N" TO DQ-SWAP-FLAG.
131500     PERFORM ZZ802-COMPARE-SWAP THRU ZZ802-EXIT
131600             VARYING DQ-JX FROM 1 BY 1
131700             UNTIL DQ-JX > DQ-SORT-N - 1.
131800 ZZ801-EXIT.
131900     EXIT.
132000*
132100 ZZ802-COMPARE-SWAP.
132200     IF DQ-SORT-VALS (DQ-JX) > DQ-SORT-VALS (DQ-JX + 1)
132300         MOVE DQ-SORT-VALS (DQ-JX)     TO DQ-SWAP-SORT
132400         MOVE DQ-SORT-VALS (DQ-JX + 1) TO DQ-SORT-VALS (DQ-JX)
132500         MOVE DQ-SWAP-SORT             TO DQ-SORT-VALS (DQ-JX + 1)
132600         MOVE "Y" TO DQ-SWAP-FLAG
132700     END-IF.
132800 ZZ802-EXIT.
132900     EXIT.
133000*
133100*    QUARTILES OFF THE NOW-SORTED DQ-SORT-TABLE, BY LINEAR
133200*    INTERPOLATION BETWEEN THE TWO BRACKETING RANKS (SAME METHOD
133300*    A SPREADSHEET'S PERCENTILE FUNCTION USES).
133400 ZZ810-QUARTILES-FROM-SORT.
133500     IF DQ-SORT-N < 4
133600         MOVE ZERO TO DQ-STAT-Q1 DQ-STAT-Q3 DQ-STAT-MEDIAN
133700                       DQ-STAT-IQR DQ-STAT-LOWER-FENCE
133800                       DQ-STAT-UPPER-FENCE
133900         GO TO ZZ810-EXIT
134000     END-IF.
134100     COMPUTE DQ-STAT-RANK = 0.25 * (DQ-SORT-N - 1).
134200     MOVE DQ-STAT-RANK TO DQ-JX.
134300     COMPUTE DQ-STAT-FRAC = DQ-STAT-RANK - DQ-JX.
134400     IF DQ-JX + 2 <= DQ-SORT-N
134500         COMPUTE DQ-STAT-Q1 =
134600             DQ-SORT-VALS (DQ-JX + 1) + DQ-STAT-FRAC *
134700             (DQ-SORT-VALS (DQ-JX + 2) - DQ-SORT-VALS (DQ-JX + 1))
134800     ELSE
134900         MOVE DQ-SORT-VALS (DQ-JX + 1) TO DQ-STAT-Q1
135000     END-IF.
135100     COMPUTE DQ-STAT-RANK = 0.50 * (DQ-SORT-N - 1).
135200     MOVE DQ-STAT-RANK TO DQ-JX.
135300     COMPUTE DQ-STAT-FRAC = DQ-STAT-RANK - DQ-JX.
135400     IF DQ-JX + 2 <= DQ-SORT-N
135500         COMPUTE DQ-STAT-MEDIAN =
135600             DQ-SORT-VALS (DQ-JX + 1) + DQ-STAT-FRAC *
135700             (DQ-SORT-VALS (DQ-JX + 2) - DQ-SORT-VALS (DQ-JX + 1))
135800     ELSE
135900         MOVE DQ-SORT-VALS (DQ-JX + 1) TO DQ-STAT-MEDIAN
136000     END-IF.
136100     COMPUTE DQ-STAT-RANK = 0.75 * (DQ-SORT-N - 1).
136200     MOVE DQ-STAT-RANK TO DQ-JX.
136300     COMPUTE DQ-STAT-FRAC = DQ-STAT-RANK - DQ-JX.
136400     IF DQ-JX + 2 <= DQ-SORT-N
136500         COMPUTE DQ-STAT-Q3 =
136600             DQ-SORT-VALS (DQ-JX + 1) + DQ-STAT-FRAC *
136700             (DQ-SORT-VALS (DQ-JX + 2) - DQ-SORT-VALS (DQ-JX + 1))
136800     ELSE
136900         MOVE DQ-SORT-VALS (DQ-JX + 1) TO DQ-STAT-Q3
137000     END-IF.
137100     COMPUTE DQ-STAT-IQR = DQ-STAT-Q3 - DQ-STAT-Q1.
137200     COMPUTE DQ-STAT-LOWER-FENCE =
137300             DQ-STAT-Q1 - (1.5 * DQ-STAT-IQR).
137400     COMPUTE DQ-STAT-UPPER-FENCE =
137500             DQ-STAT-Q3 + (1.5 * DQ-STAT-IQR).
137600 ZZ810-EXIT.
137700     EXIT.
137800*
137900*----------------------------------------------------------------
138000* VALIDATION UTILS - PER-COLUMN AND OVERALL COMPLETENESS, CURRENT
138100* FEED ONLY (THE REFERENCE FEED IS ASSUMED CLEAN, SEE AA120).
138200*----------------------------------------------------------------
138300 DD000-COMPLETENESS.
138400     IF DQ-CUR-RECORDS = ZERO
138500         MOVE ZERO TO DQ-COMPLETE-USER-ID DQ-COMPLETE-AGE
138600                       DQ-COMPLETE-COUNTRY DQ-COMPLETE-DATE
138700                       DQ-COMPLETE-SPEND   DQ-OVERALL-COMPLETE
138800         GO TO DD000-EXIT
138900     END-IF.
139000     COMPUTE DQ-COMPLETE-USER-ID ROUNDED =
139100             100 - ((DQ-CUR-NULL-USER-ID / DQ-CUR-RECORDS) * 100).
139200     COMPUTE DQ-COMPLETE-AGE ROUNDED =
139300             100 - ((DQ-CUR-NULL-AGE / DQ-CUR-RECORDS) * 100).
139400     COMPUTE DQ-COMPLETE-COUNTRY ROUNDED =
139500             100 - ((DQ-CUR-NULL-COUNTRY / DQ-CUR-RECORDS) * 100).
139600     COMPUTE DQ-COMPLETE-DATE ROUNDED =
139700             100 - ((DQ-CUR-NULL-DATE / DQ-CUR-RECORDS) * 100).
139800     COMPUTE DQ-COMPLETE-SPEND ROUNDED =
139900             100 - ((DQ-CUR-NULL-SPEND / DQ-CUR-RECORDS) * 100).
140000     COMPUTE DQ-OVERALL-COMPLETE ROUNDED =
140100             (DQ-COMPLETE-USER-ID + DQ-COMPLETE-AGE +
140200              DQ-COMPLETE-COUNTRY + DQ-COMPLETE-DATE +
140300              DQ-COMPLETE-SPEND) / 5.
140400 DD000-EXIT.
140500     EXIT.
140600*
140700*----------------------------------------------------------------
140800* STEP 4 - WORK THE QUALITY SCORE, SEVERITY BAND AND PASS/FAIL
140900* STATUS FROM WHAT BB000/CC000/DD000 ABOVE HAVE ALREADY FOUND.
141000*----------------------------------------------------------------
141100 EE000-SCORE-QUALITY.
141200     COMPUTE DQ-QUALITY-SCORE ROUNDED =
141300             100 - (DQ-ERROR-COUNT   * 20)
141400                 - (DQ-WARNING-COUNT * 5)
141500                 - (DQ-ANOMALY-SCORE * 10)
141600                 - ((100 - DQ-OVERALL-COMPLETE) * 0.5).
141700     IF DQ-QUALITY-SCORE < 0
141800         MOVE ZERO TO DQ-QUALITY-SCORE
141900     END-IF.
142000     EVALUATE TRUE
142100         WHEN DQ-ANOMALY-SCORE >= 3
142200             MOVE "HIGH"   TO DQ-SEVERITY
142300         WHEN DQ-ANOMALY-SCORE >= 1
142400             MOVE "MEDIUM" TO DQ-SEVERITY
142500         WHEN OTHER
142600             MOVE "LOW"    TO DQ-SEVERITY
142700     END-EVALUATE.
142800     IF DQ-ERROR-COUNT = ZERO
142900         MOVE "PASS" TO DQ-STATUS
143000     ELSE
143100         MOVE "FAIL" TO DQ-STATUS
143200     END-IF.
143300 EE000-EXIT.
143400     EXIT.
143500*
143600*----------------------------------------------------------------
143700* STEP 5 - THE PRINTED REPORT, SIX SECTIONS, ONE FIXED-WIDTH
143800* MACHINE RECORD.  132 COL STOCK ON THE PRINTED SIDE PER HOUSE
143900* STANDARD, SEE SPECIAL-NAMES TOP-OF-FORM.
144000*----------------------------------------------------------------
144100 FF000-WRITE-REPORT.
144200     PERFORM FF100-REPORT-HEADER    THRU FF100-EXIT.
144300     PERFORM FF200-REPORT-SUMMARY   THRU FF200-EXIT.
144400     PERFORM FF300-REPORT-ERRORS    THRU FF300-EXIT.
144500     PERFORM FF400-REPORT-WARNINGS  THRU FF400-EXIT.
144600     PERFORM FF500-REPORT-COMPLETE  THRU FF500-EXIT.
144700     PERFORM FF600-REPORT-ANOMALIES THRU FF600-EXIT.
144800 FF000-EXIT.
144900     EXIT.
145000*
145100 FF100-REPORT-HEADER.
145200     MOVE SPACES TO DQ-PRINT-LINE.
145300     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE AFTER ADVANCING
145400           TOP-OF-FORM.
145500     MOVE SPACES TO DQ-PRINT-WORK.
145600     STRING "DATA QUALITY REPORT" DELIMITED BY SIZE
145700            INTO DQ-PRINT-WORK
145800     END-STRING.
145900     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
146000     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
146100     MOVE SPACES TO DQ-PRINT-WORK.
146200     STRING "RUN " DELIMITED BY SIZE
146300            DQ-RUN-TIMESTAMP DELIMITED BY SIZE
146400            INTO DQ-PRINT-WORK
146500     END-STRING.
146600     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
146700     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
146800     MOVE SPACES TO DQ-PRINT-WORK.
146900     MOVE DQ-CUR-RECORDS TO DQ-EDIT-ROWS.
147000     MOVE DQ-SCH-COLUMN-COUNT TO DQ-EDIT-COLS.
147100     STRING DQ-EDIT-ROWS DELIMITED BY SIZE
147200            " ROWS, " DELIMITED BY SIZE
147300            DQ-EDIT-COLS DELIMITED BY SIZE
147400            " COLUMNS" DELIMITED BY SIZE
147500            INTO DQ-PRINT-WORK
147600     END-STRING.
147700     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
147800     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
147900     MOVE ALL "-" TO DQ-PRINT-LINE.
148000     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
148100 FF100-EXIT.
148200     EXIT.
148300*
148400 FF200-REPORT-SUMMARY.
148500     MOVE SPACES TO DQ-PRINT-LINE.
148600     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
148700     MOVE SPACES TO DQ-PRINT-WORK.
148800     MOVE DQ-ERROR-COUNT   TO DQ-EDIT-COUNT5.
148900     MOVE DQ-WARNING-COUNT TO DQ-EDIT-COUNT3.
149000     STRING "ERRORS " DELIMITED BY SIZE
149100            DQ-EDIT-COUNT5 DELIMITED BY SIZE
149200            "   WARNINGS " DELIMITED BY SIZE
149300            DQ-EDIT-COUNT3 DELIMITED BY SIZE
149400            INTO DQ-PRINT-WORK
149500     END-STRING.
149600     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
149700     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
149800     MOVE SPACES TO DQ-PRINT-WORK.
149900     MOVE DQ-OVERALL-COMPLETE TO DQ-EDIT-PCT.
150000     STRING "COMPLETENESS RATE " DELIMITED BY SIZE
150100            DQ-EDIT-PCT DELIMITED BY SIZE "%" DELIMITED BY SIZE
150200            INTO DQ-PRINT-WORK
150300     END-STRING.
150400     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
150500     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
150600     MOVE SPACES TO DQ-PRINT-WORK.
150700     MOVE DQ-ANOMALY-SCORE TO DQ-EDIT-COUNT3.
150800     STRING "ANOMALY SCORE " DELIMITED BY SIZE
150900            DQ-EDIT-COUNT3 DELIMITED BY SIZE
151000            "   SEVERITY " DELIMITED BY SIZE
151100            DQ-SEVERITY DELIMITED BY SIZE
151200            INTO DQ-PRINT-WORK
151300     END-STRING.
151400     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
151500     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
151600     MOVE SPACES TO DQ-PRINT-WORK.
151700     MOVE DQ-QUALITY-SCORE TO DQ-EDIT-SCORE.
151800     STRING "QUALITY SCORE " DELIMITED BY SIZE
151900            DQ-EDIT-SCORE DELIMITED BY SIZE
152000            "   RUN STATUS " DELIMITED BY SIZE
152100            DQ-STATUS DELIMITED BY SIZE
152200            INTO DQ-PRINT-WORK
152300     END-STRING.
152400     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
152500     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
152600 FF200-EXIT.
152700     EXIT.
152800*
152900 FF300-REPORT-ERRORS.
153000     IF DQ-ERROR-USED = ZERO
153100         GO TO FF300-EXIT
153200     END-IF.
153300     MOVE SPACES TO DQ-PRINT-LINE.
153400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
153500     MOVE SPACES TO DQ-PRINT-WORK.
153600     STRING "CRITICAL ISSUES" DELIMITED BY SIZE INTO DQ-PRINT-WORK
153700     END-STRING.
153800     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
153900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
154000     PERFORM FF310-PRINT-ERROR THRU FF310-EXIT
154100             VARYING DQ-LINE-NUMBER FROM 1 BY 1
154200             UNTIL DQ-LINE-NUMBER > DQ-ERROR-USED.
154300 FF300-EXIT.
154400     EXIT.
154500*
154600 FF310-PRINT-ERROR.
154700     MOVE SPACES TO DQ-PRINT-WORK.
154800     STRING "  " DELIMITED BY SIZE
154900            DQ-ERROR-ENTRY (DQ-LINE-NUMBER) DELIMITED BY SIZE
155000            INTO DQ-PRINT-WORK
155100     END-STRING.
155200     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
155300     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
155400 FF310-EXIT.
155500     EXIT.
155600*
155700 FF400-REPORT-WARNINGS.
155800     IF DQ-WARNING-USED = ZERO
155900         GO TO FF400-EXIT
156000     END-IF.
156100     MOVE SPACES TO DQ-PRINT-LINE.
156200     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
156300     MOVE SPACES TO DQ-PRINT-WORK.
156400     STRING "WARNINGS" DELIMITED BY SIZE INTO DQ-PRINT-WORK
156500     END-STRING.
156600     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
156700     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
156800     PERFORM FF410-PRINT-WARNING THRU FF410-EXIT
156900             VARYING DQ-LINE-NUMBER FROM 1 BY 1
157000             UNTIL DQ-LINE-NUMBER > DQ-WARNING-USED.
157100 FF400-EXIT.
157200     EXIT.
157300*
157400 FF410-PRINT-WARNING.
157500     MOVE SPACES TO DQ-PRINT-WORK.
157600     STRING "  " DELIMITED BY SIZE
157700            DQ-WARNING-ENTRY (DQ-LINE-NUMBER) DELIMITED BY SIZE
157800            INTO DQ-PRINT-WORK
157900     END-STRING.
158000     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
158100     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
158200 FF410-EXIT.
158300     EXIT.
158400*
158500 FF500-REPORT-COMPLETE.
158600     MOVE SPACES TO DQ-PRINT-LINE.
158700     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
158800     MOVE SPACES TO DQ-PRINT-WORK.
158900     STRING "COMPLETENESS BY COLUMN" DELIMITED BY SIZE
159000            INTO DQ-PRINT-WORK
159100     END-STRING.
159200     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
159300     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
159400     MOVE SPACES TO DQ-PRINT-WORK.
159500     STRING "  COLUMN-NAME  COMPLETE %  NULL COUNT" DELIMITED BY SIZE
159600            INTO DQ-PRINT-WORK
159700     END-STRING.
159800     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
159900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
160000     MOVE SPACES TO DQ-PRINT-WORK.
160100     MOVE DQ-COMPLETE-USER-ID TO DQ-EDIT-PCT.
160200     MOVE DQ-CUR-NULL-USER-ID TO DQ-EDIT-COUNT5.
160300     STRING "  USER-ID     " DELIMITED BY SIZE
160400            DQ-EDIT-PCT DELIMITED BY SIZE " PCT  " DELIMITED BY SIZE
160500            DQ-EDIT-COUNT5 DELIMITED BY SIZE
160600            INTO DQ-PRINT-WORK
160700     END-STRING.
160800     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
160900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
161000     MOVE SPACES TO DQ-PRINT-WORK.
161100     MOVE DQ-COMPLETE-AGE TO DQ-EDIT-PCT.
161200     MOVE DQ-CUR-NULL-AGE TO DQ-EDIT-COUNT5.
161300     STRING "  AGE         " DELIMITED BY SIZE
161400            DQ-EDIT-PCT DELIMITED BY SIZE " PCT  " DELIMITED BY SIZE
161500            DQ-EDIT-COUNT5 DELIMITED BY SIZE
161600            INTO DQ-PRINT-WORK
161700     END-STRING.
161800     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
161900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
162000     MOVE SPACES TO DQ-PRINT-WORK.
162100     MOVE DQ-COMPLETE-COUNTRY TO DQ-EDIT-PCT.
162200     MOVE DQ-CUR-NULL-COUNTRY TO DQ-EDIT-COUNT5.
162300     STRING "  COUNTRY     " DELIMITED BY SIZE
162400            DQ-EDIT-PCT DELIMITED BY SIZE " PCT  " DELIMITED BY SIZE
162500            DQ-EDIT-COUNT5 DELIMITED BY SIZE
162600            INTO DQ-PRINT-WORK
162700     END-STRING.
162800     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
162900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
163000     MOVE SPACES TO DQ-PRINT-WORK.
163100     MOVE DQ-COMPLETE-DATE TO DQ-EDIT-PCT.
163200     MOVE DQ-CUR-NULL-DATE TO DQ-EDIT-COUNT5.
163300     STRING "  SIGNUP-DATE " DELIMITED BY SIZE
163400            DQ-EDIT-PCT DELIMITED BY SIZE " PCT  " DELIMITED BY SIZE
163500            DQ-EDIT-COUNT5 DELIMITED BY SIZE
163600            INTO DQ-PRINT-WORK
163700     END-STRING.
163800     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
163900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
164000     MOVE SPACES TO DQ-PRINT-WORK.
164100     MOVE DQ-COMPLETE-SPEND TO DQ-EDIT-PCT.
164200     MOVE DQ-CUR-NULL-SPEND TO DQ-EDIT-COUNT5.
164300     STRING "  SPEND       " DELIMITED BY SIZE
164400            DQ-EDIT-PCT DELIMITED BY SIZE " PCT  " DELIMITED BY SIZE
164500            DQ-EDIT-COUNT5 DELIMITED BY SIZE
164600            INTO DQ-PRINT-WORK
164700     END-STRING.
164800     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
164900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
165000     MOVE SPACES TO DQ-PRINT-WORK.
165100     MOVE DQ-OVERALL-COMPLETE TO DQ-EDIT-PCT.
165200     STRING "  OVERALL     " DELIMITED BY SIZE
165300            DQ-EDIT-PCT DELIMITED BY SIZE " PCT" DELIMITED BY SIZE
165400            INTO DQ-PRINT-WORK
165500     END-STRING.
165600     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
165700     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
165800 FF500-EXIT.
165900     EXIT.
166000*
166100*    EACH BLOCK BELOW PRINTS ONLY WHEN IT ACTUALLY TRIPPED - A
166200*    CLEAN RUN SHOWS AN EMPTY DETAIL SECTION, NOT 15 LINES OF
166300*    "NO" AND ZERO COUNTS FOR THE NIGHT SHIFT TO WADE THROUGH.
166400 FF600-REPORT-ANOMALIES.
166500     IF DQ-SHIFT-COUNT = ZERO AND DQ-SPIKE-COUNT = ZERO
166600             AND DQ-OUTLIER-COL-COUNT = ZERO
166700             AND DQ-DUP-COUNT = ZERO
166800         GO TO FF600-EXIT
166900     END-IF.
167000     MOVE SPACES TO DQ-PRINT-LINE.
167100     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
167200     MOVE SPACES TO DQ-PRINT-WORK.
167300     STRING "DRIFT AND ANOMALY DETAIL" DELIMITED BY SIZE
167400            INTO DQ-PRINT-WORK
167500     END-STRING.
167600     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
167700     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
167800     IF DQ-SHIFT-COUNT > ZERO
167900         MOVE SPACES TO DQ-PRINT-WORK
168000         MOVE DQ-SHIFT-COUNT TO DQ-EDIT-COUNT3
168100         STRING "  DISTRIBUTION SHIFTS  COUNT " DELIMITED BY SIZE
168200                DQ-EDIT-COUNT3 DELIMITED BY SIZE
168300                INTO DQ-PRINT-WORK
168400         END-STRING
168500         MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE
168600         WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE
168700     END-IF.
168800     IF DQ-AGE-HAS-SHIFTED
168900         PERFORM FF610-PRINT-AGE-SHIFT
169000     END-IF.
169100     IF DQ-SPEND-HAS-SHIFTED
169200         PERFORM FF620-PRINT-SPEND-SHIFT
169300     END-IF.
169400     IF DQ-COUNTRY-HAS-SHIFTED
169500         PERFORM FF630-PRINT-COUNTRY-SHIFT
169600     END-IF.
169700     IF DQ-SPIKE-COUNT > ZERO
169800         MOVE SPACES TO DQ-PRINT-WORK
169900         MOVE DQ-SPIKE-COUNT TO DQ-EDIT-COUNT3
170000         STRING "  MISSING-VALUE SPIKES COUNT " DELIMITED BY SIZE
170100                DQ-EDIT-COUNT3 DELIMITED BY SIZE
170200                INTO DQ-PRINT-WORK
170300         END-STRING
170400         MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE
170500         WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE
170600         PERFORM FF660-PRINT-SPIKES
170700     END-IF.
170800     IF DQ-OUTLIER-COL-COUNT > ZERO
170900         MOVE SPACES TO DQ-PRINT-WORK
171000         MOVE DQ-OUTLIER-COL-COUNT TO DQ-EDIT-COUNT3
171100         STRING "  OUTLIERS  COLUMNS AFFECTED " DELIMITED BY SIZE
171200                DQ-EDIT-COUNT3 DELIMITED BY SIZE
171300                INTO DQ-PRINT-WORK
171400         END-STRING
171500         MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE
171600         WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE
171700     END-IF.
171800     IF DQ-AGE-COL-HAS-OUTLIERS
171900         PERFORM FF640-PRINT-AGE-OUTLIERS
172000     END-IF.
172100     IF DQ-SPEND-COL-HAS-OUTLIERS
172200         PERFORM FF650-PRINT-SPEND-OUTLIERS
172300     END-IF.
172400     IF DQ-DUP-COUNT > ZERO
172500         MOVE SPACES TO DQ-PRINT-WORK
172600         MOVE DQ-DUP-COUNT TO DQ-EDIT-COUNT5
172700         STRING "  DUPLICATE USER-ID COUNT " DELIMITED BY SIZE
172800                DQ-EDIT-COUNT5 DELIMITED BY SIZE
172900                INTO DQ-PRINT-WORK
173000         END-STRING
173100         MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE
173200         WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE
173300     END-IF.
173400 FF600-EXIT.
173500     EXIT.
173600*
173700 FF660-PRINT-SPIKES.
173800     IF DQ-SPIKE-USER-ID = "Y"
173900         PERFORM FF661-ONE-SPIKE-LINE
174000     END-IF.
174100     IF DQ-SPIKE-AGE = "Y"
174200         MOVE "AGE         " TO DQ-SPIKE-COL-NAME
174300         MOVE DQ-RATE-REF-AGE TO DQ-EDIT-PCT
174400         MOVE DQ-RATE-CUR-AGE TO DQ-EDIT-PCT2
174500         MOVE DQ-RATE-INC-AGE TO DQ-EDIT-PCT3
174600         PERFORM FF662-WRITE-SPIKE-LINE
174700     END-IF.
174800     IF DQ-SPIKE-COUNTRY = "Y"
174900         MOVE "COUNTRY     " TO DQ-SPIKE-COL-NAME
175000         MOVE DQ-RATE-REF-COUNTRY TO DQ-EDIT-PCT
175100         MOVE DQ-RATE-CUR-COUNTRY TO DQ-EDIT-PCT2
175200         MOVE DQ-RATE-INC-COUNTRY TO DQ-EDIT-PCT3
175300         PERFORM FF662-WRITE-SPIKE-LINE
175400     END-IF.
175500     IF DQ-SPIKE-DATE = "Y"
175600         MOVE "SIGNUP-DATE " TO DQ-SPIKE-COL-NAME
175700         MOVE DQ-RATE-REF-DATE TO DQ-EDIT-PCT
175800         MOVE DQ-RATE-CUR-DATE TO DQ-EDIT-PCT2
175900         MOVE DQ-RATE-INC-DATE TO DQ-EDIT-PCT3
176000         PERFORM FF662-WRITE-SPIKE-LINE
176100     END-IF.
176200     IF DQ-SPIKE-SPEND = "Y"
176300         MOVE "SPEND       " TO DQ-SPIKE-COL-NAME
176400         MOVE DQ-RATE-REF-SPEND TO DQ-EDIT-PCT
176500         MOVE DQ-RATE-CUR-SPEND TO DQ-EDIT-PCT2
176600         MOVE DQ-RATE-INC-SPEND TO DQ-EDIT-PCT3
176700         PERFORM FF662-WRITE-SPIKE-LINE
176800     END-IF.
176900 FF660-EXIT.
177000     EXIT.
177100*
177200 FF661-ONE-SPIKE-LINE.
177300     MOVE "USER-ID     " TO DQ-SPIKE-COL-NAME.
177400     MOVE DQ-RATE-REF-USER-ID TO DQ-EDIT-PCT.
177500     MOVE DQ-RATE-CUR-USER-ID TO DQ-EDIT-PCT2.
177600     MOVE DQ-RATE-INC-USER-ID TO DQ-EDIT-PCT3.
177700     PERFORM FF662-WRITE-SPIKE-LINE.
177800 FF661-EXIT.
177900     EXIT.
178000*
178100 FF662-WRITE-SPIKE-LINE.
178200     MOVE SPACES TO DQ-PRINT-WORK.
178300     STRING "    " DELIMITED BY SIZE
178400            DQ-SPIKE-COL-NAME DELIMITED BY SIZE
178500            "REF " DELIMITED BY SIZE
178600            DQ-EDIT-PCT DELIMITED BY SIZE
178700            " CUR " DELIMITED BY SIZE
178800            DQ-EDIT-PCT2 DELIMITED BY SIZE
178900            " INC " DELIMITED BY SIZE
179000            DQ-EDIT-PCT3 DELIMITED BY SIZE
179100            INTO DQ-PRINT-WORK
179200     END-STRING.
179300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
179400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
179500 FF662-EXIT.
179600     EXIT.
179700*
179800 FF610-PRINT-AGE-SHIFT.
179900     MOVE SPACES TO DQ-PRINT-WORK.
180000     MOVE DQ-AGE-REF-MEAN TO DQ-EDIT-MEAN.
180100     STRING "  AGE MEAN REF " DELIMITED BY SIZE
180200            DQ-EDIT-MEAN DELIMITED BY SIZE
180300            INTO DQ-PRINT-WORK
180400     END-STRING.
180500     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
180600     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
180700     MOVE SPACES TO DQ-PRINT-WORK.
180800     MOVE DQ-AGE-CUR-MEAN TO DQ-EDIT-MEAN.
180900     STRING "  AGE MEAN CUR " DELIMITED BY SIZE
181000            DQ-EDIT-MEAN DELIMITED BY SIZE
181100            "   SHIFTED " DELIMITED BY SIZE
181200            DQ-AGE-SHIFTED DELIMITED BY SIZE
181300            INTO DQ-PRINT-WORK
181400     END-STRING.
181500     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
181600     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
181700     MOVE SPACES TO DQ-PRINT-WORK.
181800     MOVE DQ-AGE-MIN TO DQ-EDIT-AGE.
181900     STRING "  AGE MIN " DELIMITED BY SIZE
182000            DQ-EDIT-AGE DELIMITED BY SIZE
182100            INTO DQ-PRINT-WORK
182200     END-STRING.
182300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
182400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
182500     MOVE SPACES TO DQ-PRINT-WORK.
182600     MOVE DQ-AGE-MAX TO DQ-EDIT-AGE.
182700     STRING "  AGE MAX " DELIMITED BY SIZE
182800            DQ-EDIT-AGE DELIMITED BY SIZE
182900            INTO DQ-PRINT-WORK
183000     END-STRING.
183100     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
183200     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
183300 FF610-EXIT.
183400     EXIT.
183500*
183600 FF620-PRINT-SPEND-SHIFT.
183700     MOVE SPACES TO DQ-PRINT-WORK.
183800     MOVE DQ-SPEND-REF-MEAN TO DQ-EDIT-AMOUNT.
183900     STRING "  SPEND MEAN REF " DELIMITED BY SIZE
184000            DQ-EDIT-AMOUNT DELIMITED BY SIZE
184100            INTO DQ-PRINT-WORK
184200     END-STRING.
184300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
184400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
184500     MOVE SPACES TO DQ-PRINT-WORK.
184600     MOVE DQ-SPEND-CUR-MEAN TO DQ-EDIT-AMOUNT.
184700     STRING "  SPEND MEAN CUR " DELIMITED BY SIZE
184800            DQ-EDIT-AMOUNT DELIMITED BY SIZE
184900            "   SHIFTED " DELIMITED BY SIZE
185000            DQ-SPEND-SHIFTED DELIMITED BY SIZE
185100            INTO DQ-PRINT-WORK
185200     END-STRING.
185300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
185400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
185500     MOVE SPACES TO DQ-PRINT-WORK.
185600     MOVE DQ-SPEND-MIN TO DQ-EDIT-AMOUNT.
185700     STRING "  SPEND MIN " DELIMITED BY SIZE
185800            DQ-EDIT-AMOUNT DELIMITED BY SIZE
185900            INTO DQ-PRINT-WORK
186000     END-STRING.
186100     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
186200     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
186300     MOVE SPACES TO DQ-PRINT-WORK.
186400     MOVE DQ-SPEND-MAX TO DQ-EDIT-AMOUNT.
186500     STRING "  SPEND MAX " DELIMITED BY SIZE
186600            DQ-EDIT-AMOUNT DELIMITED BY SIZE
186700            INTO DQ-PRINT-WORK
186800     END-STRING.
186900     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
187000     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
187100 FF620-EXIT.
187200     EXIT.
187300*
187400 FF630-PRINT-COUNTRY-SHIFT.
187500     MOVE SPACES TO DQ-PRINT-WORK.
187600     MOVE DQ-COUNTRY-REF-CARD TO DQ-EDIT-COUNT3.
187700     STRING "  COUNTRY CARDINALITY REF " DELIMITED BY SIZE
187800            DQ-EDIT-COUNT3 DELIMITED BY SIZE
187900            INTO DQ-PRINT-WORK
188000     END-STRING.
188100     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
188200     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
188300     MOVE SPACES TO DQ-PRINT-WORK.
188400     MOVE DQ-COUNTRY-CUR-CARD TO DQ-EDIT-COUNT3.
188500     STRING "  COUNTRY CARDINALITY CUR " DELIMITED BY SIZE
188600            DQ-EDIT-COUNT3 DELIMITED BY SIZE
188700            "   SHIFTED " DELIMITED BY SIZE
188800            DQ-COUNTRY-SHIFTED DELIMITED BY SIZE
188900            INTO DQ-PRINT-WORK
189000     END-STRING.
189100     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
189200     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
189300 FF630-EXIT.
189400     EXIT.
189500*
189600 FF640-PRINT-AGE-OUTLIERS.
189700     MOVE SPACES TO DQ-PRINT-WORK.
189800     MOVE DQ-AGE-OUTLIER-N TO DQ-EDIT-COUNT5.
189900     MOVE DQ-AGE-OUTLIER-PCT TO DQ-EDIT-PCT.
190000     STRING "  AGE OUTLIERS  COUNT " DELIMITED BY SIZE
190100            DQ-EDIT-COUNT5 DELIMITED BY SIZE
190200            DQ-EDIT-PCT DELIMITED BY SIZE " PCT" DELIMITED BY SIZE
190300            INTO DQ-PRINT-WORK
190400     END-STRING.
190500     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
190600     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
190700     MOVE SPACES TO DQ-PRINT-WORK.
190800     MOVE DQ-AGE-MIN TO DQ-EDIT-AGE.
190900     MOVE DQ-AGE-MAX TO DQ-EDIT-AGE2.
191000     MOVE DQ-AGE-MEDIAN TO DQ-EDIT-MEAN.
191100     STRING "    MIN " DELIMITED BY SIZE
191200            DQ-EDIT-AGE DELIMITED BY SIZE
191300            " MAX " DELIMITED BY SIZE
191400            DQ-EDIT-AGE2 DELIMITED BY SIZE
191500            " MEDIAN " DELIMITED BY SIZE
191600            DQ-EDIT-MEAN DELIMITED BY SIZE
191700            INTO DQ-PRINT-WORK
191800     END-STRING.
191900     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
192000     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
192100 FF640-EXIT.
192200     EXIT.
192300*
192400 FF650-PRINT-SPEND-OUTLIERS.
192500     MOVE SPACES TO DQ-PRINT-WORK.
192600     MOVE DQ-SPEND-OUTLIER-N TO DQ-EDIT-COUNT5.
192700     MOVE DQ-SPEND-OUTLIER-PCT TO DQ-EDIT-PCT.
192800     STRING "  SPEND OUTLIERS  COUNT " DELIMITED BY SIZE
192900            DQ-EDIT-COUNT5 DELIMITED BY SIZE
193000            DQ-EDIT-PCT DELIMITED BY SIZE " PCT" DELIMITED BY SIZE
193100            INTO DQ-PRINT-WORK
193200     END-STRING.
193300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
193400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
193500     MOVE SPACES TO DQ-PRINT-WORK.
193600     MOVE DQ-SPEND-MIN TO DQ-EDIT-AMOUNT.
193700     MOVE DQ-SPEND-MAX TO DQ-EDIT-AMOUNT2.
193800     MOVE DQ-SPEND-MEDIAN TO DQ-EDIT-AMOUNT3.
193900     STRING "    MIN " DELIMITED BY SIZE
194000            DQ-EDIT-AMOUNT DELIMITED BY SIZE
194100            " MAX " DELIMITED BY SIZE
194200            DQ-EDIT-AMOUNT2 DELIMITED BY SIZE
194300            " MEDIAN " DELIMITED BY SIZE
194400            DQ-EDIT-AMOUNT3 DELIMITED BY SIZE
194500            INTO DQ-PRINT-WORK
194600     END-STRING.
194700     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
194800     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
194900 FF650-EXIT.
195000     EXIT.
195100*
195200*----------------------------------------------------------------
195300* STEP 6 - ONE FIXED RECORD TO THE MACHINE-READABLE SUMMARY FILE,
195400* FOR WHATEVER PICKS THIS RUN UP DOWNSTREAM.
195500*----------------------------------------------------------------
195600 FF900-WRITE-SUMMARY.
195700     MOVE SPACES TO DQ-SUMMARY-RECORD.
195800     MOVE DQ-RUN-TIMESTAMP    TO RPT-TIMESTAMP.
195900     MOVE DQ-CUR-RECORDS      TO RPT-ROWS.
196000     MOVE DQ-SCH-COLUMN-COUNT TO RPT-COLUMNS.
196100     MOVE DQ-ERROR-COUNT      TO RPT-ERROR-COUNT.
196200     MOVE DQ-WARNING-COUNT    TO RPT-WARNING-COUNT.
196300     MOVE DQ-SHIFT-COUNT      TO RPT-SHIFT-COUNT.
196400     MOVE DQ-SPIKE-COUNT      TO RPT-SPIKE-COUNT.
196500     MOVE DQ-OUTLIER-COL-COUNT TO RPT-OUTLIER-COLS.
196600     MOVE DQ-ANOMALY-SCORE    TO RPT-ANOMALY-SCORE.
196700     MOVE DQ-SEVERITY         TO RPT-SEVERITY.
196800     MOVE DQ-OVERALL-COMPLETE TO RPT-COMPLETENESS.
196900     MOVE DQ-QUALITY-SCORE    TO RPT-QUALITY-SCORE.
197000     MOVE DQ-STATUS           TO RPT-STATUS.
197100     WRITE DQ-SUMMARY-RECORD.
197200 FF900-EXIT.
197300     EXIT.
197400*
