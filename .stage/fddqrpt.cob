********************************************
*                                          *
*  RECORD DEFINITION FOR QUALITY REPORT    *
*     PRINTED 132 COLUMN LINE               *
********************************************
*
* 18/02/26 VBC - CREATED.
*
 FD  DQ-REPORT-FILE.
 01  DQ-PRINT-LINE             PIC X(132).
*
