********************************************
*                                          *
*  FILE-CONTROL SELECT FOR SUMMARY RECORD  *
*     DQ MONITOR - MACHINE READABLE O/P    *
********************************************
*
* 18/02/26 VBC - CREATED FOR DQ000.
*
     SELECT   DQ-SUMMARY-FILE   ASSIGN  "DQSUM"
                                ORGANIZATION LINE SEQUENTIAL
                                STATUS  DQ-SUM-FILE-STATUS.
*
