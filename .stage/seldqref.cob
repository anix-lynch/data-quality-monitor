********************************************
*                                          *
*  FILE-CONTROL SELECT FOR REFERENCE INPUT *
*     DQ MONITOR - CLEAN BASELINE FILE     *
********************************************
*
* 18/02/26 VBC - CREATED FOR DQ000.
*
     SELECT   DQ-REFERENCE-FILE ASSIGN  "DQREF"
                                ORGANIZATION LINE SEQUENTIAL
                                STATUS  DQ-REF-FILE-STATUS.
*
