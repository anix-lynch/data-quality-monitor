********************************************
*                                          *
*  WORKING STORAGE FOR THE EDITED USER     *
*     RECORD - ONE ROW OF EITHER INPUT     *
*     FILE WHILE IT IS BEING TESTED        *
********************************************
*  LOADED FRESH FOR EVERY RECORD READ OFF CURRENT OR REFERENCE -
*  SEE AA200-EDIT-RECORD IN DQ000.
*
* 18/02/26 VBC - CREATED.
* 19/02/26 VBC - ADDED DATE-PARTS REDEFINITION SO AA220 CAN PICK THE
*                MONTH/DAY SUBSTRINGS APART WITHOUT UNSTRING.
* 23/02/26 VBC - ADDED 88'S FOR THE MISSING/TYPE/RANGE FLAGS, SAVES
*                A PILE OF "NOT = SPACE" TESTS FURTHER DOWN.
*
 01  DQ-WORK-RECORD.
     03  DQ-WK-USER-ID         PIC X(9).
     03  DQ-WK-AGE-RAW         PIC X(11).
     03  DQ-WK-AGE-NUM         PIC S9(3).
     03  DQ-WK-COUNTRY         PIC X(12).
     03  DQ-WK-SIGNUP-DATE     PIC X(10).
     03  DQ-WK-DATE-PARTS REDEFINES DQ-WK-SIGNUP-DATE.
         05  DQ-WK-DATE-YEAR   PIC X(4).
         05  DQ-WK-DATE-DASH1  PIC X.
         05  DQ-WK-DATE-MONTH  PIC X(2).
         05  DQ-WK-DATE-DASH2  PIC X.
         05  DQ-WK-DATE-DAY    PIC X(2).
     03  DQ-WK-DATE-MONTH-N    PIC 99.
     03  DQ-WK-DATE-DAY-N      PIC 99.
     03  DQ-WK-SPEND-RAW       PIC X(12).
     03  DQ-WK-SPEND-NUM       PIC S9(7)V99 COMP-3.
*
 01  DQ-WK-FLAGS.
     03  DQ-WK-USER-ID-MISS    PIC X.
         88  DQ-WK-USER-ID-IS-MISSING   VALUE "Y".
     03  DQ-WK-AGE-MISS        PIC X.
         88  DQ-WK-AGE-IS-MISSING       VALUE "Y".
     03  DQ-WK-COUNTRY-MISS    PIC X.
         88  DQ-WK-COUNTRY-IS-MISSING   VALUE "Y".
     03  DQ-WK-DATE-MISS       PIC X.
         88  DQ-WK-DATE-IS-MISSING      VALUE "Y".
     03  DQ-WK-SPEND-MISS      PIC X.
         88  DQ-WK-SPEND-IS-MISSING     VALUE "Y".
     03  DQ-WK-AGE-IS-NUM      PIC X.
         88  DQ-WK-AGE-IS-NUMERIC       VALUE "Y".
     03  DQ-WK-DATE-IS-OK      PIC X.
         88  DQ-WK-DATE-IS-VALID        VALUE "Y".
     03  DQ-WK-SPEND-IS-NUM    PIC X.
         88  DQ-WK-SPEND-IS-NUMERIC     VALUE "Y".
     03  DQ-WK-AGE-IN-RANGE    PIC X.
         88  DQ-WK-AGE-IS-IN-RANGE      VALUE "Y".
     03  FILLER                PIC X(10).
*
