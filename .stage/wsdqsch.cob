********************************************
*                                          *
*  WORKING STORAGE - FIELD SCHEMA          *
*     FIXED CONFIGURATION, NOT A FILE      *
********************************************
*  5 COLUMN LAYOUT NEVER VARIES AT RUN TIME FOR THIS JOB - THE
*  BOUNDS BELOW ARE THE ONLY "CONFIGURATION" THE MONITOR HAS.
*
* 18/02/26 VBC - CREATED.
*
 01  DQ-SCHEMA-CONSTANTS.
     03  DQ-SCH-COLUMN-COUNT   PIC 9(3)        VALUE 5.
     03  DQ-SCH-AGE-MIN        PIC S9(3)        VALUE +0.
     03  DQ-SCH-AGE-MAX        PIC S9(3)        VALUE +120.
     03  DQ-SCH-SPEND-MIN      PIC S9(7)V99 COMP-3 VALUE 0.
     03  FILLER                PIC X(20).
*
