********************************************
*                                          *
*  FILE-CONTROL SELECT FOR CURRENT INPUT  *
*     DQ MONITOR - "TODAY'S FEED" FILE     *
********************************************
*
* 18/02/26 VBC - CREATED FOR DQ000.
*
     SELECT   DQ-CURRENT-FILE  ASSIGN  "DQCURR"
                                ORGANIZATION LINE SEQUENTIAL
                                STATUS  DQ-CUR-FILE-STATUS.
*
