********************************************
*                                          *
*  FILE-CONTROL SELECT FOR QUALITY REPORT  *
*     DQ MONITOR - PRINTED 132 COL RPT     *
********************************************
*
* 18/02/26 VBC - CREATED FOR DQ000.
*
     SELECT   DQ-REPORT-FILE    ASSIGN  "DQRPT"
                                ORGANIZATION LINE SEQUENTIAL
                                STATUS  DQ-RPT-FILE-STATUS.
*
