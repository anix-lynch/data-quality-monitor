********************************************
*                                          *
*  RECORD DEFINITION FOR SUMMARY OUT REC   *
*     ONE FIXED RECORD WRITTEN PER RUN     *
********************************************
*
* 18/02/26 VBC - CREATED.
* 21/02/26 VBC - ADDED RPT-STATUS TRAILER BYTE GROUP - CHK DIGIT
*                REQUESTED BY OPS FOR THE CONTROL-M JOB CARD, DROPPED
*                AGAIN 24/02/26 AS OPS CHANGED THEIR MIND - LEFT AS
*                FILLER SO THE RECORD LENGTH DOES NOT MOVE AGAIN.
*
 FD  DQ-SUMMARY-FILE.
 01  DQ-SUMMARY-RECORD.
     03  RPT-TIMESTAMP         PIC X(19).
     03  RPT-ROWS              PIC 9(7).
     03  RPT-COLUMNS           PIC 9(3).
     03  RPT-ERROR-COUNT       PIC 9(5).
     03  RPT-WARNING-COUNT     PIC 9(5).
     03  RPT-SHIFT-COUNT       PIC 9(3).
     03  RPT-SPIKE-COUNT       PIC 9(3).
     03  RPT-OUTLIER-COLS      PIC 9(3).
     03  RPT-ANOMALY-SCORE     PIC 9(3).
     03  RPT-SEVERITY          PIC X(6).
     03  RPT-COMPLETENESS      PIC 9(3)V99.
     03  RPT-QUALITY-SCORE     PIC 9(3)V9.
     03  RPT-STATUS            PIC X(4).
     03  FILLER                PIC X(10).
*
