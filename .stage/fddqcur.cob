********************************************
*                                          *
*  RECORD DEFINITION FOR CURRENT INPUT     *
*     FILE SIZE 80 BYTES FIXED LAYOUT      *
********************************************
*
* 18/02/26 VBC - CREATED.
* 20/02/26 VBC - WIDENED AGE/SPEND RAW TEXT FIELDS TO HOLD GARBAGE
*                DATA PICKED UP BY VALIDATION - SEE WSDQREC.
*
 FD  DQ-CURRENT-FILE.
 01  DQ-CUR-RECORD.
     03  DQ-CUR-USER-ID        PIC X(9).
*      AGE-RAW MAY HOLD NON-NUMERIC JUNK, LEFT JUSTIFIED - SEE AA220.
     03  DQ-CUR-AGE-RAW        PIC X(11).
     03  DQ-CUR-COUNTRY        PIC X(12).
*      SIGNUP-DATE NOMINAL SHAPE IS CCYY-MM-DD, UNCHECKED ON THE WAY IN.
     03  DQ-CUR-SIGNUP-DATE    PIC X(10).
*      SPEND-RAW MAY HOLD NON-NUMERIC JUNK, LEFT JUSTIFIED - SEE AA220.
     03  DQ-CUR-SPEND-RAW      PIC X(12).
     03  FILLER                PIC X(26).
*
