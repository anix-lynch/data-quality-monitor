000100********************************************
000200*                                          *
000300*  Working Storage - Field Schema          *
000400*     Fixed Configuration, Not A File      *
000500********************************************
000600*  5 column layout never varies at run time for this job - the
000700*  bounds below are the only "configuration" the monitor has.
000800*
000900* 18/02/26 vbc - Created.
001000*
001100 01  DQ-Schema-Constants.
001200     03  DQ-Sch-Column-Count   pic 9(3)        value 5.
001300     03  DQ-Sch-Age-Min        pic s9(3)        value +0.
001400     03  DQ-Sch-Age-Max        pic s9(3)        value +120.
001500     03  DQ-Sch-Spend-Min      pic s9(7)v99 comp-3 value 0.
001600     03  filler                pic x(20).
001700*
