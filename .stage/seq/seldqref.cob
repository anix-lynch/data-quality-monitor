000100********************************************
000200*                                          *
000300*  File-Control Select For Reference Input *
000400*     Dq Monitor - Clean Baseline File     *
000500********************************************
000600*
000700* 18/02/26 vbc - Created for dq000.
000800*
000900     select   DQ-Reference-File assign  "DQREF"
001000                                organization line sequential
001100                                status  DQ-Ref-File-Status.
001200*
