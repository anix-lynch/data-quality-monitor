000100********************************************
000200*                                          *
000300*  Record Definition For Summary Out Rec   *
000400*     One fixed record written per run     *
000500********************************************
000600*
000700* 18/02/26 vbc - Created.
000800* 21/02/26 vbc - Added Rpt-Status trailer byte group - chk digit
000900*                requested by ops for the control-M job card, dropped
001000*                again 24/02/26 as ops changed their mind - left as
001100*                filler so the record length does not move again.
001200*
001300 fd  DQ-Summary-File.
001400 01  DQ-Summary-Record.
001500     03  Rpt-Timestamp         pic x(19).
001600     03  Rpt-Rows              pic 9(7).
001700     03  Rpt-Columns           pic 9(3).
001800     03  Rpt-Error-Count       pic 9(5).
001900     03  Rpt-Warning-Count     pic 9(5).
002000     03  Rpt-Shift-Count       pic 9(3).
002100     03  Rpt-Spike-Count       pic 9(3).
002200     03  Rpt-Outlier-Cols      pic 9(3).
002300     03  Rpt-Anomaly-Score     pic 9(3).
002400     03  Rpt-Severity          pic x(6).
002500     03  Rpt-Completeness      pic 9(3)v99.
002600     03  Rpt-Quality-Score     pic 9(3)v9.
002700     03  Rpt-Status            pic x(4).
002800     03  filler                pic x(10).
002900*
