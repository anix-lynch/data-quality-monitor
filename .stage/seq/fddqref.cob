000100********************************************
000200*                                          *
000300*  Record Definition For Reference Input   *
000400*     Same 80 byte layout as Current        *
000500********************************************
000600*
000700* 18/02/26 vbc - Created.
000800*
000900 fd  DQ-Reference-File.
001000 01  DQ-Ref-Record.
001100     03  DQ-Ref-User-Id        pic x(9).
001200     03  DQ-Ref-Age-Raw        pic x(11).
001300     03  DQ-Ref-Country        pic x(12).
001400     03  DQ-Ref-Signup-Date    pic x(10).
001500     03  DQ-Ref-Spend-Raw      pic x(12).
001600     03  filler                pic x(26).
001700*
