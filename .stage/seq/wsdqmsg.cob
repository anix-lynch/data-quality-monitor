000100********************************************
000200*                                          *
000300*  WORKING STORAGE - DQ ERROR/WARNING      *
000400*     MESSAGE LITERALS AND LISTS           *
000500********************************************
000600*
000700* 18/02/26 VBC - CREATED.
000800* 22/02/26 VBC - RAISED DQ-ERROR-ENTRY/DQ-WARNING-ENTRY FROM 10 TO 20
000900*                OCCURS - RAN OUT OF ROOM TESTING A BADLY CUT FEED.
001000* 25/02/26 VBC - ADDED DQ005/DQ006 OPEN-FAIL TEXTS AND THE DQ012-16
001100*                DRIFT/ANOMALY TEXTS ONCE CC000 WAS WRITTEN.
001200*
001300 01  DQ-MESSAGES.
001400     03  DQ001 PIC X(40) VALUE
001500         "DQ001 DATASET IS EMPTY - NO RECORDS READ".
001600     03  DQ002 PIC X(46) VALUE
001700         "DQ002 REQ COLUMN MISSING FROM LAYOUT - ".
001800     03  DQ003 PIC X(42) VALUE
001900         "DQ003 REQUIRED NULL COUNT, COLUMN ".
002000     03  DQ004 PIC X(36) VALUE
002100         "DQ004 REQUIRED FIELD NULL, COLUMN  ".
002200     03  DQ005 PIC X(36) VALUE
002300         "DQ005 CURRENT INPUT FILE NOT FOUND ".
002400     03  DQ006 PIC X(36) VALUE
002500         "DQ006 REFERENCE INPUT NOT FOUND".
002600     03  DQ010 PIC X(40) VALUE
002700         "DQ010 DTYPE MISMATCH, EXPECTED ".
002800     03  DQ011 PIC X(40) VALUE
002900         "DQ011 RANGE VIOLATION COUNT, COLUMN ".
003000     03  DQ012 PIC X(40) VALUE
003100         "DQ012 MEAN SHIFT VS REFERENCE, COLUMN ".
003200     03  DQ013 PIC X(44) VALUE
003300         "DQ013 MISSING RATE SPIKE, COLUMN ".
003400     03  DQ014 PIC X(40) VALUE
003500         "DQ014 OUTLIER COUNT ABOVE NORM, COLUMN ".
003600     03  DQ016 PIC X(44) VALUE
003700         "DQ016 COUNTRY CARDINALITY CHANGE VS REF".
003800* 28/02/26 VBC - DROPPED DQ015 (DUPLICATE USER-ID WAS NEVER A
003900*                SCHEMA WARNING TO BEGIN WITH - SEE DQ000
004000*                CHANGE LOG).  NUMBER RETIRED, NOT REUSED.
004100*
004200 01  DQ-ERROR-LIST.
004300     03  DQ-ERROR-ENTRY        PIC X(70)  OCCURS 20 TIMES.
004400 01  DQ-ERROR-USED             PIC 9(3)   COMP VALUE ZERO.
004500 01  DQ-ERROR-COUNT            PIC 9(5)   COMP VALUE ZERO.
004600*
004700 01  DQ-WARNING-LIST.
004800     03  DQ-WARNING-ENTRY      PIC X(70)  OCCURS 20 TIMES.
004900 01  DQ-WARNING-USED           PIC 9(3)   COMP VALUE ZERO.
005000 01  DQ-WARNING-COUNT          PIC 9(5)   COMP VALUE ZERO.
005100*
