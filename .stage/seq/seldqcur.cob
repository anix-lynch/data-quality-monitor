000100********************************************
000200*                                          *
000300*  File-Control Select For Current Input  *
000400*     Dq Monitor - "today's feed" file     *
000500********************************************
000600*
000700* 18/02/26 vbc - Created for dq000.
000800*
000900     select   DQ-Current-File  assign  "DQCURR"
001000                                organization line sequential
001100                                status  DQ-Cur-File-Status.
001200*
