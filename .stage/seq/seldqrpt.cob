000100********************************************
000200*                                          *
000300*  File-Control Select For Quality Report  *
000400*     Dq Monitor - Printed 132 Col Rpt     *
000500********************************************
000600*
000700* 18/02/26 vbc - Created for dq000.
000800*
000900     select   DQ-Report-File    assign  "DQRPT"
001000                                organization line sequential
001100                                status  DQ-Rpt-File-Status.
001200*
