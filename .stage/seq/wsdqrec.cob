000100********************************************
000200*                                          *
000300*  Working Storage For The Edited User     *
000400*     Record - One Row Of Either Input     *
000500*     File While It Is Being Tested        *
000600********************************************
000700*  Loaded fresh for every record read off Current or Reference -
000800*  see AA200-Edit-Record in dq000.
000900*
001000* 18/02/26 vbc - Created.
001100* 19/02/26 vbc - Added Date-Parts redefinition so AA220 can pick the
001200*                month/day substrings apart without Unstring.
001300* 23/02/26 vbc - Added 88's for the missing/type/range flags, saves
001400*                a pile of "not = space" tests further down.
001500*
001600 01  DQ-Work-Record.
001700     03  DQ-Wk-User-Id         pic x(9).
001800     03  DQ-Wk-Age-Raw         pic x(11).
001900     03  DQ-Wk-Age-Num         pic s9(3).
002000     03  DQ-Wk-Country         pic x(12).
002100     03  DQ-Wk-Signup-Date     pic x(10).
002200     03  DQ-Wk-Date-Parts redefines DQ-Wk-Signup-Date.
002300         05  DQ-Wk-Date-Year   pic x(4).
002400         05  DQ-Wk-Date-Dash1  pic x.
002500         05  DQ-Wk-Date-Month  pic x(2).
002600         05  DQ-Wk-Date-Dash2  pic x.
002700         05  DQ-Wk-Date-Day    pic x(2).
002800     03  DQ-Wk-Date-Month-N    pic 99.
002900     03  DQ-Wk-Date-Day-N      pic 99.
003000     03  DQ-Wk-Spend-Raw       pic x(12).
003100     03  DQ-Wk-Spend-Num       pic s9(7)v99 comp-3.
003200*
003300 01  DQ-Wk-Flags.
003400     03  DQ-Wk-User-Id-Miss    pic x.
003500         88  DQ-Wk-User-Id-Is-Missing   value "Y".
003600     03  DQ-Wk-Age-Miss        pic x.
003700         88  DQ-Wk-Age-Is-Missing       value "Y".
003800     03  DQ-Wk-Country-Miss    pic x.
003900         88  DQ-Wk-Country-Is-Missing   value "Y".
004000     03  DQ-Wk-Date-Miss       pic x.
004100         88  DQ-Wk-Date-Is-Missing      value "Y".
004200     03  DQ-Wk-Spend-Miss      pic x.
004300         88  DQ-Wk-Spend-Is-Missing     value "Y".
004400     03  DQ-Wk-Age-Is-Num      pic x.
004500         88  DQ-Wk-Age-Is-Numeric       value "Y".
004600     03  DQ-Wk-Date-Is-Ok      pic x.
004700         88  DQ-Wk-Date-Is-Valid        value "Y".
004800     03  DQ-Wk-Spend-Is-Num    pic x.
004900         88  DQ-Wk-Spend-Is-Numeric     value "Y".
005000     03  DQ-Wk-Age-In-Range    pic x.
005100         88  DQ-Wk-Age-Is-In-Range      value "Y".
005200     03  filler                pic x(10).
005300*
