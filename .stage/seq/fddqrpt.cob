000100********************************************
000200*                                          *
000300*  Record Definition For Quality Report    *
000400*     Printed 132 Column Line               *
000500********************************************
000600*
000700* 18/02/26 vbc - Created.
000800*
000900 fd  DQ-Report-File.
001000 01  DQ-Print-Line             pic x(132).
001100*
