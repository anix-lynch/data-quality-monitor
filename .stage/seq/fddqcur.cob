000100********************************************
000200*                                          *
000300*  Record Definition For Current Input     *
000400*     File size 80 bytes fixed layout      *
000500********************************************
000600*
000700* 18/02/26 vbc - Created.
000800* 20/02/26 vbc - Widened Age/Spend raw text fields to hold garbage
000900*                data picked up by validation - see wsdqrec.
001000*
001100 fd  DQ-Current-File.
001200 01  DQ-Cur-Record.
001300     03  DQ-Cur-User-Id        pic x(9).
001400*      Age-Raw may hold non-numeric junk, left justified - see Aa220.
001500     03  DQ-Cur-Age-Raw        pic x(11).
001600     03  DQ-Cur-Country        pic x(12).
001700*      Signup-Date nominal shape is ccyy-mm-dd, unchecked on the way in.
001800     03  DQ-Cur-Signup-Date    pic x(10).
001900*      Spend-Raw may hold non-numeric junk, left justified - see Aa220.
002000     03  DQ-Cur-Spend-Raw      pic x(12).
002100     03  filler                pic x(26).
002200*
