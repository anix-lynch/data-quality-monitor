000100********************************************
000200*                                          *
000300*  File-Control Select For Summary Record  *
000400*     Dq Monitor - Machine Readable O/P    *
000500********************************************
000600*
000700* 18/02/26 vbc - Created for dq000.
000800*
000900     select   DQ-Summary-File   assign  "DQSUM"
001000                                organization line sequential
001100                                status  DQ-Sum-File-Status.
001200*
