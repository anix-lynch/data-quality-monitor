000100*****************************************************************
000200*                                                               *
000300*                Data Quality         Nightly Monitor           *
000400*        Runs after the overnight customer feed has landed     *
000500*           and before the load job is allowed to commit       *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200**
001300      program-id.         dq000.
001400**
001500    author.             V B Coen FBCS, FIDM, FIDPM.
001600    installation.       Applewood Computers.
001700    date-written.       03-11-87.
001800    date-compiled.
001900    security.           Copyright (C) 1987-2026 & later, V B Coen.
002000                        Distributed under the GNU General Public
002100                        License.  See the file COPYING.
002200**
002300    Remarks.            Data Quality Monitor - nightly run.
002400                        Loads last night's reference (clean) feed,
002500                        scans tonight's feed field by field,
002600                        checks structure/type, watches for drift
002700                        against the reference and scores it.
002800*
002900*    Version.            See Prog-Name & date-comped in ws.
003000*
003100*    Called modules.     None - self contained, no screens.
003200*
003300*    Error messages used.
003400*  This job:
003500*                        DQ001 - DQ016, see wsdqmsg.
003600**
003700* Changes:
003800* 03/11/87 vbc -  1.0.00 Created - nightly data quality run
003900*                        for the overnight feed, schema bounds as
004000*                        agreed with the bureau.
004100* 07/02/87 vbc -    .01 Added duplicate user-id check per ops
004200*                        request after last week's double load.
004300* 14/01/88 mfc -    .02 Country cardinality test added - ref file
004400*                        now carries two years of history.
004500* 09/09/89 vbc -  1.1.00 Spend field widened to 7+2 digits.
004600* 23/04/91 rjt -    .01 Fixed quartile interpolation - was
004700*                        truncating instead of rounding at mid pt.
004800* 30/11/93 vbc -  1.2.00 Outlier union count now counts a record
004900*                        once whether flagged by z-score or IQR,
005000*                        not both - was double counting the score.
005100* 17/08/95 ksp -    .01 Missing value spike threshold raised from
005200*                        3pp to 5pp - chased false positives a
005300*                        month on the Thursday feed.
005400* 05/02/97 vbc -  1.3.00 Reworked score deductions to match
005500*                        the new data governance sign off sheet.
005600* 11/12/98 vbc -  1.3.01 Y2K - Accept From Date returns a
005700*                        2 digit year here, windowed century
005800*                        to 19 for yy not less than 50, else 20.
005900*                        Audited every date field this program
006000*                        touches.
006100* 03/03/99 vbc -       2 Confirmed clean on Jan 2000 test feed -
006200*                        filed with ops sign off DQ-Y2K-01.
006300* 21/06/02 mfc -  1.4.00 Report widened to 132 cols for the new
006400*                        landscape printer in the machine room.
006500* 14/02/06 vbc -    .01 Reference file note - nightly volume now
006600*                        nearer 1000 rows, was under 300 when
006700*                        written.
006800* 09/10/11 rjt -  1.5.00 Select clauses moved off hard coded unit
006900*                        names onto logical DQCURR/DQREF names.
007000* 16/04/24 vbc          Copyright notice update superseding all
007100*                        previous notices - see Security above.
007200* 18/02/26 vbc -  2.0.00 Rebuilt from scratch, replacing the
007300*                        awk script ops had been running by hand -
007400*                        now a proper ACAS style batch job.
007500* 22/02/26 vbc -    .01 Raised error/warning list occurs from 10
007600*                        to 20 - see wsdqmsg change log.
007700* 25/02/26 vbc -    .02 Country/user-id tables raised to 200/2000
007800*                        occurs - see wsdqtab change log.
007900* 26/02/26 vbc -    .03 Split outlier test into z-score and IQR
008000*                        passes sharing one sort/quartile routine.
008100**
008200*
008300**********************************************************
008400*
008500* Copyright Notice.
008600* ****************
008700*
008800* This program is part of the Applewood Computers Accounting
008900* System and is copyright (c) Vincent B Coen. 1976-2026 & later.
009000*
009100* This program is now free software; you can redistribute it
009200* and/or modify it under the terms of the GNU General Public
009300* License as published by the Free Software Foundation; version
009400* 3 and later as revised for personal usage only and that
009500* includes for use within a business but without repackaging or
009600* for Resale in any way.
009700*
009800* ACAS is distributed in the hope that it will be useful, but
009900* WITHOUT ANY WARRANTY; without even the implied warranty of
010000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
010100* GNU General Public License for more details.
010200*
010300* You should have received a copy of the GNU General Public
010400* License along with ACAS; see the file COPYING.  If not, write
010500* to the Free Software Foundation, 59 Temple Place, Suite 330,
010600* Boston, MA 02111-1307 USA.
010700*
010800**********************************************************
010900*
011000 environment             division.
011100*===============================
011200 configuration           section.
011300 source-computer.        ibm-pc.
011400 object-computer.        ibm-pc.
011500 special-names.
011600     c01 is top-of-form
011700     class dq-digit-class   is "0" thru "9"
011800     class dq-sign-class    is "+" "-"
011900     upsi-0 is dq-test-mode-switch.
012000*
012100 input-output             section.
012200 file-control.
012300     copy "seldqcur.cob".
012400     copy "seldqref.cob".
012500     copy "seldqrpt.cob".
012600     copy "seldqsum.cob".
012700*
012800 data                    division.
012900*===============================
013000 file                     section.
013100     copy "fddqcur.cob".
013200     copy "fddqref.cob".
013300     copy "fddqrpt.cob".
013400     copy "fddqsum.cob".
013500*
013600 working-storage          section.
013700*===============================
013800 77  prog-name            pic x(17) value "dq000 (2.0.00)".
013900*
014000     copy "wsdqsch.cob".
014100     copy "wsdqrec.cob".
014200     copy "wsdqtab.cob".
014300     copy "wsdqmsg.cob".
014400*
014500* File status and end of file switches - one byte each.
014600*
014700 01  dq-cur-file-status      pic xx    value "00".
014800 01  dq-ref-file-status      pic xx    value "00".
014900 01  dq-rpt-file-status      pic xx    value "00".
015000 01  dq-sum-file-status      pic xx    value "00".
015100*
015200 01  ws-switches.
015300     03  dq-cur-eof        pic x     value "N".
015400         88  dq-cur-at-eof    value "Y".
015500     03  dq-ref-eof        pic x     value "N".
015600         88  dq-ref-at-eof    value "Y".
015700*
015800* Run date/time block - Accept From Date/Time, Y2K windowed per
015900* change log entry 11/12/98.  Third redefines group in this prog.
016000*
016100 01  dq-todays-date-block.
016200     03  dq-today-raw          pic 9(6).
016300     03  dq-today-parts redefines dq-today-raw.
016400         05  dq-today-yy       pic 99.
016500         05  dq-today-mm       pic 99.
016600         05  dq-today-dd       pic 99.
016700     03  dq-today-ccyy-grp.
016800         05  dq-today-cc       pic 99 value zero.
016900         05  dq-today-yy2      pic 99 value zero.
017000     03  dq-today-ccyy redefines dq-today-ccyy-grp pic 9(4).
017100     03  dq-time-raw           pic 9(8).
017200     03  dq-time-parts redefines dq-time-raw.
017300         05  dq-time-hh        pic 99.
017400         05  dq-time-mn        pic 99.
017500         05  dq-time-ss        pic 99.
017600         05  dq-time-hs        pic 99.
017700*
017800 01  dq-run-timestamp         pic x(19) value spaces.
017900*
018000* Print line work area - moved to Dq-Print-Line before write.
018100*
018200 01  dq-print-work            pic x(132) value spaces.
018300*
018400* Edit fields for the printed report - house zz/z9 picture habits.
018500*
018600 01  dq-edit-fields.
018700     03  dq-edit-rows         pic zzzz9.
018800     03  dq-edit-cols         pic z9.
018900     03  dq-edit-count3       pic zz9.
019000     03  dq-edit-count5       pic zzzz9.
019100     03  dq-edit-pct          pic zz9.99.
019200     03  dq-edit-score        pic zz9.9.
019300     03  dq-edit-mean         pic z,zzz,zz9.99-.
019400     03  dq-edit-amount       pic z,zzz,zz9.99-.
019500     03  dq-edit-age          pic zz9-.
019600*
019700 01  dq-line-number           pic 9(3)  comp value zero.
019800*
019900* Character scan work area - used to pick a numeric-text field
020000* apart one byte at a time, Age and Spend alike (Aa220 family).
020100*
020200 01  dq-fmt-work.
020300     03  dq-fmt-int-value      pic s9(9)    comp value zero.
020400     03  dq-fmt-decimal-places pic 9        comp value zero.
020500     03  dq-fmt-digit-val      pic 9        value zero.
020600     03  dq-fmt-point-seen     pic x        value "N".
020700     03  dq-fmt-digit-seen     pic x        value "N".
020800     03  dq-fmt-trailing       pic x        value "N".
020900     03  dq-fmt-negative       pic x        value "N".
021000     03  dq-fmt-bad            pic x        value "N".
021100     03  dq-fmt-this-char      pic x        value space.
021200*
021300 procedure               division.
021400*===============================
021500*
021600 aa000-main.
021700     perform aa010-initialise thru aa010-exit.
021800     perform aa100-load-reference thru aa100-exit.
021900     perform aa150-read-current thru aa150-exit
022000             until dq-cur-at-eof.
022100     close dq-current-file
022200           dq-reference-file.
022300     perform bb000-validate-schema thru bb000-exit.
022400     perform cc000-detect-drift    thru cc000-exit.
022500     perform dd000-completeness    thru dd000-exit.
022600     perform ee000-score-quality   thru ee000-exit.
022700     perform ff000-write-report    thru ff000-exit.
022800     perform ff900-write-summary   thru ff900-exit.
022900     close dq-report-file
023000           dq-summary-file.
023100     move zero to return-code.
023200     goback.
023300 aa000-exit.
023400     exit.
023500*
023600 aa010-initialise.
023700*    Today's date/time for the report headings - windowed for the
023800*    century the way this box has always had to be handled.
023900     accept dq-today-raw from date.
024000     accept dq-time-raw  from time.
024100     if dq-today-yy < 50
024200         move 20 to dq-today-cc
024300     else
024400         move 19 to dq-today-cc
024500     end-if.
024600     move dq-today-yy to dq-today-yy2.
024700     move dq-today-ccyy to dq-run-timestamp (1:4).
024800     move "-"          to dq-run-timestamp (5:1).
024900     move dq-today-mm  to dq-run-timestamp (6:2).
025000     move "-"          to dq-run-timestamp (8:1).
025100     move dq-today-dd  to dq-run-timestamp (9:2).
025200     move space        to dq-run-timestamp (11:1).
025300     move dq-time-hh   to dq-run-timestamp (12:2).
025400     move ":"          to dq-run-timestamp (14:1).
025500     move dq-time-mn   to dq-run-timestamp (15:2).
025600     move ":"          to dq-run-timestamp (17:1).
025700     move dq-time-ss   to dq-run-timestamp (18:2).
025800     open input dq-reference-file.
025900     if dq-ref-file-status not = "00"
026000         display dq006
026100         move 16 to return-code
026200         goback
026300     end-if.
026400     open input dq-current-file.
026500     if dq-cur-file-status not = "00"
026600         display dq005
026700         close dq-reference-file
026800         move 16 to return-code
026900         goback
027000     end-if.
027100     open output dq-report-file.
027200     open output dq-summary-file.
027300 aa010-exit.
027400     exit.
027500*
027600*----------------------------------------------------------------
027700* Step 1 - load the reference (baseline) feed fully into the
027800* accumulator tables before a single current record is read.
027900*----------------------------------------------------------------
028000 aa100-load-reference.
028100     perform aa110-read-reference thru aa110-exit
028200             until dq-ref-at-eof.
028300 aa100-exit.
028400     exit.
028500*
028600 aa110-read-reference.
028700     read dq-reference-file
028800         at end
028900             move "Y" to dq-ref-eof
029000             go to aa110-exit
029100     end-read.
029200     add 1 to dq-ref-records.
029300     perform aa120-edit-reference thru aa120-exit.
029400 aa110-exit.
029500     exit.
029600*
029700 aa120-edit-reference.
029800*    Ref file only needs null counts plus the raw values kept for
029900*    the drift tests further down - no type/range tests are
030000*    reported against the reference, it is assumed clean.
030100     if dq-ref-user-id = spaces
030200         add 1 to dq-ref-null-user-id
030300     end-if.
030400     if dq-ref-country = spaces
030500         add 1 to dq-ref-null-country
030600     end-if.
030700     if dq-ref-signup-date = spaces
030800         add 1 to dq-ref-null-date
030900     end-if.
031000     if dq-ref-age-raw = spaces
031100         add 1 to dq-ref-null-age
031200     else
031300         if dq-ref-age-raw is numeric
031400             add 1 to dq-ref-age-n
031500             move dq-ref-age-raw to dq-ref-age-vals (dq-ref-age-n)
031600         end-if
031700     end-if.
031800     if dq-ref-spend-raw = spaces
031900         add 1 to dq-ref-null-spend
032000     else
032100         move dq-ref-spend-raw to dq-wk-spend-raw
032200         perform aa222-test-spend-format thru aa222-exit
032300         if dq-wk-spend-is-numeric
032400             add 1 to dq-ref-spend-n
032500             move dq-wk-spend-num
032600                 to dq-ref-spend-vals (dq-ref-spend-n)
032700         end-if
032800     end-if.
032900     if dq-ref-country not = spaces
033000         perform aa260-store-ref-country thru aa260-exit
033100     end-if.
033200 aa120-exit.
033300     exit.
033400*
033500*----------------------------------------------------------------
033600* Step 2 - read tonight's current feed, one record at a time,
033700* testing and accumulating as we go.
033800*----------------------------------------------------------------
033900 aa150-read-current.
034000     read dq-current-file
034100         at end
034200             move "Y" to dq-cur-eof
034300             go to aa150-exit
034400     end-read.
034500     add 1 to dq-cur-records.
034600     perform aa200-edit-record thru aa200-exit.
034700 aa150-exit.
034800     exit.
034900*
035000 aa200-edit-record.
035100     move dq-cur-user-id     to dq-wk-user-id.
035200     move dq-cur-age-raw     to dq-wk-age-raw.
035300     move dq-cur-country     to dq-wk-country.
035400     move dq-cur-signup-date to dq-wk-signup-date.
035500     move dq-cur-spend-raw   to dq-wk-spend-raw.
035600     move "N" to dq-wk-user-id-miss  dq-wk-age-miss
035700                 dq-wk-country-miss  dq-wk-date-miss
035800                 dq-wk-spend-miss    dq-wk-age-is-num
035900                 dq-wk-date-is-ok    dq-wk-spend-is-num
036000                 dq-wk-age-in-range.
036100     perform aa210-test-missing  thru aa210-exit.
036200     perform aa220-test-type     thru aa220-exit.
036300     perform aa230-test-range    thru aa230-exit.
036400     perform aa240-store-for-drift thru aa240-exit.
036500     perform aa250-check-duplicate thru aa250-exit.
036600 aa200-exit.
036700     exit.
036800*
036900 aa210-test-missing.
037000     if dq-wk-user-id = spaces
037100         move "Y" to dq-wk-user-id-miss
037200         add 1 to dq-cur-null-user-id
037300     end-if.
037400     if dq-wk-age-raw = spaces
037500         move "Y" to dq-wk-age-miss
037600         add 1 to dq-cur-null-age
037700     end-if.
037800     if dq-wk-country = spaces
037900         move "Y" to dq-wk-country-miss
038000         add 1 to dq-cur-null-country
038100     end-if.
038200     if dq-wk-signup-date = spaces
038300         move "Y" to dq-wk-date-miss
038400         add 1 to dq-cur-null-date
038500     end-if.
038600     if dq-wk-spend-raw = spaces
038700         move "Y" to dq-wk-spend-miss
038800         add 1 to dq-cur-null-spend
038900     end-if.
039000 aa210-exit.
039100     exit.
039200*
039300 aa220-test-type.
039400*    Age - optional sign then digits only, no decimal point.
039500     if not dq-wk-age-is-missing
039600         perform aa221-test-age-format thru aa221-exit
039700         if not dq-wk-age-is-numeric
039800             add 1 to dq-cur-type-age
039900         end-if
040000     end-if.
040100*    Spend - optional sign, digits, at most one decimal point
040200*    and at most 2 digits after it.
040300     if not dq-wk-spend-is-missing
040400         perform aa222-test-spend-format thru aa222-exit
040500         if not dq-wk-spend-is-numeric
040600             add 1 to dq-cur-type-spend
040700         end-if
040800     end-if.
040900*    Signup-Date - exactly the 9999-99-99 shape, month 01-12,
041000*    day 01-31 (we do not chase short months/leap years here).
041100     if not dq-wk-date-is-missing
041200         perform aa225-test-date-shape thru aa225-exit
041300         if not dq-wk-date-is-valid
041400             add 1 to dq-cur-type-date
041500         end-if
041600     end-if.
041700 aa220-exit.
041800     exit.
041900*
042000 aa221-test-age-format.
042100*    Same character-scan technique as Spend (Aa222) but simpler -
042200*    no decimal point is ever valid in an Age value.
042300     move "N" to dq-fmt-digit-seen dq-fmt-trailing
042400                 dq-fmt-negative   dq-fmt-bad.
042500     move zero to dq-fmt-int-value.
042600     perform aa221-scan-age-char thru aa221-scan-age-char-exit
042700             varying dq-ix from 1 by 1
042800             until dq-ix > 11 or dq-fmt-bad = "Y".
042900     if dq-fmt-bad = "N" and dq-fmt-digit-seen = "Y"
043000         move "Y" to dq-wk-age-is-num
043100         move dq-fmt-int-value to dq-wk-age-num
043200         if dq-fmt-negative = "Y"
043300             compute dq-wk-age-num = dq-wk-age-num * -1
043400         end-if
043500     end-if.
043600 aa221-exit.
043700     exit.
043800*
043900 aa221-scan-age-char.
044000     move dq-wk-age-raw (dq-ix:1) to dq-fmt-this-char.
044100     if dq-fmt-trailing = "Y"
044200         if dq-fmt-this-char not = space
044300             move "Y" to dq-fmt-bad
044400         end-if
044500     else
044600         if dq-fmt-this-char = space
044700             move "Y" to dq-fmt-trailing
044800         else
044900             if dq-fmt-this-char is dq-digit-class
045000                 move "Y" to dq-fmt-digit-seen
045100                 move dq-fmt-this-char to dq-fmt-digit-val
045200                 compute dq-fmt-int-value =
045300                         dq-fmt-int-value * 10 + dq-fmt-digit-val
045400             else
045500                 if dq-fmt-this-char is dq-sign-class
045600                    and dq-ix = 1
045700                     if dq-fmt-this-char = "-"
045800                         move "Y" to dq-fmt-negative
045900                     end-if
046000                 else
046100                     move "Y" to dq-fmt-bad
046200                 end-if
046300             end-if
046400         end-if
046500     end-if.
046600 aa221-scan-age-char-exit.
046700     exit.
046800*
046900 aa222-test-spend-format.
047000*    Character scan of Dq-Wk-Spend-Raw - optional leading sign,
047100*    digits, at most one decimal point, at most 2 digits after
047200*    it, trailing spaces only once the value has ended.
047300     move "N" to dq-wk-spend-is-num.
047400     move "N" to dq-fmt-point-seen dq-fmt-digit-seen
047500                 dq-fmt-trailing   dq-fmt-negative
047600                 dq-fmt-bad.
047700     move zero to dq-fmt-int-value dq-fmt-decimal-places.
047800     perform aa222-scan-spend-char thru aa222-scan-spend-char-exit
047900             varying dq-ix from 1 by 1
048000             until dq-ix > 12 or dq-fmt-bad = "Y".
048100     if dq-fmt-bad = "N" and dq-fmt-digit-seen = "Y"
048200         move "Y" to dq-wk-spend-is-num
048300         evaluate dq-fmt-decimal-places
048400             when 0
048500                 compute dq-wk-spend-num = dq-fmt-int-value
048600             when 1
048700                 compute dq-wk-spend-num = dq-fmt-int-value / 10
048800             when other
048900                 compute dq-wk-spend-num = dq-fmt-int-value / 100
049000         end-evaluate
049100         if dq-fmt-negative = "Y"
049200             compute dq-wk-spend-num = dq-wk-spend-num * -1
049300         end-if
049400     end-if.
049500 aa222-exit.
049600     exit.
049700*
049800 aa222-scan-spend-char.
049900     move dq-wk-spend-raw (dq-ix:1) to dq-fmt-this-char.
050000     if dq-fmt-trailing = "Y"
050100         if dq-fmt-this-char not = space
050200             move "Y" to dq-fmt-bad
050300         end-if
050400     else
050500         if dq-fmt-this-char = space
050600             move "Y" to dq-fmt-trailing
050700         else
050800             if dq-fmt-this-char is dq-digit-class
050900                 move "Y" to dq-fmt-digit-seen
051000                 move dq-fmt-this-char to dq-fmt-digit-val
051100                 compute dq-fmt-int-value =
051200                         dq-fmt-int-value * 10 + dq-fmt-digit-val
051300                 if dq-fmt-point-seen = "Y"
051400                     add 1 to dq-fmt-decimal-places
051500                     if dq-fmt-decimal-places > 2
051600                         move "Y" to dq-fmt-bad
051700                     end-if
051800                 end-if
051900             else
052000                 if dq-fmt-this-char = "."
052100                     if dq-fmt-point-seen = "Y"
052200                         move "Y" to dq-fmt-bad
052300                     else
052400                         move "Y" to dq-fmt-point-seen
052500                     end-if
052600                 else
052700                     if dq-fmt-this-char is dq-sign-class
052800                        and dq-ix = 1
052900                         if dq-fmt-this-char = "-"
053000                             move "Y" to dq-fmt-negative
053100                         end-if
053200                     else
053300                         move "Y" to dq-fmt-bad
053400                     end-if
053500                 end-if
053600             end-if
053700         end-if
053800     end-if.
053900 aa222-scan-spend-char-exit.
054000     exit.
054100*
054200 aa225-test-date-shape.
054300     if dq-wk-date-year is numeric
054400        and dq-wk-date-dash1 = "-"
054500        and dq-wk-date-month is numeric
054600        and dq-wk-date-dash2 = "-"
054700        and dq-wk-date-day is numeric
054800         move dq-wk-date-month to dq-wk-date-month-n
054900         move dq-wk-date-day   to dq-wk-date-day-n
055000         if dq-wk-date-month-n >= 1 and dq-wk-date-month-n <= 12
055100            and dq-wk-date-day-n >= 1 and dq-wk-date-day-n <= 31
055200             move "Y" to dq-wk-date-is-ok
055300         end-if
055400     end-if.
055500 aa225-exit.
055600     exit.
055700*
055800 aa230-test-range.
055900*    Age range 0-120 only checked when it parsed as numeric -
056000*    a type violation is not double counted as a range one too.
056100     if dq-wk-age-is-numeric
056200         if dq-wk-age-num < dq-sch-age-min
056300            or dq-wk-age-num > dq-sch-age-max
056400             add 1 to dq-cur-range-age
056500             if dq-cur-range-age = 1
056600                 move dq-wk-age-num to dq-cur-range-age-min
056700                 move dq-wk-age-num to dq-cur-range-age-max
056800             else
056900                 if dq-wk-age-num < dq-cur-range-age-min
057000                     move dq-wk-age-num to dq-cur-range-age-min
057100                 end-if
057200                 if dq-wk-age-num > dq-cur-range-age-max
057300                     move dq-wk-age-num to dq-cur-range-age-max
057400                 end-if
057500             end-if
057600         else
057700             move "Y" to dq-wk-age-in-range
057800         end-if
057900     end-if.
058000 aa230-exit.
058100     exit.
058200*
058300 aa240-store-for-drift.
058400     if dq-wk-age-is-numeric
058500         add 1 to dq-cur-age-n
058600         move dq-wk-age-num to dq-cur-age-vals (dq-cur-age-n)
058700     end-if.
058800     if dq-wk-spend-is-numeric
058900         add 1 to dq-cur-spend-n
059000         move dq-wk-spend-num
059100             to dq-cur-spend-vals (dq-cur-spend-n)
059200     end-if.
059300     if dq-wk-country not = spaces
059400         perform aa270-store-cur-country thru aa270-exit
059500     end-if.
059600 aa240-exit.
059700     exit.
059800*
059900 aa250-check-duplicate.
060000     if dq-wk-user-id = spaces
060100         go to aa250-exit
060200     end-if.
060300     move "N" to dq-found-flag.
060400     perform aa251-scan-seen-ids thru aa251-exit
060500             varying dq-ix from 1 by 1
060600             until dq-ix > dq-seen-user-id-n
060700                or dq-already-seen.
060800     if dq-already-seen
060900         add 1 to dq-dup-count
061000     else
061100         if dq-seen-user-id-n < dq-max-recs
061200             add 1 to dq-seen-user-id-n
061300             move dq-wk-user-id
061400                 to dq-seen-user-id-vals (dq-seen-user-id-n)
061500         end-if
061600     end-if.
061700 aa250-exit.
061800     exit.
061900*
062000 aa251-scan-seen-ids.
062100     if dq-seen-user-id-vals (dq-ix) = dq-wk-user-id
062200         move "Y" to dq-found-flag
062300     end-if.
062400 aa251-exit.
062500     exit.
062600*
062700 aa260-store-ref-country.
062800     move "N" to dq-found-flag.
062900     perform aa261-scan-ref-country thru aa261-exit
063000             varying dq-ix from 1 by 1
063100             until dq-ix > dq-ref-country-n
063200                or dq-already-seen.
063300     if not dq-already-seen
063400        and dq-ref-country-n < dq-max-countries
063500         add 1 to dq-ref-country-n
063600         move dq-ref-country
063700             to dq-ref-country-vals (dq-ref-country-n)
063800     end-if.
063900 aa260-exit.
064000     exit.
064100*
064200 aa261-scan-ref-country.
064300     if dq-ref-country-vals (dq-ix) = dq-ref-country
064400         move "Y" to dq-found-flag
064500     end-if.
064600 aa261-exit.
064700     exit.
064800*
064900 aa270-store-cur-country.
065000     move "N" to dq-found-flag.
065100     perform aa271-scan-cur-country thru aa271-exit
065200             varying dq-ix from 1 by 1
065300             until dq-ix > dq-cur-country-n
065400                or dq-already-seen.
065500     if not dq-already-seen
065600        and dq-cur-country-n < dq-max-countries
065700         add 1 to dq-cur-country-n
065800         move dq-wk-country
065900             to dq-cur-country-vals (dq-cur-country-n)
066000     end-if.
066100 aa270-exit.
066200     exit.
066300*
066400 aa271-scan-cur-country.
066500     if dq-cur-country-vals (dq-ix) = dq-wk-country
066600         move "Y" to dq-found-flag
066700     end-if.
066800 aa271-exit.
066900     exit.
067000*
067100*----------------------------------------------------------------
067200* Step 3a - Schema Validator.  Structure and type/format checks
067300* against the fixed 5 column layout.
067400*----------------------------------------------------------------
067500 bb000-validate-schema.
067600     perform bb010-check-required-cols thru bb010-exit.
067700     perform bb020-check-structure     thru bb020-exit.
067800     perform bb030-check-types         thru bb030-exit.
067900     perform bb040-check-nulls         thru bb040-exit.
068000 bb000-exit.
068100     exit.
068200*
068300 bb010-check-required-cols.
068400*    Required-column-presence check, kept for the governance sign
068500*    off sheet even though this fixed 5 field layout always has
068600*    all 5 - Dq-Sch-Column-Count never varies at run time.
068700     continue.
068800 bb010-exit.
068900     exit.
069000*
069100 bb020-check-structure.
069200     if dq-cur-records = zero
069300         add 1 to dq-error-used
069400         move dq001 to dq-error-entry (dq-error-used)
069500         add 1 to dq-error-count
069600     end-if.
069700 bb020-exit.
069800     exit.
069900*
070000 bb030-check-types.
070100     perform bb031-warn-age-type   thru bb031-exit.
070200     perform bb032-warn-date-type  thru bb032-exit.
070300     perform bb033-warn-spend-type thru bb033-exit.
070400     perform bb034-warn-age-range  thru bb034-exit.
070500 bb030-exit.
070600     exit.
070700*
070800 bb031-warn-age-type.
070900     if dq-cur-type-age > zero
071000         add 1 to dq-warning-used
071100         move dq-cur-type-age to dq-edit-count5
071200         string dq010 delimited by size
071300                "AGE, COUNT " delimited by size
071400                dq-edit-count5 delimited by size
071500                into dq-warning-entry (dq-warning-used)
071600         end-string
071700         add 1 to dq-warning-count
071800     end-if.
071900 bb031-exit.
072000     exit.
072100*
072200 bb032-warn-date-type.
072300     if dq-cur-type-date > zero
072400         add 1 to dq-warning-used
072500         move dq-cur-type-date to dq-edit-count5
072600         string dq010 delimited by size
072700                "SIGNUP-DATE, COUNT " delimited by size
072800                dq-edit-count5 delimited by size
072900                into dq-warning-entry (dq-warning-used)
073000         end-string
073100         add 1 to dq-warning-count
073200     end-if.
073300 bb032-exit.
073400     exit.
073500*
073600 bb033-warn-spend-type.
073700     if dq-cur-type-spend > zero
073800         add 1 to dq-warning-used
073900         move dq-cur-type-spend to dq-edit-count5
074000         string dq010 delimited by size
074100                "SPEND, COUNT " delimited by size
074200                dq-edit-count5 delimited by size
074300                into dq-warning-entry (dq-warning-used)
074400         end-string
074500         add 1 to dq-warning-count
074600     end-if.
074700 bb033-exit.
074800     exit.
074900*
075000 bb034-warn-age-range.
075100     if dq-cur-range-age > zero
075200         add 1 to dq-warning-used
075300         move dq-cur-range-age to dq-edit-count5
075400         string dq011 delimited by size
075500                "AGE, COUNT " delimited by size
075600                dq-edit-count5 delimited by size
075700                into dq-warning-entry (dq-warning-used)
075800         end-string
075900         add 1 to dq-warning-count
076000     end-if.
076100 bb034-exit.
076200     exit.
076300*
076400 bb040-check-nulls.
076500*    Required fields only - User-Id, Age, Signup-Date.  Country
076600*    and Spend are optional per the field schema, null there is
076700*    not an error.
076800     if dq-cur-null-user-id > zero
076900         add 1 to dq-error-used
077000         move dq-cur-null-user-id to dq-edit-count5
077100         string dq003 delimited by size
077200                "USER-ID, COUNT " delimited by size
077300                dq-edit-count5 delimited by size
077400                into dq-error-entry (dq-error-used)
077500         end-string
077600         add 1 to dq-error-count
077700     end-if.
077800     if dq-cur-null-age > zero
077900         add 1 to dq-error-used
078000         move dq-cur-null-age to dq-edit-count5
078100         string dq003 delimited by size
078200                "AGE, COUNT " delimited by size
078300                dq-edit-count5 delimited by size
078400                into dq-error-entry (dq-error-used)
078500         end-string
078600         add 1 to dq-error-count
078700     end-if.
078800     if dq-cur-null-date > zero
078900         add 1 to dq-error-used
079000         move dq-cur-null-date to dq-edit-count5
079100         string dq003 delimited by size
079200                "SIGNUP-DATE, COUNT " delimited by size
079300                dq-edit-count5 delimited by size
079400                into dq-error-entry (dq-error-used)
079500         end-string
079600         add 1 to dq-error-count
079700     end-if.
079800     if dq-error-count = zero
079900         move "PASS" to dq-status
080000     else
080100         move "FAIL" to dq-status
080200     end-if.
080300 bb040-exit.
080400     exit.
080500*
080600*----------------------------------------------------------------
080700* Step 3b - Drift Detector.  Mean shift, cardinality shift,
080800* missing-value spikes and outlier counts, current vs reference.
080900*----------------------------------------------------------------
081000 cc000-detect-drift.
081100     perform cc100-age-shift      thru cc100-exit.
081200     perform cc150-spend-shift    thru cc150-exit.
081300     perform cc200-country-shift  thru cc200-exit.
081400     perform cc250-check-dup-rate thru cc250-exit.
081500     perform cc300-missing-spikes thru cc300-exit.
081600     perform cc400-age-outliers   thru cc400-exit.
081700     perform cc450-spend-outliers thru cc450-exit.
081800     move zero to dq-shift-count.
081900     if dq-age-has-shifted     add 1 to dq-shift-count end-if.
082000     if dq-spend-has-shifted   add 1 to dq-shift-count end-if.
082100     if dq-country-has-shifted add 1 to dq-shift-count end-if.
082200     move zero to dq-spike-count.
082300     if dq-spike-user-id = "Y" add 1 to dq-spike-count end-if.
082400     if dq-spike-age     = "Y" add 1 to dq-spike-count end-if.
082500     if dq-spike-country = "Y" add 1 to dq-spike-count end-if.
082600     if dq-spike-date    = "Y" add 1 to dq-spike-count end-if.
082700     if dq-spike-spend   = "Y" add 1 to dq-spike-count end-if.
082800     move zero to dq-outlier-col-count.
082900     if dq-age-col-has-outliers
083000         add 1 to dq-outlier-col-count
083100     end-if.
083200     if dq-spend-col-has-outliers
083300         add 1 to dq-outlier-col-count
083400     end-if.
083500     compute dq-anomaly-score = dq-shift-count + dq-spike-count
083600             + dq-outlier-col-count.
083700 cc000-exit.
083800     exit.
083900*
084000*    Age mean-shift - ref and current each need 10+ values before
084100*    a shift is even tested for (small samples are too noisy).
084200 cc100-age-shift.
084300     move "N" to dq-age-shifted.
084400     if dq-ref-age-n < 10 or dq-cur-age-n < 10
084500         go to cc100-exit
084600     end-if.
084700     perform cc110-stats-ref-age thru cc110-exit.
084800     move dq-stat-mean to dq-age-ref-mean.
084900     move dq-stat-std  to dq-age-ref-std.
085000     perform cc120-stats-cur-age thru cc120-exit.
085100     move dq-stat-mean to dq-age-cur-mean.
085200     move dq-stat-std  to dq-age-cur-std.
085300     compute dq-age-shift-amt = dq-age-cur-mean - dq-age-ref-mean.
085400     if dq-age-shift-amt < 0
085500         compute dq-age-shift-amt = dq-age-shift-amt * -1
085600     end-if.
085700     if dq-age-ref-std > 0
085800         compute dq-stat-threshold = dq-age-ref-std * 2
085900         if dq-age-shift-amt > dq-stat-threshold
086000             move "Y" to dq-age-shifted
086100         end-if
086200     end-if.
086300 cc100-exit.
086400     exit.
086500*
086600 cc110-stats-ref-age.
086700     move zero to dq-stat-sum dq-stat-sumsq.
086800     perform cc111-sum-ref-age thru cc111-exit
086900             varying dq-ix from 1 by 1 until dq-ix > dq-ref-age-n.
087000     compute dq-stat-mean = dq-stat-sum / dq-ref-age-n.
087100     move zero to dq-stat-sumsq.
087200     perform cc112-sumsq-ref-age thru cc112-exit
087300             varying dq-ix from 1 by 1 until dq-ix > dq-ref-age-n.
087400     if dq-ref-age-n > 1
087500         compute dq-stat-variance rounded =
087600                 dq-stat-sumsq / (dq-ref-age-n - 1)
087700         compute dq-stat-std rounded = dq-stat-variance ** 0.5
087800     else
087900         move zero to dq-stat-std
088000     end-if.
088100 cc110-exit.
088200     exit.
088300*
088400 cc111-sum-ref-age.
088500     add dq-ref-age-vals (dq-ix) to dq-stat-sum.
088600 cc111-exit.
088700     exit.
088800*
088900 cc112-sumsq-ref-age.
089000     compute dq-stat-sumsq = dq-stat-sumsq +
089100             ((dq-ref-age-vals (dq-ix) - dq-stat-mean) ** 2).
089200 cc112-exit.
089300     exit.
089400*
089500 cc120-stats-cur-age.
089600     move zero to dq-stat-sum dq-stat-sumsq.
089700     perform cc121-sum-cur-age thru cc121-exit
089800             varying dq-ix from 1 by 1 until dq-ix > dq-cur-age-n.
089900     compute dq-stat-mean = dq-stat-sum / dq-cur-age-n.
090000     move zero to dq-stat-sumsq.
090100     perform cc122-sumsq-cur-age thru cc122-exit
090200             varying dq-ix from 1 by 1 until dq-ix > dq-cur-age-n.
090300     if dq-cur-age-n > 1
090400         compute dq-stat-variance rounded =
090500                 dq-stat-sumsq / (dq-cur-age-n - 1)
090600         compute dq-stat-std rounded = dq-stat-variance ** 0.5
090700     else
090800         move zero to dq-stat-std
090900     end-if.
091000 cc120-exit.
091100     exit.
091200*
091300 cc121-sum-cur-age.
091400     add dq-cur-age-vals (dq-ix) to dq-stat-sum.
091500 cc121-exit.
091600     exit.
091700*
091800 cc122-sumsq-cur-age.
091900     compute dq-stat-sumsq = dq-stat-sumsq +
092000             ((dq-cur-age-vals (dq-ix) - dq-stat-mean) ** 2).
092100 cc122-exit.
092200     exit.
092300*
092400*    Spend mean-shift - same shape as Age above, kept as its own
092500*    set of paragraphs rather than a shared one (see Spend/Age
092600*    value pictures differ - S9(3) against S9(7)V99).
092700 cc150-spend-shift.
092800     move "N" to dq-spend-shifted.
092900     if dq-ref-spend-n < 10 or dq-cur-spend-n < 10
093000         go to cc150-exit
093100     end-if.
093200     perform cc160-stats-ref-spend thru cc160-exit.
093300     move dq-stat-mean to dq-spend-ref-mean.
093400     move dq-stat-std  to dq-spend-ref-std.
093500     perform cc170-stats-cur-spend thru cc170-exit.
093600     move dq-stat-mean to dq-spend-cur-mean.
093700     move dq-stat-std  to dq-spend-cur-std.
093800     compute dq-spend-shift-amt =
093900             dq-spend-cur-mean - dq-spend-ref-mean.
094000     if dq-spend-shift-amt < 0
094100         compute dq-spend-shift-amt = dq-spend-shift-amt * -1
094200     end-if.
094300     if dq-spend-ref-std > 0
094400         compute dq-stat-threshold = dq-spend-ref-std * 2
094500         if dq-spend-shift-amt > dq-stat-threshold
094600             move "Y" to dq-spend-shifted
094700         end-if
094800     end-if.
094900 cc150-exit.
095000     exit.
095100*
095200 cc160-stats-ref-spend.
095300     move zero to dq-stat-sum dq-stat-sumsq.
095400     perform cc161-sum-ref-spend thru cc161-exit
095500             varying dq-ix from 1 by 1
095600             until dq-ix > dq-ref-spend-n.
095700     compute dq-stat-mean = dq-stat-sum / dq-ref-spend-n.
095800     move zero to dq-stat-sumsq.
095900     perform cc162-sumsq-ref-spend thru cc162-exit
096000             varying dq-ix from 1 by 1
096100             until dq-ix > dq-ref-spend-n.
096200     if dq-ref-spend-n > 1
096300         compute dq-stat-variance rounded =
096400                 dq-stat-sumsq / (dq-ref-spend-n - 1)
096500         compute dq-stat-std rounded = dq-stat-variance ** 0.5
096600     else
096700         move zero to dq-stat-std
096800     end-if.
096900 cc160-exit.
097000     exit.
097100*
097200 cc161-sum-ref-spend.
097300     add dq-ref-spend-vals (dq-ix) to dq-stat-sum.
097400 cc161-exit.
097500     exit.
097600*
097700 cc162-sumsq-ref-spend.
097800     compute dq-stat-sumsq = dq-stat-sumsq +
097900             ((dq-ref-spend-vals (dq-ix) - dq-stat-mean) ** 2).
098000 cc162-exit.
098100     exit.
098200*
098300 cc170-stats-cur-spend.
098400     move zero to dq-stat-sum dq-stat-sumsq.
098500     perform cc171-sum-cur-spend thru cc171-exit
098600             varying dq-ix from 1 by 1
098700             until dq-ix > dq-cur-spend-n.
098800     compute dq-stat-mean = dq-stat-sum / dq-cur-spend-n.
098900     move zero to dq-stat-sumsq.
099000     perform cc172-sumsq-cur-spend thru cc172-exit
099100             varying dq-ix from 1 by 1
099200             until dq-ix > dq-cur-spend-n.
099300     if dq-cur-spend-n > 1
099400         compute dq-stat-variance rounded =
099500                 dq-stat-sumsq / (dq-cur-spend-n - 1)
099600         compute dq-stat-std rounded = dq-stat-variance ** 0.5
099700     else
099800         move zero to dq-stat-std
099900     end-if.
100000 cc170-exit.
100100     exit.
100200*
100300 cc171-sum-cur-spend.
100400     add dq-cur-spend-vals (dq-ix) to dq-stat-sum.
100500 cc171-exit.
100600     exit.
100700*
100800 cc172-sumsq-cur-spend.
100900     compute dq-stat-sumsq = dq-stat-sumsq +
101000             ((dq-cur-spend-vals (dq-ix) - dq-stat-mean) ** 2).
101100 cc172-exit.
101200     exit.
101300*
101400*    Country cardinality shift - the distinct-value tables were
101500*    already built distinct as we went (Aa260/Aa270), so the
101600*    occurs counts themselves are the cardinalities.
101700 cc200-country-shift.
101800     move dq-ref-country-n to dq-country-ref-card.
101900     move dq-cur-country-n to dq-country-cur-card.
102000     compute dq-country-change =
102100             dq-country-cur-card - dq-country-ref-card.
102200     if dq-country-change < 0
102300         compute dq-country-change = dq-country-change * -1
102400     end-if.
102500     if dq-country-change > 0
102600         move "Y" to dq-country-shifted
102700     else
102800         move "N" to dq-country-shifted
102900     end-if.
103000 cc200-exit.
103100     exit.
103200*
103300 cc250-check-dup-rate.
103400     if dq-dup-count > zero
103500         add 1 to dq-warning-used
103600         move dq-dup-count to dq-edit-count5
103700         string dq015 delimited by size
103800                dq-edit-count5 delimited by size
103900                into dq-warning-entry (dq-warning-used)
104000         end-string
104100         add 1 to dq-warning-count
104200     end-if.
104300 cc250-exit.
104400     exit.
104500*
104600*    Missing-value spikes - ref rate, current rate, and the rise
104700*    between them, one set of 3 per column.  A rise past 5 points
104800*    is a spike (rates below are held as whole percentages).
104900 cc300-missing-spikes.
105000     perform cc310-spike-user-id thru cc310-exit.
105100     perform cc320-spike-age     thru cc320-exit.
105200     perform cc330-spike-country thru cc330-exit.
105300     perform cc340-spike-date    thru cc340-exit.
105400     perform cc350-spike-spend   thru cc350-exit.
105500 cc300-exit.
105600     exit.
105700*
105800 cc310-spike-user-id.
105900     move "N" to dq-spike-user-id.
106000     if dq-ref-records = zero or dq-cur-records = zero
106100         go to cc310-exit
106200     end-if.
106300     compute dq-rate-ref-user-id rounded =
106400             (dq-ref-null-user-id / dq-ref-records) * 100.
106500     compute dq-rate-cur-user-id rounded =
106600             (dq-cur-null-user-id / dq-cur-records) * 100.
106700     compute dq-rate-inc-user-id =
106800             dq-rate-cur-user-id - dq-rate-ref-user-id.
106900     if dq-rate-inc-user-id > 5
107000         move "Y" to dq-spike-user-id
107100     end-if.
107200 cc310-exit.
107300     exit.
107400*
107500 cc320-spike-age.
107600     move "N" to dq-spike-age.
107700     if dq-ref-records = zero or dq-cur-records = zero
107800         go to cc320-exit
107900     end-if.
108000     compute dq-rate-ref-age rounded =
108100             (dq-ref-null-age / dq-ref-records) * 100.
108200     compute dq-rate-cur-age rounded =
108300             (dq-cur-null-age / dq-cur-records) * 100.
108400     compute dq-rate-inc-age = dq-rate-cur-age - dq-rate-ref-age.
108500     if dq-rate-inc-age > 5
108600         move "Y" to dq-spike-age
108700     end-if.
108800 cc320-exit.
108900     exit.
109000*
109100 cc330-spike-country.
109200     move "N" to dq-spike-country.
109300     if dq-ref-records = zero or dq-cur-records = zero
109400         go to cc330-exit
109500     end-if.
109600     compute dq-rate-ref-country rounded =
109700             (dq-ref-null-country / dq-ref-records) * 100.
109800     compute dq-rate-cur-country rounded =
109900             (dq-cur-null-country / dq-cur-records) * 100.
110000     compute dq-rate-inc-country =
110100             dq-rate-cur-country - dq-rate-ref-country.
110200     if dq-rate-inc-country > 5
110300         move "Y" to dq-spike-country
110400     end-if.
110500 cc330-exit.
110600     exit.
110700*
110800 cc340-spike-date.
110900     move "N" to dq-spike-date.
111000     if dq-ref-records = zero or dq-cur-records = zero
111100         go to cc340-exit
111200     end-if.
111300     compute dq-rate-ref-date rounded =
111400             (dq-ref-null-date / dq-ref-records) * 100.
111500     compute dq-rate-cur-date rounded =
111600             (dq-cur-null-date / dq-cur-records) * 100.
111700     compute dq-rate-inc-date =
111800             dq-rate-cur-date - dq-rate-ref-date.
111900     if dq-rate-inc-date > 5
112000         move "Y" to dq-spike-date
112100     end-if.
112200 cc340-exit.
112300     exit.
112400*
112500 cc350-spike-spend.
112600     move "N" to dq-spike-spend.
112700     if dq-ref-records = zero or dq-cur-records = zero
112800         go to cc350-exit
112900     end-if.
113000     compute dq-rate-ref-spend rounded =
113100             (dq-ref-null-spend / dq-ref-records) * 100.
113200     compute dq-rate-cur-spend rounded =
113300             (dq-cur-null-spend / dq-cur-records) * 100.
113400     compute dq-rate-inc-spend =
113500             dq-rate-cur-spend - dq-rate-ref-spend.
113600     if dq-rate-inc-spend > 5
113700         move "Y" to dq-spike-spend
113800     end-if.
113900 cc350-exit.
114000     exit.
114100*
114200*    Age outliers - z-score past 3 sigma, or outside the 1.5 IQR
114300*    Tukey fences.  Either test trips the has-outliers bit.
114400 cc400-age-outliers.
114500     move zero to dq-age-outlier-n dq-age-z-n dq-age-iqr-n.
114600     move "N" to dq-age-has-outliers.
114700     if dq-cur-age-n < 4
114800         go to cc400-exit
114900     end-if.
115000     perform cc120-stats-cur-age thru cc120-exit.
115100     if dq-stat-std > 0
115200         perform cc410-zscore-age thru cc410-exit
115300                 varying dq-ix from 1 by 1
115400                 until dq-ix > dq-cur-age-n
115500     end-if.
115600     move dq-cur-age-n to dq-sort-n.
115700     perform cc420-load-age-sort thru cc420-exit
115800             varying dq-ix from 1 by 1 until dq-ix > dq-cur-age-n.
115900     perform zz800-sort-table thru zz800-exit.
116000     perform zz810-quartiles-from-sort thru zz810-exit.
116100     perform cc430-iqr-age thru cc430-exit
116200             varying dq-ix from 1 by 1 until dq-ix > dq-cur-age-n.
116300     move dq-stat-median     to dq-age-median.
116400     move dq-sort-vals (1)   to dq-age-min.
116500     move dq-sort-vals (dq-sort-n) to dq-age-max.
116600     if dq-age-z-n > zero or dq-age-iqr-n > zero
116700         move "Y" to dq-age-has-outliers
116800     end-if.
116900     if dq-age-z-n > dq-age-iqr-n
117000         move dq-age-z-n to dq-age-outlier-n
117100     else
117200         move dq-age-iqr-n to dq-age-outlier-n
117300     end-if.
117400     compute dq-age-outlier-pct rounded =
117500             (dq-age-outlier-n / dq-cur-age-n) * 100.
117600 cc400-exit.
117700     exit.
117800*
117900 cc410-zscore-age.
118000     compute dq-stat-threshold =
118100             (dq-cur-age-vals (dq-ix) - dq-stat-mean) /
118200             dq-stat-std.
118300     if dq-stat-threshold < 0
118400         compute dq-stat-threshold = dq-stat-threshold * -1
118500     end-if.
118600     if dq-stat-threshold > 3
118700         add 1 to dq-age-z-n
118800     end-if.
118900 cc410-exit.
119000     exit.
119100*
119200 cc420-load-age-sort.
119300     move dq-cur-age-vals (dq-ix) to dq-sort-vals (dq-ix).
119400 cc420-exit.
119500     exit.
119600*
119700 cc430-iqr-age.
119800     if dq-cur-age-vals (dq-ix) < dq-stat-lower-fence
119900        or dq-cur-age-vals (dq-ix) > dq-stat-upper-fence
120000         add 1 to dq-age-iqr-n
120100     end-if.
120200 cc430-exit.
120300     exit.
120400*
120500*    Spend outliers - same two tests as age, kept in their own set
120600*    of paragraphs to match Spend's wider picture clauses.
120700 cc450-spend-outliers.
120800     move zero to dq-spend-outlier-n dq-spend-z-n dq-spend-iqr-n.
120900     move "N" to dq-spend-has-outliers.
121000     if dq-cur-spend-n < 4
121100         go to cc450-exit
121200     end-if.
121300     perform cc170-stats-cur-spend thru cc170-exit.
121400     if dq-stat-std > 0
121500         perform cc460-zscore-spend thru cc460-exit
121600                 varying dq-ix from 1 by 1
121700                 until dq-ix > dq-cur-spend-n
121800     end-if.
121900     move dq-cur-spend-n to dq-sort-n.
122000     perform cc470-load-spend-sort thru cc470-exit
122100             varying dq-ix from 1 by 1
122200             until dq-ix > dq-cur-spend-n.
122300     perform zz800-sort-table thru zz800-exit.
122400     perform zz810-quartiles-from-sort thru zz810-exit.
122500     perform cc480-iqr-spend thru cc480-exit
122600             varying dq-ix from 1 by 1
122700             until dq-ix > dq-cur-spend-n.
122800     move dq-stat-median       to dq-spend-median.
122900     move dq-sort-vals (1)     to dq-spend-min.
123000     move dq-sort-vals (dq-sort-n) to dq-spend-max.
123100     if dq-spend-z-n > zero or dq-spend-iqr-n > zero
123200         move "Y" to dq-spend-has-outliers
123300     end-if.
123400     if dq-spend-z-n > dq-spend-iqr-n
123500         move dq-spend-z-n to dq-spend-outlier-n
123600     else
123700         move dq-spend-iqr-n to dq-spend-outlier-n
123800     end-if.
123900     compute dq-spend-outlier-pct rounded =
124000             (dq-spend-outlier-n / dq-cur-spend-n) * 100.
124100 cc450-exit.
124200     exit.
124300*
124400 cc460-zscore-spend.
124500     compute dq-stat-threshold =
124600             (dq-cur-spend-vals (dq-ix) - dq-stat-mean) /
124700             dq-stat-std.
124800     if dq-stat-threshold < 0
124900         compute dq-stat-threshold = dq-stat-threshold * -1
125000     end-if.
125100     if dq-stat-threshold > 3
125200         add 1 to dq-spend-z-n
125300     end-if.
125400 cc460-exit.
125500     exit.
125600*
125700 cc470-load-spend-sort.
125800     move dq-cur-spend-vals (dq-ix) to dq-sort-vals (dq-ix).
125900 cc470-exit.
126000     exit.
126100*
126200 cc480-iqr-spend.
126300     if dq-cur-spend-vals (dq-ix) < dq-stat-lower-fence
126400        or dq-cur-spend-vals (dq-ix) > dq-stat-upper-fence
126500         add 1 to dq-spend-iqr-n
126600     end-if.
126700 cc480-exit.
126800     exit.
126900*
127000*----------------------------------------------------------------
127100* Shared low-level utilities - table sort and quartile pickoff.
127200* Both age and spend outlier tests above load Dq-Sort-Table first
127300* and then come through here, whichever column they are on.
127400*----------------------------------------------------------------
127500 zz800-sort-table.
127600     move "Y" to dq-swap-flag.
127700     perform zz801-one-pass thru zz801-exit
127800             until not dq-table-was-swapped.
127900 zz800-exit.
128000     exit.
128100*
128200 zz801-one-pass.
128300     move "N" to dq-swap-flag.
128400     perform zz802-compare-swap thru zz802-exit
128500             varying dq-jx from 1 by 1
128600             until dq-jx > dq-sort-n - 1.
128700 zz801-exit.
128800     exit.
128900*
129000 zz802-compare-swap.
129100     if dq-sort-vals (dq-jx) > dq-sort-vals (dq-jx + 1)
129200         move dq-sort-vals (dq-jx)     to dq-swap-sort
129300         move dq-sort-vals (dq-jx + 1) to dq-sort-vals (dq-jx)
129400         move dq-swap-sort             to dq-sort-vals (dq-jx + 1)
129500         move "Y" to dq-swap-flag
129600     end-if.
129700 zz802-exit.
129800     exit.
129900*
130000*    Quartiles off the now-sorted Dq-Sort-Table, by linear
130100*    interpolation between the two bracketing ranks (same method
130200*    a spreadsheet's PERCENTILE function uses).
130300 zz810-quartiles-from-sort.
130400     if dq-sort-n < 4
130500         move zero to dq-stat-q1 dq-stat-q3 dq-stat-median
130600                       dq-stat-iqr dq-stat-lower-fence
130700                       dq-stat-upper-fence
130800         go to zz810-exit
130900     end-if.
131000     compute dq-stat-rank = 0.25 * (dq-sort-n - 1).
131100     move dq-stat-rank to dq-jx.
131200     compute dq-stat-frac = dq-stat-rank - dq-jx.
131300     if dq-jx + 2 <= dq-sort-n
131400         compute dq-stat-q1 =
131500             dq-sort-vals (dq-jx + 1) + dq-stat-frac *
131600             (dq-sort-vals (dq-jx + 2) - dq-sort-vals (dq-jx + 1))
131700     else
131800         move dq-sort-vals (dq-jx + 1) to dq-stat-q1
131900     end-if.
132000     compute dq-stat-rank = 0.50 * (dq-sort-n - 1).
132100     move dq-stat-rank to dq-jx.
132200     compute dq-stat-frac = dq-stat-rank - dq-jx.
132300     if dq-jx + 2 <= dq-sort-n
132400         compute dq-stat-median =
132500             dq-sort-vals (dq-jx + 1) + dq-stat-frac *
132600             (dq-sort-vals (dq-jx + 2) - dq-sort-vals (dq-jx + 1))
132700     else
132800         move dq-sort-vals (dq-jx + 1) to dq-stat-median
132900     end-if.
133000     compute dq-stat-rank = 0.75 * (dq-sort-n - 1).
133100     move dq-stat-rank to dq-jx.
133200     compute dq-stat-frac = dq-stat-rank - dq-jx.
133300     if dq-jx + 2 <= dq-sort-n
133400         compute dq-stat-q3 =
133500             dq-sort-vals (dq-jx + 1) + dq-stat-frac *
133600             (dq-sort-vals (dq-jx + 2) - dq-sort-vals (dq-jx + 1))
133700     else
133800         move dq-sort-vals (dq-jx + 1) to dq-stat-q3
133900     end-if.
134000     compute dq-stat-iqr = dq-stat-q3 - dq-stat-q1.
134100     compute dq-stat-lower-fence =
134200             dq-stat-q1 - (1.5 * dq-stat-iqr).
134300     compute dq-stat-upper-fence =
134400             dq-stat-q3 + (1.5 * dq-stat-iqr).
134500 zz810-exit.
134600     exit.
134700*
134800*----------------------------------------------------------------
134900* Validation Utils - per-column and overall completeness, current
135000* feed only (the reference feed is assumed clean, see Aa120).
135100*----------------------------------------------------------------
135200 dd000-completeness.
135300     if dq-cur-records = zero
135400         move zero to dq-complete-user-id dq-complete-age
135500                       dq-complete-country dq-complete-date
135600                       dq-complete-spend   dq-overall-complete
135700         go to dd000-exit
135800     end-if.
135900     compute dq-complete-user-id rounded =
136000             100 - ((dq-cur-null-user-id / dq-cur-records) * 100).
136100     compute dq-complete-age rounded =
136200             100 - ((dq-cur-null-age / dq-cur-records) * 100).
136300     compute dq-complete-country rounded =
136400             100 - ((dq-cur-null-country / dq-cur-records) * 100).
136500     compute dq-complete-date rounded =
136600             100 - ((dq-cur-null-date / dq-cur-records) * 100).
136700     compute dq-complete-spend rounded =
136800             100 - ((dq-cur-null-spend / dq-cur-records) * 100).
136900     compute dq-overall-complete rounded =
137000             (dq-complete-user-id + dq-complete-age +
137100              dq-complete-country + dq-complete-date +
137200              dq-complete-spend) / 5.
137300 dd000-exit.
137400     exit.
137500*
137600*----------------------------------------------------------------
137700* Step 4 - work the quality score, severity band and pass/fail
137800* status from what Bb000/Cc000/Dd000 above have already found.
137900*----------------------------------------------------------------
138000 ee000-score-quality.
138100     compute dq-quality-score rounded =
138200             100 - (dq-error-count   * 20)
138300                 - (dq-warning-count * 5)
138400                 - (dq-anomaly-score * 10)
138500                 - ((100 - dq-overall-complete) * 0.5).
138600     if dq-quality-score < 0
138700         move zero to dq-quality-score
138800     end-if.
138900     evaluate true
139000         when dq-anomaly-score >= 3
139100             move "HIGH"   to dq-severity
139200         when dq-anomaly-score >= 1
139300             move "MEDIUM" to dq-severity
139400         when other
139500             move "LOW"    to dq-severity
139600     end-evaluate.
139700     if dq-error-count = zero
139800         move "PASS" to dq-status
139900     else
140000         move "FAIL" to dq-status
140100     end-if.
140200 ee000-exit.
140300     exit.
140400*
140500*----------------------------------------------------------------
140600* Step 5 - the printed report, six sections, one fixed-width
140700* machine record.  132 col stock on the printed side per house
140800* standard, see Special-Names Top-Of-Form.
140900*----------------------------------------------------------------
141000 ff000-write-report.
141100     perform ff100-report-header    thru ff100-exit.
141200     perform ff200-report-summary   thru ff200-exit.
141300     perform ff300-report-errors    thru ff300-exit.
141400     perform ff400-report-warnings  thru ff400-exit.
141500     perform ff500-report-complete  thru ff500-exit.
141600     perform ff600-report-anomalies thru ff600-exit.
141700 ff000-exit.
141800     exit.
141900*
142000 ff100-report-header.
142100     move spaces to dq-print-line.
142200     write dq-report-file from dq-print-line after advancing
142300           top-of-form.
142400     move spaces to dq-print-work.
142500     string "DATA QUALITY MONITOR - DAILY RUN REPORT"
142600            delimited by size into dq-print-work
142700     end-string.
142800     move dq-print-work to dq-print-line.
142900     write dq-report-file from dq-print-line.
143000     move spaces to dq-print-work.
143100     string "RUN " delimited by size
143200            dq-run-timestamp delimited by size
143300            into dq-print-work
143400     end-string.
143500     move dq-print-work to dq-print-line.
143600     write dq-report-file from dq-print-line.
143700     move all "-" to dq-print-line.
143800     write dq-report-file from dq-print-line.
143900 ff100-exit.
144000     exit.
144100*
144200 ff200-report-summary.
144300     move spaces to dq-print-line.
144400     write dq-report-file from dq-print-line.
144500     move spaces to dq-print-work.
144600     move dq-cur-records to dq-edit-rows.
144700     move dq-sch-column-count to dq-edit-cols.
144800     string "ROWS READ " delimited by size
144900            dq-edit-rows delimited by size
145000            "   COLUMNS " delimited by size
145100            dq-edit-cols delimited by size
145200            into dq-print-work
145300     end-string.
145400     move dq-print-work to dq-print-line.
145500     write dq-report-file from dq-print-line.
145600     move spaces to dq-print-work.
145700     move dq-error-count   to dq-edit-count5.
145800     move dq-warning-count to dq-edit-count3.
145900     string "ERRORS " delimited by size
146000            dq-edit-count5 delimited by size
146100            "   WARNINGS " delimited by size
146200            dq-edit-count3 delimited by size
146300            into dq-print-work
146400     end-string.
146500     move dq-print-work to dq-print-line.
146600     write dq-report-file from dq-print-line.
146700     move spaces to dq-print-work.
146800     move dq-anomaly-score to dq-edit-count3.
146900     string "ANOMALY SCORE " delimited by size
147000            dq-edit-count3 delimited by size
147100            "   SEVERITY " delimited by size
147200            dq-severity delimited by size
147300            into dq-print-work
147400     end-string.
147500     move dq-print-work to dq-print-line.
147600     write dq-report-file from dq-print-line.
147700     move spaces to dq-print-work.
147800     move dq-quality-score to dq-edit-score.
147900     string "QUALITY SCORE " delimited by size
148000            dq-edit-score delimited by size
148100            "   RUN STATUS " delimited by size
148200            dq-status delimited by size
148300            into dq-print-work
148400     end-string.
148500     move dq-print-work to dq-print-line.
148600     write dq-report-file from dq-print-line.
148700 ff200-exit.
148800     exit.
148900*
149000 ff300-report-errors.
149100     move spaces to dq-print-line.
149200     write dq-report-file from dq-print-line.
149300     move spaces to dq-print-work.
149400     string "CRITICAL ISSUES" delimited by size into dq-print-work
149500     end-string.
149600     move dq-print-work to dq-print-line.
149700     write dq-report-file from dq-print-line.
149800     if dq-error-used = zero
149900         move spaces to dq-print-work.
150000         string "  NONE RAISED THIS RUN" delimited by size
150100                into dq-print-work
150200         end-string.
150300         move dq-print-work to dq-print-line.
150400         write dq-report-file from dq-print-line.
150500     else
150600         perform ff310-print-error thru ff310-exit
150700                 varying dq-line-number from 1 by 1
150800                 until dq-line-number > dq-error-used.
150900     end-if.
151000 ff300-exit.
151100     exit.
151200*
151300 ff310-print-error.
151400     move spaces to dq-print-work.
151500     string "  " delimited by size
151600            dq-error-entry (dq-line-number) delimited by size
151700            into dq-print-work
151800     end-string.
151900     move dq-print-work to dq-print-line.
152000     write dq-report-file from dq-print-line.
152100 ff310-exit.
152200     exit.
152300*
152400 ff400-report-warnings.
152500     move spaces to dq-print-line.
152600     write dq-report-file from dq-print-line.
152700     move spaces to dq-print-work.
152800     string "WARNINGS" delimited by size into dq-print-work
152900     end-string.
153000     move dq-print-work to dq-print-line.
153100     write dq-report-file from dq-print-line.
153200     if dq-warning-used = zero
153300         move spaces to dq-print-work.
153400         string "  NONE RAISED THIS RUN" delimited by size
153500                into dq-print-work
153600         end-string.
153700         move dq-print-work to dq-print-line.
153800         write dq-report-file from dq-print-line.
153900     else
154000         perform ff410-print-warning thru ff410-exit
154100                 varying dq-line-number from 1 by 1
154200                 until dq-line-number > dq-warning-used.
154300     end-if.
154400 ff400-exit.
154500     exit.
154600*
154700 ff410-print-warning.
154800     move spaces to dq-print-work.
154900     string "  " delimited by size
155000            dq-warning-entry (dq-line-number) delimited by size
155100            into dq-print-work
155200     end-string.
155300     move dq-print-work to dq-print-line.
155400     write dq-report-file from dq-print-line.
155500 ff410-exit.
155600     exit.
155700*
155800 ff500-report-complete.
155900     move spaces to dq-print-line.
156000     write dq-report-file from dq-print-line.
156100     move spaces to dq-print-work.
156200     string "COMPLETENESS BY COLUMN" delimited by size
156300            into dq-print-work
156400     end-string.
156500     move dq-print-work to dq-print-line.
156600     write dq-report-file from dq-print-line.
156700     move spaces to dq-print-work.
156800     move dq-complete-user-id to dq-edit-pct.
156900     string "  USER-ID     " delimited by size
157000            dq-edit-pct delimited by size " PCT" delimited by size
157100            into dq-print-work
157200     end-string.
157300     move dq-print-work to dq-print-line.
157400     write dq-report-file from dq-print-line.
157500     move spaces to dq-print-work.
157600     move dq-complete-age to dq-edit-pct.
157700     string "  AGE         " delimited by size
157800            dq-edit-pct delimited by size " PCT" delimited by size
157900            into dq-print-work
158000     end-string.
158100     move dq-print-work to dq-print-line.
158200     write dq-report-file from dq-print-line.
158300     move spaces to dq-print-work.
158400     move dq-complete-country to dq-edit-pct.
158500     string "  COUNTRY     " delimited by size
158600            dq-edit-pct delimited by size " PCT" delimited by size
158700            into dq-print-work
158800     end-string.
158900     move dq-print-work to dq-print-line.
159000     write dq-report-file from dq-print-line.
159100     move spaces to dq-print-work.
159200     move dq-complete-date to dq-edit-pct.
159300     string "  SIGNUP-DATE " delimited by size
159400            dq-edit-pct delimited by size " PCT" delimited by size
159500            into dq-print-work
159600     end-string.
159700     move dq-print-work to dq-print-line.
159800     write dq-report-file from dq-print-line.
159900     move spaces to dq-print-work.
160000     move dq-complete-spend to dq-edit-pct.
160100     string "  SPEND       " delimited by size
160200            dq-edit-pct delimited by size " PCT" delimited by size
160300            into dq-print-work
160400     end-string.
160500     move dq-print-work to dq-print-line.
160600     write dq-report-file from dq-print-line.
160700     move spaces to dq-print-work.
160800     move dq-overall-complete to dq-edit-pct.
160900     string "  OVERALL     " delimited by size
161000            dq-edit-pct delimited by size " PCT" delimited by size
161100            into dq-print-work
161200     end-string.
161300     move dq-print-work to dq-print-line.
161400     write dq-report-file from dq-print-line.
161500 ff500-exit.
161600     exit.
161700*
161800 ff600-report-anomalies.
161900     move spaces to dq-print-line.
162000     write dq-report-file from dq-print-line.
162100     move spaces to dq-print-work.
162200     string "DRIFT AND ANOMALY DETAIL" delimited by size
162300            into dq-print-work
162400     end-string.
162500     move dq-print-work to dq-print-line.
162600     write dq-report-file from dq-print-line.
162700     move spaces to dq-print-work.
162800     move dq-age-ref-mean to dq-edit-mean.
162900     string "  AGE MEAN REF " delimited by size
163000            dq-edit-mean delimited by size
163100            into dq-print-work
163200     end-string.
163300     move dq-print-work to dq-print-line.
163400     write dq-report-file from dq-print-line.
163500     move spaces to dq-print-work.
163600     move dq-age-cur-mean to dq-edit-mean.
163700     string "  AGE MEAN CUR " delimited by size
163800            dq-edit-mean delimited by size
163900            "   SHIFTED " delimited by size
164000            dq-age-shifted delimited by size
164100            into dq-print-work
164200     end-string.
164300     move dq-print-work to dq-print-line.
164400     write dq-report-file from dq-print-line.
164500     move spaces to dq-print-work.
164600     move dq-spend-ref-mean to dq-edit-amount.
164700     string "  SPEND MEAN REF " delimited by size
164800            dq-edit-amount delimited by size
164900            into dq-print-work
165000     end-string.
165100     move dq-print-work to dq-print-line.
165200     write dq-report-file from dq-print-line.
165300     move spaces to dq-print-work.
165400     move dq-spend-cur-mean to dq-edit-amount.
165500     string "  SPEND MEAN CUR " delimited by size
165600            dq-edit-amount delimited by size
165700            "   SHIFTED " delimited by size
165800            dq-spend-shifted delimited by size
165900            into dq-print-work
166000     end-string.
166100     move dq-print-work to dq-print-line.
166200     write dq-report-file from dq-print-line.
166300     move spaces to dq-print-work.
166400     move dq-country-ref-card to dq-edit-count3.
166500     string "  COUNTRY CARDINALITY REF " delimited by size
166600            dq-edit-count3 delimited by size
166700            into dq-print-work
166800     end-string.
166900     move dq-print-work to dq-print-line.
167000     write dq-report-file from dq-print-line.
167100     move spaces to dq-print-work.
167200     move dq-country-cur-card to dq-edit-count3.
167300     string "  COUNTRY CARDINALITY CUR " delimited by size
167400            dq-edit-count3 delimited by size
167500            "   SHIFTED " delimited by size
167600            dq-country-shifted delimited by size
167700            into dq-print-work
167800     end-string.
167900     move dq-print-work to dq-print-line.
168000     write dq-report-file from dq-print-line.
168100     move spaces to dq-print-work.
168200     move dq-age-outlier-pct to dq-edit-pct.
168300     string "  AGE OUTLIERS " delimited by size
168400            dq-edit-pct delimited by size " PCT" delimited by size
168500            into dq-print-work
168600     end-string.
168700     move dq-print-work to dq-print-line.
168800     write dq-report-file from dq-print-line.
168900     move spaces to dq-print-work.
169000     move dq-spend-outlier-pct to dq-edit-pct.
169100     string "  SPEND OUTLIERS " delimited by size
169200            dq-edit-pct delimited by size " PCT" delimited by size
169300            into dq-print-work
169400     end-string.
169500     move dq-print-work to dq-print-line.
169600     write dq-report-file from dq-print-line.
169700     move spaces to dq-print-work.
169800     move dq-dup-count to dq-edit-count5.
169900     string "  DUPLICATE USER-ID COUNT " delimited by size
170000            dq-edit-count5 delimited by size
170100            into dq-print-work
170200     end-string.
170300     move dq-print-work to dq-print-line.
170400     write dq-report-file from dq-print-line.
170500     move spaces to dq-print-work.
170600     move dq-age-min to dq-edit-age.
170700     string "  AGE MIN " delimited by size
170800            dq-edit-age delimited by size
170900            into dq-print-work
171000     end-string.
171100     move dq-print-work to dq-print-line.
171200     write dq-report-file from dq-print-line.
171300     move spaces to dq-print-work.
171400     move dq-age-max to dq-edit-age.
171500     string "  AGE MAX " delimited by size
171600            dq-edit-age delimited by size
171700            into dq-print-work
171800     end-string.
171900     move dq-print-work to dq-print-line.
172000     write dq-report-file from dq-print-line.
172100     move spaces to dq-print-work.
172200     move dq-spend-min to dq-edit-amount.
172300     string "  SPEND MIN " delimited by size
172400            dq-edit-amount delimited by size
172500            into dq-print-work
172600     end-string.
172700     move dq-print-work to dq-print-line.
172800     write dq-report-file from dq-print-line.
172900     move spaces to dq-print-work.
173000     move dq-spend-max to dq-edit-amount.
173100     string "  SPEND MAX " delimited by size
173200            dq-edit-amount delimited by size
173300            into dq-print-work
173400     end-string.
173500     move dq-print-work to dq-print-line.
173600     write dq-report-file from dq-print-line.
173700 ff600-exit.
173800     exit.
173900*
174000*----------------------------------------------------------------
174100* Step 6 - one fixed record to the machine-readable summary file,
174200* for whatever picks this run up downstream.
174300*----------------------------------------------------------------
174400 ff900-write-summary.
174500     move spaces to dq-summary-record.
174600     move dq-run-timestamp    to rpt-timestamp.
174700     move dq-cur-records      to rpt-rows.
174800     move dq-sch-column-count to rpt-columns.
174900     move dq-error-count      to rpt-error-count.
175000     move dq-warning-count    to rpt-warning-count.
175100     move dq-shift-count      to rpt-shift-count.
175200     move dq-spike-count      to rpt-spike-count.
175300     move dq-outlier-col-count to rpt-outlier-cols.
175400     move dq-anomaly-score    to rpt-anomaly-score.
175500     move dq-severity         to rpt-severity.
175600     move dq-overall-complete to rpt-completeness.
175700     move dq-quality-score    to rpt-quality-score.
175800     move dq-status           to rpt-status.
175900     write dq-summary-record.
176000 ff900-exit.
176100     exit.
176200*
