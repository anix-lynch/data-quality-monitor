********************************************
*                                          *
*  RECORD DEFINITION FOR REFERENCE INPUT   *
*     SAME 80 BYTE LAYOUT AS CURRENT        *
********************************************
*
* 18/02/26 VBC - CREATED.
*
 FD  DQ-REFERENCE-FILE.
 01  DQ-REF-RECORD.
     03  DQ-REF-USER-ID        PIC X(9).
     03  DQ-REF-AGE-RAW        PIC X(11).
     03  DQ-REF-COUNTRY        PIC X(12).
     03  DQ-REF-SIGNUP-DATE    PIC X(10).
     03  DQ-REF-SPEND-RAW      PIC X(12).
     03  FILLER                PIC X(26).
*
