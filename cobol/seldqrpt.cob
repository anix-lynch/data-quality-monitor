000100********************************************
000200*                                          *
000300*  FILE-CONTROL SELECT FOR QUALITY REPORT  *
000400*     DQ MONITOR - PRINTED 132 COL RPT     *
000500********************************************
000600*
000700* 18/02/26 VBC - CREATED FOR DQ000.
000800*
000900     SELECT   DQ-REPORT-FILE    ASSIGN  "DQRPT"
001000                                ORGANIZATION LINE SEQUENTIAL
001100                                STATUS  DQ-RPT-FILE-STATUS.
001200*
