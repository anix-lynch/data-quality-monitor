000100********************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE EDITED USER     *
000400*     RECORD - ONE ROW OF EITHER INPUT     *
000500*     FILE WHILE IT IS BEING TESTED        *
000600********************************************
000700*  LOADED FRESH FOR EVERY RECORD READ OFF CURRENT OR REFERENCE -
000800*  SEE AA200-EDIT-RECORD IN DQ000.
000900*
001000* 18/02/26 VBC - CREATED.
001100* 19/02/26 VBC - ADDED DATE-PARTS REDEFINITION SO AA220 CAN PICK THE
001200*                MONTH/DAY SUBSTRINGS APART WITHOUT UNSTRING.
001300* 23/02/26 VBC - ADDED 88'S FOR THE MISSING/TYPE/RANGE FLAGS, SAVES
001400*                A PILE OF "NOT = SPACE" TESTS FURTHER DOWN.
001410* 01/03/26 VBC - DROPPED DQ-WK-AGE-IN-RANGE/DQ-WK-AGE-IS-IN-RANGE.
001420*                IT WAS SET IN AA230-TEST-RANGE BUT NEVER TESTED -
001430*                THE OUT-OF-RANGE COUNT (DQ-CUR-RANGE-AGE) ALREADY
001440*                CARRIES THAT FORWARD TO BB034.  FILLER WIDENED TO
001450*                ABSORB THE FREED BYTE, RECORD LENGTH UNCHANGED.
001500*
001600 01  DQ-WORK-RECORD.
001700     03  DQ-WK-USER-ID         PIC X(9).
001800     03  DQ-WK-AGE-RAW         PIC X(11).
001900     03  DQ-WK-AGE-NUM         PIC S9(3).
002000     03  DQ-WK-COUNTRY         PIC X(12).
002100     03  DQ-WK-SIGNUP-DATE     PIC X(10).
002200     03  DQ-WK-DATE-PARTS REDEFINES DQ-WK-SIGNUP-DATE.
002300         05  DQ-WK-DATE-YEAR   PIC X(4).
002400         05  DQ-WK-DATE-DASH1  PIC X.
002500         05  DQ-WK-DATE-MONTH  PIC X(2).
002600         05  DQ-WK-DATE-DASH2  PIC X.
002700         05  DQ-WK-DATE-DAY    PIC X(2).
002800     03  DQ-WK-DATE-MONTH-N    PIC 99.
002900     03  DQ-WK-DATE-DAY-N      PIC 99.
003000     03  DQ-WK-SPEND-RAW       PIC X(12).
003100     03  DQ-WK-SPEND-NUM       PIC S9(7)V99 COMP-3.
003150     03  FILLER                PIC X(06).
003200*
003300 01  DQ-WK-FLAGS.
003400     03  DQ-WK-USER-ID-MISS    PIC X.
003500         88  DQ-WK-USER-ID-IS-MISSING   VALUE "Y".
003600     03  DQ-WK-AGE-MISS        PIC X.
003700         88  DQ-WK-AGE-IS-MISSING       VALUE "Y".
003800     03  DQ-WK-COUNTRY-MISS    PIC X.
003900         88  DQ-WK-COUNTRY-IS-MISSING   VALUE "Y".
004000     03  DQ-WK-DATE-MISS       PIC X.
004100         88  DQ-WK-DATE-IS-MISSING      VALUE "Y".
004200     03  DQ-WK-SPEND-MISS      PIC X.
004300         88  DQ-WK-SPEND-IS-MISSING     VALUE "Y".
004400     03  DQ-WK-AGE-IS-NUM      PIC X.
004500         88  DQ-WK-AGE-IS-NUMERIC       VALUE "Y".
004600     03  DQ-WK-DATE-IS-OK      PIC X.
004700         88  DQ-WK-DATE-IS-VALID        VALUE "Y".
004800     03  DQ-WK-SPEND-IS-NUM    PIC X.
004900         88  DQ-WK-SPEND-IS-NUMERIC     VALUE "Y".
005200     03  FILLER                PIC X(11).
005300*
