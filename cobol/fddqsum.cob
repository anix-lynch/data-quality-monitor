000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR SUMMARY OUT REC   *
000400*     ONE FIXED RECORD WRITTEN PER RUN     *
000500********************************************
000600*
000700* 18/02/26 VBC - CREATED.
000800* 21/02/26 VBC - ADDED RPT-STATUS TRAILER BYTE GROUP - CHK DIGIT
000900*                REQUESTED BY OPS FOR THE CONTROL-M JOB CARD, DROPPED
001000*                AGAIN 24/02/26 AS OPS CHANGED THEIR MIND - LEFT AS
001100*                FILLER SO THE RECORD LENGTH DOES NOT MOVE AGAIN.
001200*
001300 FD  DQ-SUMMARY-FILE.
001400 01  DQ-SUMMARY-RECORD.
001500     03  RPT-TIMESTAMP         PIC X(19).
001600     03  RPT-ROWS              PIC 9(7).
001700     03  RPT-COLUMNS           PIC 9(3).
001800     03  RPT-ERROR-COUNT       PIC 9(5).
001900     03  RPT-WARNING-COUNT     PIC 9(5).
002000     03  RPT-SHIFT-COUNT       PIC 9(3).
002100     03  RPT-SPIKE-COUNT       PIC 9(3).
002200     03  RPT-OUTLIER-COLS      PIC 9(3).
002300     03  RPT-ANOMALY-SCORE     PIC 9(3).
002400     03  RPT-SEVERITY          PIC X(6).
002500     03  RPT-COMPLETENESS      PIC 9(3)V99.
002600     03  RPT-QUALITY-SCORE     PIC 9(3)V9.
002700     03  RPT-STATUS            PIC X(4).
002800     03  FILLER                PIC X(10).
002900*
