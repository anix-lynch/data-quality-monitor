000100*****************************************************************
000200*                                                               *
000300*                DATA QUALITY         NIGHTLY MONITOR           *
000400*        RUNS AFTER THE OVERNIGHT CUSTOMER FEED HAS LANDED     *
000500*           AND BEFORE THE LOAD JOB IS ALLOWED TO COMMIT       *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200**
001300      PROGRAM-ID.         DQ000.
001400**
001500    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001600    INSTALLATION.       APPLEWOOD COMPUTERS.
001700    DATE-WRITTEN.       03-11-87.
001800    DATE-COMPILED.
001900    SECURITY.           COPYRIGHT (C) 1987-2026 & LATER, V B COEN.
002000                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100                        LICENSE.  SEE THE FILE COPYING.
002200**
002300    REMARKS.            DATA QUALITY MONITOR - NIGHTLY RUN.
002400                        LOADS LAST NIGHT'S REFERENCE (CLEAN) FEED,
002500                        SCANS TONIGHT'S FEED FIELD BY FIELD,
002600                        CHECKS STRUCTURE/TYPE, WATCHES FOR DRIFT
002700                        AGAINST THE REFERENCE AND SCORES IT.
002800*
002900*    VERSION.            SEE PROG-NAME & DATE-COMPED IN WS.
003000*
003100*    CALLED MODULES.     NONE - SELF CONTAINED, NO SCREENS.
003200*
003300*    ERROR MESSAGES USED.
003400*  THIS JOB:
003500*                        DQ001 - DQ016, SEE WSDQMSG.
003600**
003700* CHANGES:
003800* 03/11/87 VBC -  1.0.00 CREATED - NIGHTLY DATA QUALITY RUN
003900*                        FOR THE OVERNIGHT FEED, SCHEMA BOUNDS AS
004000*                        AGREED WITH THE BUREAU.
004100* 07/02/87 VBC -    .01 ADDED DUPLICATE USER-ID CHECK PER OPS
004200*                        REQUEST AFTER LAST WEEK'S DOUBLE LOAD.
004300* 14/01/88 MFC -    .02 COUNTRY CARDINALITY TEST ADDED - REF FILE
004400*                        NOW CARRIES TWO YEARS OF HISTORY.
004500* 09/09/89 VBC -  1.1.00 SPEND FIELD WIDENED TO 7+2 DIGITS.
004600* 23/04/91 RJT -    .01 FIXED QUARTILE INTERPOLATION - WAS
004700*                        TRUNCATING INSTEAD OF ROUNDING AT MID PT.
004800* 30/11/93 VBC -  1.2.00 OUTLIER UNION COUNT NOW COUNTS A RECORD
004900*                        ONCE WHETHER FLAGGED BY Z-SCORE OR IQR,
005000*                        NOT BOTH - WAS DOUBLE COUNTING THE SCORE.
005100* 17/08/95 KSP -    .01 MISSING VALUE SPIKE THRESHOLD RAISED FROM
005200*                        3PP TO 5PP - CHASED FALSE POSITIVES A
005300*                        MONTH ON THE THURSDAY FEED.
005400* 05/02/97 VBC -  1.3.00 REWORKED SCORE DEDUCTIONS TO MATCH
005500*                        THE NEW DATA GOVERNANCE SIGN OFF SHEET.
005600* 11/12/98 VBC -  1.3.01 Y2K - ACCEPT FROM DATE RETURNS A
005700*                        2 DIGIT YEAR HERE, WINDOWED CENTURY
005800*                        TO 19 FOR YY NOT LESS THAN 50, ELSE 20.
005900*                        AUDITED EVERY DATE FIELD THIS PROGRAM
006000*                        TOUCHES.
006100* 03/03/99 VBC -       2 CONFIRMED CLEAN ON JAN 2000 TEST FEED -
006200*                        FILED WITH OPS SIGN OFF DQ-Y2K-01.
006300* 21/06/02 MFC -  1.4.00 REPORT WIDENED TO 132 COLS FOR THE NEW
006400*                        LANDSCAPE PRINTER IN THE MACHINE ROOM.
006500* 14/02/06 VBC -    .01 REFERENCE FILE NOTE - NIGHTLY VOLUME NOW
006600*                        NEARER 1000 ROWS, WAS UNDER 300 WHEN
006700*                        WRITTEN.
006800* 09/10/11 RJT -  1.5.00 SELECT CLAUSES MOVED OFF HARD CODED UNIT
006900*                        NAMES ONTO LOGICAL DQCURR/DQREF NAMES.
007000* 16/04/24 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
007100*                        PREVIOUS NOTICES - SEE SECURITY ABOVE.
007200* 18/02/26 VBC -  2.0.00 REBUILT FROM SCRATCH, REPLACING THE
007300*                        AWK SCRIPT OPS HAD BEEN RUNNING BY HAND -
007400*                        NOW A PROPER ACAS STYLE BATCH JOB.
007500* 22/02/26 VBC -    .01 RAISED ERROR/WARNING LIST OCCURS FROM 10
007600*                        TO 20 - SEE WSDQMSG CHANGE LOG.
007700* 25/02/26 VBC -    .02 COUNTRY/USER-ID TABLES RAISED TO 200/2000
007800*                        OCCURS - SEE WSDQTAB CHANGE LOG.
007900* 26/02/26 VBC -    .03 SPLIT OUTLIER TEST INTO Z-SCORE AND IQR
008000*                        PASSES SHARING ONE SORT/QUARTILE ROUTINE.
008100**
008200*
008300**********************************************************
008400*
008500* COPYRIGHT NOTICE.
008600* ****************
008700*
008800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
008900* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 & LATER.
009000*
009100* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
009200* AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC
009300* LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION
009400* 3 AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
009500* INCLUDES FOR USE WITHIN A BUSINESS BUT WITHOUT REPACKAGING OR
009600* FOR RESALE IN ANY WAY.
009700*
009800* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
009900* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
010000* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
010100* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
010200*
010300* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
010400* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE
010500* TO THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
010600* BOSTON, MA 02111-1307 USA.
010700*
010800**********************************************************
010900*
011000 ENVIRONMENT             DIVISION.
011100*===============================
011200 CONFIGURATION           SECTION.
011300 SOURCE-COMPUTER.        IBM-PC.
011400 OBJECT-COMPUTER.        IBM-PC.
011500 SPECIAL-NAMES.
011600     C01 IS TOP-OF-FORM
011700     CLASS DQ-DIGIT-CLASS   IS "0" THRU "9"
011800     CLASS DQ-SIGN-CLASS    IS "+" "-"
011900     UPSI-0 IS DQ-TEST-MODE-SWITCH.
012000*
012100 INPUT-OUTPUT             SECTION.
012200 FILE-CONTROL.
012300     COPY "SELDQCUR.COB".
012400     COPY "SELDQREF.COB".
012500     COPY "SELDQRPT.COB".
012600     COPY "SELDQSUM.COB".
012700*
012800 DATA                    DIVISION.
012900*===============================
013000 FILE                     SECTION.
013100     COPY "FDDQCUR.COB".
013200     COPY "FDDQREF.COB".
013300     COPY "FDDQRPT.COB".
013400     COPY "FDDQSUM.COB".
013500*
013600 WORKING-STORAGE          SECTION.
013700*===============================
013800 77  PROG-NAME            PIC X(17) VALUE "DQ000 (2.0.00)".
013900*
014000     COPY "WSDQSCH.COB".
014100     COPY "WSDQREC.COB".
014200     COPY "WSDQTAB.COB".
014300     COPY "WSDQMSG.COB".
014400*
014500* FILE STATUS AND END OF FILE SWITCHES - ONE BYTE EACH.
014600*
014700 01  DQ-CUR-FILE-STATUS      PIC XX    VALUE "00".
014800 01  DQ-REF-FILE-STATUS      PIC XX    VALUE "00".
014900 01  DQ-RPT-FILE-STATUS      PIC XX    VALUE "00".
015000 01  DQ-SUM-FILE-STATUS      PIC XX    VALUE "00".
015100*
015200 01  WS-SWITCHES.
015300     03  DQ-CUR-EOF        PIC X     VALUE "N".
015400         88  DQ-CUR-AT-EOF    VALUE "Y".
015500     03  DQ-REF-EOF        PIC X     VALUE "N".
015600         88  DQ-REF-AT-EOF    VALUE "Y".
015650     03  FILLER            PIC X(04).
015700*
015800* RUN DATE/TIME BLOCK - ACCEPT FROM DATE/TIME, Y2K WINDOWED PER
015900* CHANGE LOG ENTRY 11/12/98.  THIRD REDEFINES GROUP IN THIS PROG.
016000*
016100 01  DQ-TODAYS-DATE-BLOCK.
016200     03  DQ-TODAY-RAW          PIC 9(6).
016300     03  DQ-TODAY-PARTS REDEFINES DQ-TODAY-RAW.
016400         05  DQ-TODAY-YY       PIC 99.
016500         05  DQ-TODAY-MM       PIC 99.
016600         05  DQ-TODAY-DD       PIC 99.
016700     03  DQ-TODAY-CCYY-GRP.
016800         05  DQ-TODAY-CC       PIC 99 VALUE ZERO.
016900         05  DQ-TODAY-YY2      PIC 99 VALUE ZERO.
017000     03  DQ-TODAY-CCYY REDEFINES DQ-TODAY-CCYY-GRP PIC 9(4).
017100     03  DQ-TIME-RAW           PIC 9(8).
017200     03  DQ-TIME-PARTS REDEFINES DQ-TIME-RAW.
017300         05  DQ-TIME-HH        PIC 99.
017400         05  DQ-TIME-MN        PIC 99.
017500         05  DQ-TIME-SS        PIC 99.
017600         05  DQ-TIME-HS        PIC 99.
017650     03  FILLER                PIC X(04).
017700*
017800 01  DQ-RUN-TIMESTAMP         PIC X(19) VALUE SPACES.
017900*
018000* PRINT LINE WORK AREA - MOVED TO DQ-PRINT-LINE BEFORE WRITE.
018100*
018200 01  DQ-PRINT-WORK            PIC X(132) VALUE SPACES.
018300*
018400* EDIT FIELDS FOR THE PRINTED REPORT - HOUSE ZZ/Z9 PICTURE HABITS.
018500*
018600 01  DQ-EDIT-FIELDS.
018700     03  DQ-EDIT-ROWS         PIC ZZZZ9.
018800     03  DQ-EDIT-COLS         PIC Z9.
018900     03  DQ-EDIT-COUNT3       PIC ZZ9.
019000     03  DQ-EDIT-COUNT5       PIC ZZZZ9.
019100     03  DQ-EDIT-PCT          PIC ZZ9.99.
019200     03  DQ-EDIT-PCT2         PIC ZZ9.99.
019300     03  DQ-EDIT-PCT3         PIC ZZ9.99-.
019400     03  DQ-EDIT-SCORE        PIC ZZ9.9.
019500     03  DQ-EDIT-MEAN         PIC Z,ZZZ,ZZ9.99-.
019600     03  DQ-EDIT-AMOUNT       PIC Z,ZZZ,ZZ9.99-.
019700     03  DQ-EDIT-AMOUNT2      PIC Z,ZZZ,ZZ9.99-.
019800     03  DQ-EDIT-AMOUNT3      PIC Z,ZZZ,ZZ9.99-.
019900     03  DQ-EDIT-AGE          PIC ZZ9-.
020000     03  DQ-EDIT-AGE2         PIC ZZ9-.
020100     03  DQ-SPIKE-COL-NAME    PIC X(12) VALUE SPACES.
020150     03  FILLER               PIC X(04).
020200*
020300 01  DQ-LINE-NUMBER           PIC 9(3)  COMP VALUE ZERO.
020400*
020500* CHARACTER SCAN WORK AREA - USED TO PICK A NUMERIC-TEXT FIELD
020600* APART ONE BYTE AT A TIME, AGE AND SPEND ALIKE (AA220 FAMILY).
020700*
020800 01  DQ-FMT-WORK.
020900     03  DQ-FMT-INT-VALUE      PIC S9(9)    COMP VALUE ZERO.
021000     03  DQ-FMT-DECIMAL-PLACES PIC 9        COMP VALUE ZERO.
021100     03  DQ-FMT-DIGIT-VAL      PIC 9        VALUE ZERO.
021200     03  DQ-FMT-POINT-SEEN     PIC X        VALUE "N".
021300     03  DQ-FMT-DIGIT-SEEN     PIC X        VALUE "N".
021400     03  DQ-FMT-TRAILING       PIC X        VALUE "N".
021500     03  DQ-FMT-NEGATIVE       PIC X        VALUE "N".
021600     03  DQ-FMT-BAD            PIC X        VALUE "N".
021700     03  DQ-FMT-THIS-CHAR      PIC X        VALUE SPACE.
021750     03  FILLER                PIC X(04).
021800*
021900 PROCEDURE               DIVISION.
022000*===============================
022100*
022200 AA000-MAIN.
022300*    THE WHOLE RUN IN ONE PARAGRAPH - REFERENCE FEED LOADED IN
022400*    FULL FIRST (AA100), THEN THE CURRENT FEED READ AND TESTED A
022500*    RECORD AT A TIME (AA150), THEN THE FOUR BATCH-LEVEL UNITS
022600*    (SCHEMA/DRIFT/COMPLETENESS/SCORE) RUN ONCE EACH OVER THE
022700*    ACCUMULATED TOTALS, THEN THE REPORT AND SUMMARY RECORD ARE
022800*    WRITTEN.  NOTHING BELOW AA150 TOUCHES A RECORD DIRECTLY -
022900*    IT IS ALL WORKING OFF COUNTERS AND TABLES BY THIS POINT.
023000     PERFORM AA010-INITIALISE THRU AA010-EXIT.
023100     PERFORM AA100-LOAD-REFERENCE THRU AA100-EXIT.
023200     PERFORM AA150-READ-CURRENT THRU AA150-EXIT
023300             UNTIL DQ-CUR-AT-EOF.
023400     CLOSE DQ-CURRENT-FILE
023500           DQ-REFERENCE-FILE.
023600     PERFORM BB000-VALIDATE-SCHEMA THRU BB000-EXIT.
023700     PERFORM CC000-DETECT-DRIFT    THRU CC000-EXIT.
023800     PERFORM DD000-COMPLETENESS    THRU DD000-EXIT.
023900     PERFORM EE000-SCORE-QUALITY   THRU EE000-EXIT.
024000     PERFORM FF000-WRITE-REPORT    THRU FF000-EXIT.
024100     PERFORM FF900-WRITE-SUMMARY   THRU FF900-EXIT.
024200     CLOSE DQ-REPORT-FILE
024300           DQ-SUMMARY-FILE.
024400     MOVE ZERO TO RETURN-CODE.
024500*    STATUS FAIL NEVER ABENDS THE STEP - A BAD FEED IS SOMETHING
024600*    FOR THE MORNING REVIEW TO ACT ON, NOT SOMETHING THAT SHOULD
024700*    STOP THE JOB STREAM BEHIND THIS ONE.
024800     GOBACK.
024900 AA000-EXIT.
025000     EXIT.
025100*
025200 AA010-INITIALISE.
025300*    TODAY'S DATE/TIME FOR THE REPORT HEADINGS - WINDOWED FOR THE
025400*    CENTURY THE WAY THIS BOX HAS ALWAYS HAD TO BE HANDLED.
025500     ACCEPT DQ-TODAY-RAW FROM DATE.
025600     ACCEPT DQ-TIME-RAW  FROM TIME.
025700*    ACCEPT FROM DATE ONLY EVER RETURNS A 2-DIGIT YEAR - WINDOW IT
025800*    OURSELVES RATHER THAN TRUST THE SYSTEM CLOCK'S OWN CENTURY.
025900     IF DQ-TODAY-YY < 50
026000         MOVE 20 TO DQ-TODAY-CC
026100     ELSE
026200         MOVE 19 TO DQ-TODAY-CC
026300     END-IF.
026400     MOVE DQ-TODAY-YY TO DQ-TODAY-YY2.
026500*    BUILD THE RUN TIMESTAMP ONE PUNCTUATED FIELD AT A TIME -
026600*    REFERENCE MODIFICATION IS CHEAPER HERE THAN A STRING WOULD
026700*    BE FOR A FIXED, KNOWN-WIDTH PICTURE LIKE THIS ONE.
026800     MOVE DQ-TODAY-CCYY TO DQ-RUN-TIMESTAMP (1:4).
026900     MOVE "-"          TO DQ-RUN-TIMESTAMP (5:1).
027000     MOVE DQ-TODAY-MM  TO DQ-RUN-TIMESTAMP (6:2).
027100     MOVE "-"          TO DQ-RUN-TIMESTAMP (8:1).
027200     MOVE DQ-TODAY-DD  TO DQ-RUN-TIMESTAMP (9:2).
027300     MOVE SPACE        TO DQ-RUN-TIMESTAMP (11:1).
027400     MOVE DQ-TIME-HH   TO DQ-RUN-TIMESTAMP (12:2).
027500     MOVE ":"          TO DQ-RUN-TIMESTAMP (14:1).
027600     MOVE DQ-TIME-MN   TO DQ-RUN-TIMESTAMP (15:2).
027700     MOVE ":"          TO DQ-RUN-TIMESTAMP (17:1).
027800     MOVE DQ-TIME-SS   TO DQ-RUN-TIMESTAMP (18:2).
027900*    REFERENCE OPENS FIRST - IT HAS TO BE FULLY LOADED BEFORE THE
028000*    FIRST CURRENT RECORD IS EVEN READ, SEE AA100 BELOW.  EITHER
028100*    FILE MISSING IS A HARD STOP, NOT SOMETHING BB000 REPORTS -
028200*    THERE IS NOTHING TO VALIDATE WITHOUT BOTH FEEDS PRESENT.
028300     OPEN INPUT DQ-REFERENCE-FILE.
028400     IF DQ-REF-FILE-STATUS NOT = "00"
028500         DISPLAY DQ006
028600         MOVE 16 TO RETURN-CODE
028700         GOBACK
028800     END-IF.
028900     OPEN INPUT DQ-CURRENT-FILE.
029000     IF DQ-CUR-FILE-STATUS NOT = "00"
029100         DISPLAY DQ005
029200         CLOSE DQ-REFERENCE-FILE
029300         MOVE 16 TO RETURN-CODE
029400         GOBACK
029500     END-IF.
029600     OPEN OUTPUT DQ-REPORT-FILE.
029700     OPEN OUTPUT DQ-SUMMARY-FILE.
029800 AA010-EXIT.
029900     EXIT.
030000*
030100*----------------------------------------------------------------
030200* STEP 1 - LOAD THE REFERENCE (BASELINE) FEED FULLY INTO THE
030300* ACCUMULATOR TABLES BEFORE A SINGLE CURRENT RECORD IS READ.
030400*----------------------------------------------------------------
030500 AA100-LOAD-REFERENCE.
030600     PERFORM AA110-READ-REFERENCE THRU AA110-EXIT
030700             UNTIL DQ-REF-AT-EOF.
030800 AA100-EXIT.
030900     EXIT.
031000*
031100 AA110-READ-REFERENCE.
031200*    THE REFERENCE RECORD COUNT (DQ-REF-RECORDS) IS ONLY USED TO
031300*    SIZE THE DRIFT TESTS' "ENOUGH DATA TO BOTHER" GUARDS - IT
031400*    NEVER APPEARS ON THE REPORT ITSELF.
031500     READ DQ-REFERENCE-FILE
031600         AT END
031700             MOVE "Y" TO DQ-REF-EOF
031800             GO TO AA110-EXIT
031900     END-READ.
032000     ADD 1 TO DQ-REF-RECORDS.
032100     PERFORM AA120-EDIT-REFERENCE THRU AA120-EXIT.
032200 AA110-EXIT.
032300     EXIT.
032400*
032500 AA120-EDIT-REFERENCE.
032600*    REF FILE ONLY NEEDS NULL COUNTS PLUS THE RAW VALUES KEPT FOR
032700*    THE DRIFT TESTS FURTHER DOWN - NO TYPE/RANGE TESTS ARE
032800*    REPORTED AGAINST THE REFERENCE, IT IS ASSUMED CLEAN.
032900*    USER-ID NULL COUNT ON THE REFERENCE SIDE - FEEDS CC310'S
033000*    MISSING-RATE BASELINE, NOTHING ELSE.
033100     IF DQ-REF-USER-ID = SPACES
033200         ADD 1 TO DQ-REF-NULL-USER-ID
033300     END-IF.
033400*    SAME REF-SIDE NULL COUNT, COUNTRY COLUMN.
033500     IF DQ-REF-COUNTRY = SPACES
033600         ADD 1 TO DQ-REF-NULL-COUNTRY
033700     END-IF.
033800*    SAME AGAIN, SIGNUP-DATE COLUMN.
033900     IF DQ-REF-SIGNUP-DATE = SPACES
034000         ADD 1 TO DQ-REF-NULL-DATE
034100     END-IF.
034200*    AGE - NULL COUNT IF BLANK, OTHERWISE STRAIGHT INTO THE VALUE
034300*    TABLE (REFERENCE AGES ARE TRUSTED NUMERIC, NO FORMAT SCAN).
034400     IF DQ-REF-AGE-RAW = SPACES
034500         ADD 1 TO DQ-REF-NULL-AGE
034600     ELSE
034700         IF DQ-REF-AGE-RAW IS NUMERIC
034800             ADD 1 TO DQ-REF-AGE-N
034900             MOVE DQ-REF-AGE-RAW TO DQ-REF-AGE-VALS (DQ-REF-AGE-N)
035000         END-IF
035100     END-IF.
035200*    SPEND - UNLIKE AGE, THE REFERENCE VALUE IS RUN THROUGH THE
035300*    SAME CHARACTER-SCAN AA222 USES FOR CURRENT-FILE SPEND, SINCE
035400*    SPEND CARRIES A DECIMAL POINT THE FORMAT SCAN HAS TO HANDLE.
035500     IF DQ-REF-SPEND-RAW = SPACES
035600         ADD 1 TO DQ-REF-NULL-SPEND
035700     ELSE
035800         MOVE DQ-REF-SPEND-RAW TO DQ-WK-SPEND-RAW
035900         PERFORM AA222-TEST-SPEND-FORMAT THRU AA222-EXIT
036000         IF DQ-WK-SPEND-IS-NUMERIC
036100             ADD 1 TO DQ-REF-SPEND-N
036200             MOVE DQ-WK-SPEND-NUM
036300                 TO DQ-REF-SPEND-VALS (DQ-REF-SPEND-N)
036400         END-IF
036500     END-IF.
036600     IF DQ-REF-COUNTRY NOT = SPACES
036700         PERFORM AA260-STORE-REF-COUNTRY THRU AA260-EXIT
036800     END-IF.
036900 AA120-EXIT.
037000     EXIT.
037100*
037200*----------------------------------------------------------------
037300* STEP 2 - READ TONIGHT'S CURRENT FEED, ONE RECORD AT A TIME,
037400* TESTING AND ACCUMULATING AS WE GO.
037500*----------------------------------------------------------------
037600 AA150-READ-CURRENT.
037700     READ DQ-CURRENT-FILE
037800         AT END
037900             MOVE "Y" TO DQ-CUR-EOF
038000             GO TO AA150-EXIT
038100     END-READ.
038200     ADD 1 TO DQ-CUR-RECORDS.
038300     PERFORM AA200-EDIT-RECORD THRU AA200-EXIT.
038400 AA150-EXIT.
038500     EXIT.
038600*
038700 AA200-EDIT-RECORD.
038800*    LOAD THE WORK RECORD FRESH EVERY TIME ROUND - WSDQREC HAS NO
038900*    MEMORY OF THE PREVIOUS ROW, SO EVERY FLAG HAS TO BE RESET
039000*    TO "N" BEFORE THE FIVE TEST PARAGRAPHS BELOW ARE RUN.
039100     MOVE DQ-CUR-USER-ID     TO DQ-WK-USER-ID.
039200     MOVE DQ-CUR-AGE-RAW     TO DQ-WK-AGE-RAW.
039300     MOVE DQ-CUR-COUNTRY     TO DQ-WK-COUNTRY.
039400     MOVE DQ-CUR-SIGNUP-DATE TO DQ-WK-SIGNUP-DATE.
039500     MOVE DQ-CUR-SPEND-RAW   TO DQ-WK-SPEND-RAW.
039600     MOVE "N" TO DQ-WK-USER-ID-MISS  DQ-WK-AGE-MISS
039700                 DQ-WK-COUNTRY-MISS  DQ-WK-DATE-MISS
039800                 DQ-WK-SPEND-MISS    DQ-WK-AGE-IS-NUM
039900                 DQ-WK-DATE-IS-OK    DQ-WK-SPEND-IS-NUM.
040000     PERFORM AA210-TEST-MISSING  THRU AA210-EXIT.
040100     PERFORM AA220-TEST-TYPE     THRU AA220-EXIT.
040200     PERFORM AA230-TEST-RANGE    THRU AA230-EXIT.
040300     PERFORM AA240-STORE-FOR-DRIFT THRU AA240-EXIT.
040400     PERFORM AA250-CHECK-DUPLICATE THRU AA250-EXIT.
040500 AA200-EXIT.
040600     EXIT.
040700*
040800 AA210-TEST-MISSING.
040900*    BLANK IS THE ONLY DEFINITION OF MISSING THE SCHEMA USES -
041000*    FIVE FIELDS, FIVE FLAGS, FIVE CURRENT-FILE NULL COUNTERS.
041100*    USER-ID - REQUIRED COLUMN, FEEDS BB040'S ERROR COUNT DIRECTLY.
041200     IF DQ-WK-USER-ID = SPACES
041300         MOVE "Y" TO DQ-WK-USER-ID-MISS
041400         ADD 1 TO DQ-CUR-NULL-USER-ID
041500     END-IF.
041600*    AGE - ALSO REQUIRED.
041700     IF DQ-WK-AGE-RAW = SPACES
041800         MOVE "Y" TO DQ-WK-AGE-MISS
041900         ADD 1 TO DQ-CUR-NULL-AGE
042000     END-IF.
042100*    COUNTRY - OPTIONAL PER THE SCHEMA, NULL HERE IS COUNTED FOR
042200*    COMPLETENESS BUT NEVER AN ERROR (SEE BB040).
042300     IF DQ-WK-COUNTRY = SPACES
042400         MOVE "Y" TO DQ-WK-COUNTRY-MISS
042500         ADD 1 TO DQ-CUR-NULL-COUNTRY
042600     END-IF.
042700*    SIGNUP-DATE - REQUIRED, THIRD AND LAST OF BB040'S ERROR
042800*    COLUMNS.
042900     IF DQ-WK-SIGNUP-DATE = SPACES
043000         MOVE "Y" TO DQ-WK-DATE-MISS
043100         ADD 1 TO DQ-CUR-NULL-DATE
043200     END-IF.
043300*    SPEND - OPTIONAL LIKE COUNTRY, LAST OF THE FIVE NULL TESTS.
043400     IF DQ-WK-SPEND-RAW = SPACES
043500         MOVE "Y" TO DQ-WK-SPEND-MISS
043600         ADD 1 TO DQ-CUR-NULL-SPEND
043700     END-IF.
043800 AA210-EXIT.
043900     EXIT.
044000*
044100 AA220-TEST-TYPE.
044200*    AGE - OPTIONAL SIGN THEN DIGITS ONLY, NO DECIMAL POINT.
044300     IF NOT DQ-WK-AGE-IS-MISSING
044400         PERFORM AA221-TEST-AGE-FORMAT THRU AA221-EXIT
044500         IF NOT DQ-WK-AGE-IS-NUMERIC
044600             ADD 1 TO DQ-CUR-TYPE-AGE
044700         END-IF
044800     END-IF.
044900*    SPEND - OPTIONAL SIGN, DIGITS, AT MOST ONE DECIMAL POINT
045000*    AND AT MOST 2 DIGITS AFTER IT.
045100     IF NOT DQ-WK-SPEND-IS-MISSING
045200         PERFORM AA222-TEST-SPEND-FORMAT THRU AA222-EXIT
045300         IF NOT DQ-WK-SPEND-IS-NUMERIC
045400             ADD 1 TO DQ-CUR-TYPE-SPEND
045500         END-IF
045600     END-IF.
045700*    SIGNUP-DATE - EXACTLY THE 9999-99-99 SHAPE, MONTH 01-12,
045800*    DAY 01-31 (WE DO NOT CHASE SHORT MONTHS/LEAP YEARS HERE).
045900     IF NOT DQ-WK-DATE-IS-MISSING
046000         PERFORM AA225-TEST-DATE-SHAPE THRU AA225-EXIT
046100         IF NOT DQ-WK-DATE-IS-VALID
046200             ADD 1 TO DQ-CUR-TYPE-DATE
046300         END-IF
046400     END-IF.
046500 AA220-EXIT.
046600     EXIT.
046700*
046800 AA221-TEST-AGE-FORMAT.
046900*    SAME CHARACTER-SCAN TECHNIQUE AS SPEND (AA222) BUT SIMPLER -
047000*    NO DECIMAL POINT IS EVER VALID IN AN AGE VALUE.
047100     MOVE "N" TO DQ-FMT-DIGIT-SEEN DQ-FMT-TRAILING
047200                 DQ-FMT-NEGATIVE   DQ-FMT-BAD.
047300     MOVE ZERO TO DQ-FMT-INT-VALUE.
047400     PERFORM AA221-SCAN-AGE-CHAR THRU AA221-SCAN-AGE-CHAR-EXIT
047500             VARYING DQ-IX FROM 1 BY 1
047600             UNTIL DQ-IX > 11 OR DQ-FMT-BAD = "Y".
047700     IF DQ-FMT-BAD = "N" AND DQ-FMT-DIGIT-SEEN = "Y"
047800         MOVE "Y" TO DQ-WK-AGE-IS-NUM
047900         MOVE DQ-FMT-INT-VALUE TO DQ-WK-AGE-NUM
048000         IF DQ-FMT-NEGATIVE = "Y"
048100             COMPUTE DQ-WK-AGE-NUM = DQ-WK-AGE-NUM * -1
048200         END-IF
048300     END-IF.
048400 AA221-EXIT.
048500     EXIT.
048600*
048700 AA221-SCAN-AGE-CHAR.
048800*    ONE CHARACTER OF THE FIELD PER CALL - A LEADING SIGN IS ONLY
048900*    LEGAL IN POSITION 1, DIGITS ACCUMULATE INTO DQ-FMT-INT-VALUE,
049000*    AND ONCE A SPACE IS SEEN EVERYTHING AFTER IT MUST ALSO BE
049100*    SPACE OR THE VALUE IS NOT CLEANLY LEFT-JUSTIFIED NUMERIC.
049200     MOVE DQ-WK-AGE-RAW (DQ-IX:1) TO DQ-FMT-THIS-CHAR.
049300     IF DQ-FMT-TRAILING = "Y"
049400         IF DQ-FMT-THIS-CHAR NOT = SPACE
049500             MOVE "Y" TO DQ-FMT-BAD
049600         END-IF
049700     ELSE
049800*        FIRST SPACE SEEN FLIPS US INTO TRAILING MODE FOR GOOD -
049900*        EVERYTHING FROM HERE ON MUST ALSO BE SPACE.
050000         IF DQ-FMT-THIS-CHAR = SPACE
050100             MOVE "Y" TO DQ-FMT-TRAILING
050200         ELSE
050300*            A DIGIT SHIFTS THE RUNNING TOTAL LEFT ONE PLACE AND
050400*            ADDS THE NEW ONE IN - ORDINARY LEFT-TO-RIGHT
050500*            DIGIT-STRING-TO-NUMBER BUILDING.
050600             IF DQ-FMT-THIS-CHAR IS DQ-DIGIT-CLASS
050700                 MOVE "Y" TO DQ-FMT-DIGIT-SEEN
050800                 MOVE DQ-FMT-THIS-CHAR TO DQ-FMT-DIGIT-VAL
050900                 COMPUTE DQ-FMT-INT-VALUE =
051000                         DQ-FMT-INT-VALUE * 10 + DQ-FMT-DIGIT-VAL
051100             ELSE
051200*                NOT A DIGIT - ONLY A LEADING +/- IN POSITION 1 IS
051300*                STILL LEGAL, ANYTHING ELSE CONDEMNS THE FIELD.
051400                 IF DQ-FMT-THIS-CHAR IS DQ-SIGN-CLASS
051500                    AND DQ-IX = 1
051600                     IF DQ-FMT-THIS-CHAR = "-"
051700                         MOVE "Y" TO DQ-FMT-NEGATIVE
051800                     END-IF
051900                 ELSE
052000                     MOVE "Y" TO DQ-FMT-BAD
052100                 END-IF
052200             END-IF
052300         END-IF
052400     END-IF.
052500 AA221-SCAN-AGE-CHAR-EXIT.
052600     EXIT.
052700*
052800 AA222-TEST-SPEND-FORMAT.
052900*    CHARACTER SCAN OF DQ-WK-SPEND-RAW - OPTIONAL LEADING SIGN,
053000*    DIGITS, AT MOST ONE DECIMAL POINT, AT MOST 2 DIGITS AFTER
053100*    IT, TRAILING SPACES ONLY ONCE THE VALUE HAS ENDED.
053200     MOVE "N" TO DQ-WK-SPEND-IS-NUM.
053300     MOVE "N" TO DQ-FMT-POINT-SEEN DQ-FMT-DIGIT-SEEN
053400                 DQ-FMT-TRAILING   DQ-FMT-NEGATIVE
053500                 DQ-FMT-BAD.
053600     MOVE ZERO TO DQ-FMT-INT-VALUE DQ-FMT-DECIMAL-PLACES.
053700     PERFORM AA222-SCAN-SPEND-CHAR THRU AA222-SCAN-SPEND-CHAR-EXIT
053800             VARYING DQ-IX FROM 1 BY 1
053900             UNTIL DQ-IX > 12 OR DQ-FMT-BAD = "Y".
054000     IF DQ-FMT-BAD = "N" AND DQ-FMT-DIGIT-SEEN = "Y"
054100         MOVE "Y" TO DQ-WK-SPEND-IS-NUM
054200*    DQ-FMT-INT-VALUE HOLDS THE DIGITS WITH NO POINT - SCALE IT
054300*    BACK DOWN BY HOW MANY OF THOSE DIGITS CAME AFTER THE POINT.
054400         EVALUATE DQ-FMT-DECIMAL-PLACES
054500             WHEN 0
054600                 COMPUTE DQ-WK-SPEND-NUM = DQ-FMT-INT-VALUE
054700             WHEN 1
054800                 COMPUTE DQ-WK-SPEND-NUM = DQ-FMT-INT-VALUE / 10
054900             WHEN OTHER
055000                 COMPUTE DQ-WK-SPEND-NUM = DQ-FMT-INT-VALUE / 100
055100         END-EVALUATE
055200         IF DQ-FMT-NEGATIVE = "Y"
055300             COMPUTE DQ-WK-SPEND-NUM = DQ-WK-SPEND-NUM * -1
055400         END-IF
055500     END-IF.
055600 AA222-EXIT.
055700     EXIT.
055800*
055900 AA222-SCAN-SPEND-CHAR.
056000*    SAME SHAPE AS AA221-SCAN-AGE-CHAR PLUS A DECIMAL POINT RULE -
056100*    AT MOST ONE POINT, AT MOST 2 DIGITS COUNTED AFTER IT VIA
056200*    DQ-FMT-DECIMAL-PLACES, USED BACK IN AA222 TO SCALE THE
056300*    ACCUMULATED INTEGER DOWN TO THE RIGHT NUMBER OF DECIMALS.
056400     MOVE DQ-WK-SPEND-RAW (DQ-IX:1) TO DQ-FMT-THIS-CHAR.
056500     IF DQ-FMT-TRAILING = "Y"
056600*        ONCE TRAILING, ANY NON-SPACE CHARACTER AFTER IT IS A
056700*        FORMAT ERROR - SAME RULE AS AA221, SPEND'S OWN TRAILING
056800*        CHECK.
056900         IF DQ-FMT-THIS-CHAR NOT = SPACE
057000             MOVE "Y" TO DQ-FMT-BAD
057100         END-IF
057200     ELSE
057300         IF DQ-FMT-THIS-CHAR = SPACE
057400             MOVE "Y" TO DQ-FMT-TRAILING
057500         ELSE
057600*            DIGIT - ACCUMULATE IT, AND IF WE ARE ALREADY PAST
057700*            THE DECIMAL POINT ALSO COUNT IT AGAINST THE 2-PLACE
057800*            LIMIT (MORE THAN 2 DECIMALS IS A FORMAT ERROR).
057900             IF DQ-FMT-THIS-CHAR IS DQ-DIGIT-CLASS
058000                 MOVE "Y" TO DQ-FMT-DIGIT-SEEN
058100                 MOVE DQ-FMT-THIS-CHAR TO DQ-FMT-DIGIT-VAL
058200                 COMPUTE DQ-FMT-INT-VALUE =
058300                         DQ-FMT-INT-VALUE * 10 + DQ-FMT-DIGIT-VAL
058400                 IF DQ-FMT-POINT-SEEN = "Y"
058500                     ADD 1 TO DQ-FMT-DECIMAL-PLACES
058600                     IF DQ-FMT-DECIMAL-PLACES > 2
058700                         MOVE "Y" TO DQ-FMT-BAD
058800                     END-IF
058900                 END-IF
059000             ELSE
059100*                NOT A DIGIT - A DECIMAL POINT IS FINE THE FIRST
059200*                TIME, A SECOND ONE IS NOT.
059300                 IF DQ-FMT-THIS-CHAR = "."
059400                     IF DQ-FMT-POINT-SEEN = "Y"
059500                         MOVE "Y" TO DQ-FMT-BAD
059600                     ELSE
059700                         MOVE "Y" TO DQ-FMT-POINT-SEEN
059800                     END-IF
059900                 ELSE
060000*                    LAST CHANCE - A LEADING +/- IN POSITION 1,
060100*                    OTHERWISE THE CHARACTER CONDEMNS THE FIELD.
060200                     IF DQ-FMT-THIS-CHAR IS DQ-SIGN-CLASS
060300                        AND DQ-IX = 1
060400                         IF DQ-FMT-THIS-CHAR = "-"
060500                             MOVE "Y" TO DQ-FMT-NEGATIVE
060600                         END-IF
060700                     ELSE
060800                         MOVE "Y" TO DQ-FMT-BAD
060900                     END-IF
061000                 END-IF
061100             END-IF
061200         END-IF
061300     END-IF.
061400 AA222-SCAN-SPEND-CHAR-EXIT.
061500     EXIT.
061600*
061700 AA225-TEST-DATE-SHAPE.
061800*    SHAPE ONLY - 9999-99-99 WITH THE DASHES IN THE RIGHT SPOTS,
061900*    MONTH 01-12 AND DAY 01-31.  NOT A CALENDAR CHECK - WE DO NOT
062000*    CATCH 30 FEBRUARY OR A LEAP DAY IN A NON-LEAP YEAR, THAT IS
062100*    MORE THAN THE SPEC ASKS A BATCH TYPE CHECK TO DO.
062200     IF DQ-WK-DATE-YEAR IS NUMERIC
062300        AND DQ-WK-DATE-DASH1 = "-"
062400        AND DQ-WK-DATE-MONTH IS NUMERIC
062500        AND DQ-WK-DATE-DASH2 = "-"
062600        AND DQ-WK-DATE-DAY IS NUMERIC
062700         MOVE DQ-WK-DATE-MONTH TO DQ-WK-DATE-MONTH-N
062800         MOVE DQ-WK-DATE-DAY   TO DQ-WK-DATE-DAY-N
062900         IF DQ-WK-DATE-MONTH-N >= 1 AND DQ-WK-DATE-MONTH-N <= 12
063000            AND DQ-WK-DATE-DAY-N >= 1 AND DQ-WK-DATE-DAY-N <= 31
063100             MOVE "Y" TO DQ-WK-DATE-IS-OK
063200         END-IF
063300     END-IF.
063400 AA225-EXIT.
063500     EXIT.
063600*
063700 AA230-TEST-RANGE.
063800*    AGE RANGE 0-120 ONLY CHECKED WHEN IT PARSED AS NUMERIC -
063900*    A TYPE VIOLATION IS NOT DOUBLE COUNTED AS A RANGE ONE TOO.
064000     IF DQ-WK-AGE-IS-NUMERIC
064100         IF DQ-WK-AGE-NUM < DQ-SCH-AGE-MIN
064200            OR DQ-WK-AGE-NUM > DQ-SCH-AGE-MAX
064300             ADD 1 TO DQ-CUR-RANGE-AGE
064400*    FIRST OUT-OF-RANGE VALUE SEEDS BOTH MIN AND MAX, EVERY
064500*    SUBSEQUENT ONE ONLY WIDENS WHICHEVER END IT BEATS.
064600             IF DQ-CUR-RANGE-AGE = 1
064700                 MOVE DQ-WK-AGE-NUM TO DQ-CUR-RANGE-AGE-MIN
064800                 MOVE DQ-WK-AGE-NUM TO DQ-CUR-RANGE-AGE-MAX
064900             ELSE
065000                 IF DQ-WK-AGE-NUM < DQ-CUR-RANGE-AGE-MIN
065100                     MOVE DQ-WK-AGE-NUM TO DQ-CUR-RANGE-AGE-MIN
065200                 END-IF
065300                 IF DQ-WK-AGE-NUM > DQ-CUR-RANGE-AGE-MAX
065400                     MOVE DQ-WK-AGE-NUM TO DQ-CUR-RANGE-AGE-MAX
065500                 END-IF
065600             END-IF
065700         END-IF
065800     END-IF.
065900 AA230-EXIT.
066000     EXIT.
066100*
066200 AA240-STORE-FOR-DRIFT.
066300*    EVERY NUMERIC AGE/SPEND VALUE OFF THE CURRENT FILE GOES INTO
066400*    ITS OCCURS TABLE HERE - THIS IS THE ONLY PLACE THEY ARE
066500*    CAPTURED, CC000'S STATISTICS PARAGRAPHS JUST READ THE
066600*    TABLES BACK OUT LATER.  NON-NUMERIC VALUES ARE ALREADY
066700*    COUNTED AS TYPE VIOLATIONS BY AA220 AND ARE LEFT OUT HERE.
066800     IF DQ-WK-AGE-IS-NUMERIC
066900         ADD 1 TO DQ-CUR-AGE-N
067000         MOVE DQ-WK-AGE-NUM TO DQ-CUR-AGE-VALS (DQ-CUR-AGE-N)
067100     END-IF.
067200     IF DQ-WK-SPEND-IS-NUMERIC
067300         ADD 1 TO DQ-CUR-SPEND-N
067400         MOVE DQ-WK-SPEND-NUM
067500             TO DQ-CUR-SPEND-VALS (DQ-CUR-SPEND-N)
067600     END-IF.
067700     IF DQ-WK-COUNTRY NOT = SPACES
067800         PERFORM AA270-STORE-CUR-COUNTRY THRU AA270-EXIT
067900     END-IF.
068000 AA240-EXIT.
068100     EXIT.
068200*
068300 AA250-CHECK-DUPLICATE.
068400*    A BLANK USER-ID IS ALREADY COUNTED AS A NULL BY AA210 - NO
068500*    SENSE ALSO CALLING IT A DUPLICATE OF EVERY OTHER BLANK ROW.
068600     IF DQ-WK-USER-ID = SPACES
068700         GO TO AA250-EXIT
068800     END-IF.
068900*    LINEAR SCAN OF EVERYTHING SEEN SO FAR THIS RUN - DQ-MAX-RECS
069000*    CAPS THE TABLE, SEE WSDQTAB, SO A SCAN THIS SIZE STAYS
069100*    CHEAP ENOUGH FOR A NIGHTLY BATCH WINDOW.
069200     MOVE "N" TO DQ-FOUND-FLAG.
069300     PERFORM AA251-SCAN-SEEN-IDS THRU AA251-EXIT
069400             VARYING DQ-IX FROM 1 BY 1
069500             UNTIL DQ-IX > DQ-SEEN-USER-ID-N
069600                OR DQ-ALREADY-SEEN.
069700     IF DQ-ALREADY-SEEN
069800         ADD 1 TO DQ-DUP-COUNT
069900     ELSE
070000         IF DQ-SEEN-USER-ID-N < DQ-MAX-RECS
070100             ADD 1 TO DQ-SEEN-USER-ID-N
070200             MOVE DQ-WK-USER-ID
070300                 TO DQ-SEEN-USER-ID-VALS (DQ-SEEN-USER-ID-N)
070400         END-IF
070500     END-IF.
070600 AA250-EXIT.
070700     EXIT.
070800*
070900 AA251-SCAN-SEEN-IDS.
071000*    ONE SLOT OF THE SEEN-ID TABLE - STOPS THE VARYING LOOP IN
071100*    AA250 AS SOON AS DQ-ALREADY-SEEN GOES UP.
071200     IF DQ-SEEN-USER-ID-VALS (DQ-IX) = DQ-WK-USER-ID
071300         MOVE "Y" TO DQ-FOUND-FLAG
071400     END-IF.
071500 AA251-EXIT.
071600     EXIT.
071700*
071800 AA260-STORE-REF-COUNTRY.
071900*    DISTINCT COUNTRY LIST FOR THE REFERENCE SIDE OF THE
072000*    CARDINALITY TEST (CC200) - ONLY NEW NAMES ARE ADDED, A
072100*    REPEAT COUNTRY JUST FALLS THROUGH.
072200     MOVE "N" TO DQ-FOUND-FLAG.
072300     PERFORM AA261-SCAN-REF-COUNTRY THRU AA261-EXIT
072400             VARYING DQ-IX FROM 1 BY 1
072500             UNTIL DQ-IX > DQ-REF-COUNTRY-N
072600                OR DQ-ALREADY-SEEN.
072700     IF NOT DQ-ALREADY-SEEN
072800        AND DQ-REF-COUNTRY-N < DQ-MAX-COUNTRIES
072900         ADD 1 TO DQ-REF-COUNTRY-N
073000         MOVE DQ-REF-COUNTRY
073100             TO DQ-REF-COUNTRY-VALS (DQ-REF-COUNTRY-N)
073200     END-IF.
073300 AA260-EXIT.
073400     EXIT.
073500*
073600 AA261-SCAN-REF-COUNTRY.
073700*    ONE SLOT OF THE REFERENCE DISTINCT-COUNTRY TABLE.
073800     IF DQ-REF-COUNTRY-VALS (DQ-IX) = DQ-REF-COUNTRY
073900         MOVE "Y" TO DQ-FOUND-FLAG
074000     END-IF.
074100 AA261-EXIT.
074200     EXIT.
074300*
074400 AA270-STORE-CUR-COUNTRY.
074500*    SAME DISTINCT-LIST LOGIC AS AA260, CURRENT SIDE - KEPT AS ITS
074600*    OWN TABLE AND ITS OWN PARAGRAPH SO THE TWO CARDINALITIES ARE
074700*    ALWAYS FROM A CLEAN, SEPARATE COUNT.
074800     MOVE "N" TO DQ-FOUND-FLAG.
074900     PERFORM AA271-SCAN-CUR-COUNTRY THRU AA271-EXIT
075000             VARYING DQ-IX FROM 1 BY 1
075100             UNTIL DQ-IX > DQ-CUR-COUNTRY-N
075200                OR DQ-ALREADY-SEEN.
075300     IF NOT DQ-ALREADY-SEEN
075400        AND DQ-CUR-COUNTRY-N < DQ-MAX-COUNTRIES
075500         ADD 1 TO DQ-CUR-COUNTRY-N
075600         MOVE DQ-WK-COUNTRY
075700             TO DQ-CUR-COUNTRY-VALS (DQ-CUR-COUNTRY-N)
075800     END-IF.
075900 AA270-EXIT.
076000     EXIT.
076100*
076200 AA271-SCAN-CUR-COUNTRY.
076300*    ONE SLOT OF THE CURRENT-FILE DISTINCT-COUNTRY TABLE.
076400     IF DQ-CUR-COUNTRY-VALS (DQ-IX) = DQ-WK-COUNTRY
076500         MOVE "Y" TO DQ-FOUND-FLAG
076600     END-IF.
076700 AA271-EXIT.
076800     EXIT.
076900*
077000*----------------------------------------------------------------
077100* STEP 3A - SCHEMA VALIDATOR.  STRUCTURE AND TYPE/FORMAT CHECKS
077200* AGAINST THE FIXED 5 COLUMN LAYOUT.
077300*----------------------------------------------------------------
077400 BB000-VALIDATE-SCHEMA.
077500*    FOUR CHECKS IN THE ORDER THE SPEC LISTS THEM - REQUIRED
077600*    COLUMNS, THEN STRUCTURE (EMPTY FILE), THEN TYPE, THEN
077700*    REQUIRED-FIELD NULLS.  EACH BUILDS ITS OWN ERROR/WARNING
077800*    ENTRIES INDEPENDENTLY - NONE OF THEM SHORT-CIRCUITS ANOTHER.
077900     PERFORM BB010-CHECK-REQUIRED-COLS THRU BB010-EXIT.
078000     PERFORM BB020-CHECK-STRUCTURE     THRU BB020-EXIT.
078100     PERFORM BB030-CHECK-TYPES         THRU BB030-EXIT.
078200     PERFORM BB040-CHECK-NULLS         THRU BB040-EXIT.
078300 BB000-EXIT.
078400     EXIT.
078500*
078600 BB010-CHECK-REQUIRED-COLS.
078700*    REQUIRED-COLUMN-PRESENCE CHECK, KEPT FOR THE GOVERNANCE SIGN
078800*    OFF SHEET EVEN THOUGH THIS FIXED 5 FIELD LAYOUT ALWAYS HAS
078900*    ALL 5 - DQ-SCH-COLUMN-COUNT NEVER VARIES AT RUN TIME.  THE
079000*    TEST IS AGAINST THE SCHEMA TABLE, NOT THE RECORD ITSELF, SO
079100*    THE ONLY WAY IT EVER TRIPS IS A BAD CHANGE TO WSDQSCH.
079200     IF DQ-SCH-COLUMN-COUNT NOT = 5
079300         ADD 1 TO DQ-ERROR-USED
079400         MOVE DQ002 TO DQ-ERROR-ENTRY (DQ-ERROR-USED)
079500         ADD 1 TO DQ-ERROR-COUNT
079600     END-IF.
079700 BB010-EXIT.
079800     EXIT.
079900*
080000 BB020-CHECK-STRUCTURE.
080100*    ZERO RECORDS ON THE CURRENT FEED IS AN ERROR, NOT A WARNING -
080200*    DD000'S COMPLETENESS AND EE000'S SCORE BOTH SHORT CIRCUIT ON
080300*    THIS SAME CONDITION FURTHER DOWN.
080400     IF DQ-CUR-RECORDS = ZERO
080500         ADD 1 TO DQ-ERROR-USED
080600         MOVE DQ001 TO DQ-ERROR-ENTRY (DQ-ERROR-USED)
080700         ADD 1 TO DQ-ERROR-COUNT
080800     END-IF.
080900 BB020-EXIT.
081000     EXIT.
081100*
081200 BB030-CHECK-TYPES.
081300*    ONE WARNING PER COLUMN THAT HAD ANY TYPE VIOLATIONS AT ALL -
081400*    THE COUNT IS CARRIED IN THE TEXT, NOT ONE WARNING LINE PER
081500*    BAD ROW (A BADLY CUT FEED COULD OTHERWISE FILL THE WHOLE
081600*    20-ENTRY WARNING LIST WITH ONE COLUMN'S COMPLAINTS).
081700     PERFORM BB031-WARN-AGE-TYPE   THRU BB031-EXIT.
081800     PERFORM BB032-WARN-DATE-TYPE  THRU BB032-EXIT.
081900     PERFORM BB033-WARN-SPEND-TYPE THRU BB033-EXIT.
082000     PERFORM BB034-WARN-AGE-RANGE  THRU BB034-EXIT.
082100 BB030-EXIT.
082200     EXIT.
082300*
082400 BB031-WARN-AGE-TYPE.
082500*    DQ-CUR-TYPE-AGE IS THE RUNNING COUNT AA220 BUILT WHILE
082600*    READING - NOTHING IS RE-SCANNED HERE, JUST REPORTED.
082700     IF DQ-CUR-TYPE-AGE > ZERO
082800         ADD 1 TO DQ-WARNING-USED
082900         MOVE DQ-CUR-TYPE-AGE TO DQ-EDIT-COUNT5
083000         STRING DQ010 DELIMITED BY SIZE
083100                "AGE, COUNT " DELIMITED BY SIZE
083200                DQ-EDIT-COUNT5 DELIMITED BY SIZE
083300                INTO DQ-WARNING-ENTRY (DQ-WARNING-USED)
083400         END-STRING
083500         ADD 1 TO DQ-WARNING-COUNT
083600     END-IF.
083700 BB031-EXIT.
083800     EXIT.
083900*
084000 BB032-WARN-DATE-TYPE.
084100*    SAME PATTERN AS BB031, SIGNUP-DATE COLUMN.
084200     IF DQ-CUR-TYPE-DATE > ZERO
084300         ADD 1 TO DQ-WARNING-USED
084400         MOVE DQ-CUR-TYPE-DATE TO DQ-EDIT-COUNT5
084500         STRING DQ010 DELIMITED BY SIZE
084600                "SIGNUP-DATE, COUNT " DELIMITED BY SIZE
084700                DQ-EDIT-COUNT5 DELIMITED BY SIZE
084800                INTO DQ-WARNING-ENTRY (DQ-WARNING-USED)
084900         END-STRING
085000         ADD 1 TO DQ-WARNING-COUNT
085100     END-IF.
085200 BB032-EXIT.
085300     EXIT.
085400*
085500 BB033-WARN-SPEND-TYPE.
085600*    SAME PATTERN AGAIN, SPEND COLUMN - LAST OF THE THREE DTYPE
085700*    WARNINGS (COUNTRY HAS NO TYPE OF ITS OWN TO VIOLATE).
085800     IF DQ-CUR-TYPE-SPEND > ZERO
085900         ADD 1 TO DQ-WARNING-USED
086000         MOVE DQ-CUR-TYPE-SPEND TO DQ-EDIT-COUNT5
086100         STRING DQ010 DELIMITED BY SIZE
086200                "SPEND, COUNT " DELIMITED BY SIZE
086300                DQ-EDIT-COUNT5 DELIMITED BY SIZE
086400                INTO DQ-WARNING-ENTRY (DQ-WARNING-USED)
086500         END-STRING
086600         ADD 1 TO DQ-WARNING-COUNT
086700     END-IF.
086800 BB033-EXIT.
086900     EXIT.
087000*
087100 BB034-WARN-AGE-RANGE.
087200*    AGE IS THE ONLY COLUMN WITH A RANGE BOUND IN THE SCHEMA
087300*    (WSDQSCH) - SPEND AND THE OTHERS HAVE NO MIN/MAX TO BREACH.
087400     IF DQ-CUR-RANGE-AGE > ZERO
087500         ADD 1 TO DQ-WARNING-USED
087600         MOVE DQ-CUR-RANGE-AGE TO DQ-EDIT-COUNT5
087700         STRING DQ011 DELIMITED BY SIZE
087800                "AGE, COUNT " DELIMITED BY SIZE
087900                DQ-EDIT-COUNT5 DELIMITED BY SIZE
088000                INTO DQ-WARNING-ENTRY (DQ-WARNING-USED)
088100         END-STRING
088200         ADD 1 TO DQ-WARNING-COUNT
088300     END-IF.
088400 BB034-EXIT.
088500     EXIT.
088600*
088700 BB040-CHECK-NULLS.
088800*    REQUIRED FIELDS ONLY - USER-ID, AGE, SIGNUP-DATE.  COUNTRY
088900*    AND SPEND ARE OPTIONAL PER THE FIELD SCHEMA, NULL THERE IS
089000*    NOT AN ERROR.
089100*    USER-ID NULL COUNT - ONE ERROR LINE CARRYING THE WHOLE COUNT,
089200*    NOT ONE LINE PER BLANK ROW (SAME REASONING AS BB030'S TYPE
089300*    WARNINGS).
089400     IF DQ-CUR-NULL-USER-ID > ZERO
089500         ADD 1 TO DQ-ERROR-USED
089600         MOVE DQ-CUR-NULL-USER-ID TO DQ-EDIT-COUNT5
089700         STRING DQ003 DELIMITED BY SIZE
089800                "USER-ID, COUNT " DELIMITED BY SIZE
089900                DQ-EDIT-COUNT5 DELIMITED BY SIZE
090000                INTO DQ-ERROR-ENTRY (DQ-ERROR-USED)
090100         END-STRING
090200         ADD 1 TO DQ-ERROR-COUNT
090300     END-IF.
090400*    AGE NULL COUNT - SAME PATTERN.
090500     IF DQ-CUR-NULL-AGE > ZERO
090600         ADD 1 TO DQ-ERROR-USED
090700         MOVE DQ-CUR-NULL-AGE TO DQ-EDIT-COUNT5
090800         STRING DQ003 DELIMITED BY SIZE
090900                "AGE, COUNT " DELIMITED BY SIZE
091000                DQ-EDIT-COUNT5 DELIMITED BY SIZE
091100                INTO DQ-ERROR-ENTRY (DQ-ERROR-USED)
091200         END-STRING
091300         ADD 1 TO DQ-ERROR-COUNT
091400     END-IF.
091500*    SIGNUP-DATE NULL COUNT - LAST OF THE THREE REQUIRED COLUMNS.
091600     IF DQ-CUR-NULL-DATE > ZERO
091700         ADD 1 TO DQ-ERROR-USED
091800         MOVE DQ-CUR-NULL-DATE TO DQ-EDIT-COUNT5
091900         STRING DQ003 DELIMITED BY SIZE
092000                "SIGNUP-DATE, COUNT " DELIMITED BY SIZE
092100                DQ-EDIT-COUNT5 DELIMITED BY SIZE
092200                INTO DQ-ERROR-ENTRY (DQ-ERROR-USED)
092300         END-STRING
092400         ADD 1 TO DQ-ERROR-COUNT
092500     END-IF.
092600*    PASS/FAIL TURNS ON ERRORS ONLY - WARNINGS NEVER FAIL A RUN, SEE
092700*    THE SAME RULE REPEATED IN EE000'S BANNER FURTHER DOWN.
092800     IF DQ-ERROR-COUNT = ZERO
092900         MOVE "PASS" TO DQ-STATUS
093000     ELSE
093100         MOVE "FAIL" TO DQ-STATUS
093200     END-IF.
093300 BB040-EXIT.
093400     EXIT.
093500*
093600*----------------------------------------------------------------
093700* STEP 3B - DRIFT DETECTOR.  MEAN SHIFT, CARDINALITY SHIFT,
093800* MISSING-VALUE SPIKES AND OUTLIER COUNTS, CURRENT VS REFERENCE.
093900*----------------------------------------------------------------
094000*    TOP OF THE DRIFT SECTION.  RUNS ALL SIX DRIFT/ANOMALY TESTS
094100*    IN TURN AND THEN ROLLS THEIR Y/N AND COUNT RESULTS UP INTO
094200*    THE THREE TALLIES (SHIFT-COUNT, SPIKE-COUNT, OUTLIER-COL-
094300*    COUNT) THAT FEED THE ANOMALY SCORE - SEE EE000 FOR WHAT
094400*    HAPPENS TO THE SCORE ONCE IT IS SET BELOW.
094500 CC000-DETECT-DRIFT.
094600     PERFORM CC100-AGE-SHIFT      THRU CC100-EXIT.
094700     PERFORM CC150-SPEND-SHIFT    THRU CC150-EXIT.
094800     PERFORM CC200-COUNTRY-SHIFT  THRU CC200-EXIT.
094900     PERFORM CC300-MISSING-SPIKES THRU CC300-EXIT.
095000     PERFORM CC400-AGE-OUTLIERS   THRU CC400-EXIT.
095100     PERFORM CC450-SPEND-OUTLIERS THRU CC450-EXIT.
095200*    HOW MANY OF THE THREE MEAN/CARDINALITY SHIFT TESTS TRIPPED.
095300     MOVE ZERO TO DQ-SHIFT-COUNT.
095400     IF DQ-AGE-HAS-SHIFTED     ADD 1 TO DQ-SHIFT-COUNT END-IF.
095500     IF DQ-SPEND-HAS-SHIFTED   ADD 1 TO DQ-SHIFT-COUNT END-IF.
095600     IF DQ-COUNTRY-HAS-SHIFTED ADD 1 TO DQ-SHIFT-COUNT END-IF.
095700*    HOW MANY OF THE FIVE COLUMNS HAD A MISSING-RATE SPIKE.
095800     MOVE ZERO TO DQ-SPIKE-COUNT.
095900     IF DQ-SPIKE-USER-ID = "Y" ADD 1 TO DQ-SPIKE-COUNT END-IF.
096000     IF DQ-SPIKE-AGE     = "Y" ADD 1 TO DQ-SPIKE-COUNT END-IF.
096100     IF DQ-SPIKE-COUNTRY = "Y" ADD 1 TO DQ-SPIKE-COUNT END-IF.
096200     IF DQ-SPIKE-DATE    = "Y" ADD 1 TO DQ-SPIKE-COUNT END-IF.
096300     IF DQ-SPIKE-SPEND   = "Y" ADD 1 TO DQ-SPIKE-COUNT END-IF.
096400*    HOW MANY OF THE TWO OUTLIER-CAPABLE COLUMNS (AGE, SPEND)
096500*    CARRIED AT LEAST ONE FLAGGED ROW.
096600     MOVE ZERO TO DQ-OUTLIER-COL-COUNT.
096700     IF DQ-AGE-COL-HAS-OUTLIERS
096800         ADD 1 TO DQ-OUTLIER-COL-COUNT
096900     END-IF.
097000     IF DQ-SPEND-COL-HAS-OUTLIERS
097100         ADD 1 TO DQ-OUTLIER-COL-COUNT
097200     END-IF.
097300*    ANOMALY SCORE IS A PLAIN COUNT OF TRIPPED TESTS - SEE
097400*    BUSINESS RULES, NOT A WEIGHTED OR PERCENTAGE FIGURE.
097500     COMPUTE DQ-ANOMALY-SCORE = DQ-SHIFT-COUNT + DQ-SPIKE-COUNT
097600             + DQ-OUTLIER-COL-COUNT.
097700 CC000-EXIT.
097800     EXIT.
097900*
098000*    AGE MEAN-SHIFT - REF AND CURRENT EACH NEED 10+ VALUES BEFORE
098100*    A SHIFT IS EVEN TESTED FOR (SMALL SAMPLES ARE TOO NOISY).
098200 CC100-AGE-SHIFT.
098300     MOVE "N" TO DQ-AGE-SHIFTED.
098400     IF DQ-REF-AGE-N < 10 OR DQ-CUR-AGE-N < 10
098500         GO TO CC100-EXIT
098600     END-IF.
098700     PERFORM CC110-STATS-REF-AGE THRU CC110-EXIT.
098800*    DQ-STAT-MEAN/STD ARE SHARED SCRATCH (SEE ZZ800 BANNER) -
098900*    LIFT THEM OUT TO THE AGE-REF FIELDS BEFORE CC120 OVERWRITES
099000*    THE SAME SCRATCH FOR THE CURRENT-FILE PASS.
099100     MOVE DQ-STAT-MEAN TO DQ-AGE-REF-MEAN.
099200     MOVE DQ-STAT-STD  TO DQ-AGE-REF-STD.
099300     PERFORM CC120-STATS-CUR-AGE THRU CC120-EXIT.
099400     MOVE DQ-STAT-MEAN TO DQ-AGE-CUR-MEAN.
099500     MOVE DQ-STAT-STD  TO DQ-AGE-CUR-STD.
099600*    ABSOLUTE DISTANCE BETWEEN THE TWO MEANS - SIGN DOES NOT
099700*    MATTER, ONLY THE SIZE OF THE MOVE.
099800     COMPUTE DQ-AGE-SHIFT-AMT = DQ-AGE-CUR-MEAN - DQ-AGE-REF-MEAN.
099900     IF DQ-AGE-SHIFT-AMT < 0
100000         COMPUTE DQ-AGE-SHIFT-AMT = DQ-AGE-SHIFT-AMT * -1
100100     END-IF.
100200*    SHIFTED IF THE MOVE IS MORE THAN 2 REFERENCE STD DEVS - A
100300*    ZERO REF-STD (ALL REF AGES IDENTICAL) LEAVES THE TEST OFF
100400*    RATHER THAN DIVIDING BY ZERO.
100500     IF DQ-AGE-REF-STD > 0
100600         COMPUTE DQ-STAT-THRESHOLD = DQ-AGE-REF-STD * 2
100700         IF DQ-AGE-SHIFT-AMT > DQ-STAT-THRESHOLD
100800             MOVE "Y" TO DQ-AGE-SHIFTED
100900         END-IF
101000     END-IF.
101100 CC100-EXIT.
101200     EXIT.
101300*
101400*    MEAN/STD OF THE REFERENCE-FILE AGE VALUES, TWO-PASS METHOD -
101500*    SUM FIRST FOR THE MEAN, THEN A SECOND PASS FOR THE SUM OF
101600*    SQUARED DEVIATIONS ONCE THE MEAN IS KNOWN.  RESULT LEFT IN
101700*    THE SHARED DQ-STAT-MEAN/DQ-STAT-STD SCRATCH (ZZ800 BANNER).
101800 CC110-STATS-REF-AGE.
101900     MOVE ZERO TO DQ-STAT-SUM DQ-STAT-SUMSQ.
102000     PERFORM CC111-SUM-REF-AGE THRU CC111-EXIT
102100             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-REF-AGE-N.
102200     COMPUTE DQ-STAT-MEAN = DQ-STAT-SUM / DQ-REF-AGE-N.
102300     MOVE ZERO TO DQ-STAT-SUMSQ.
102400     PERFORM CC112-SUMSQ-REF-AGE THRU CC112-EXIT
102500             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-REF-AGE-N.
102600*    SAMPLE VARIANCE NEEDS N-1 IN THE DIVISOR - GUARD THE SINGLE-
102700*    VALUE CASE SO WE NEVER DIVIDE BY ZERO.
102800     IF DQ-REF-AGE-N > 1
102900         COMPUTE DQ-STAT-VARIANCE ROUNDED =
103000                 DQ-STAT-SUMSQ / (DQ-REF-AGE-N - 1)
103100         COMPUTE DQ-STAT-STD ROUNDED = DQ-STAT-VARIANCE ** 0.5
103200     ELSE
103300         MOVE ZERO TO DQ-STAT-STD
103400     END-IF.
103500 CC110-EXIT.
103600     EXIT.
103700*
103800*    ONE ROW OF THE SUM-OF-VALUES PASS - INLINE PERFORM WOULD DO
103900*    THE SAME JOB BUT THE SHOP WRITES EVERY LOOP BODY AS ITS OWN
104000*    PARAGRAPH (SEE REMARKS AT THE HEAD OF THE FILE).
104100 CC111-SUM-REF-AGE.
104200     ADD DQ-REF-AGE-VALS (DQ-IX) TO DQ-STAT-SUM.
104300 CC111-EXIT.
104400     EXIT.
104500*
104600*    ONE ROW OF THE SUM-OF-SQUARED-DEVIATIONS PASS.
104700 CC112-SUMSQ-REF-AGE.
104800     COMPUTE DQ-STAT-SUMSQ = DQ-STAT-SUMSQ +
104900             ((DQ-REF-AGE-VALS (DQ-IX) - DQ-STAT-MEAN) ** 2).
105000 CC112-EXIT.
105100     EXIT.
105200*
105300*    SAME TWO-PASS MEAN/STD, NOW OVER TONIGHT'S CURRENT-FILE AGE
105400*    VALUES.  DQ-STAT-MEAN/STD GET OVERWRITTEN HERE - CC100 HAS
105500*    ALREADY SAFELY COPIED OFF THE REFERENCE FIGURES ABOVE.
105600 CC120-STATS-CUR-AGE.
105700     MOVE ZERO TO DQ-STAT-SUM DQ-STAT-SUMSQ.
105800     PERFORM CC121-SUM-CUR-AGE THRU CC121-EXIT
105900             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
106000     COMPUTE DQ-STAT-MEAN = DQ-STAT-SUM / DQ-CUR-AGE-N.
106100     MOVE ZERO TO DQ-STAT-SUMSQ.
106200     PERFORM CC122-SUMSQ-CUR-AGE THRU CC122-EXIT
106300             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
106400     IF DQ-CUR-AGE-N > 1
106500         COMPUTE DQ-STAT-VARIANCE ROUNDED =
106600                 DQ-STAT-SUMSQ / (DQ-CUR-AGE-N - 1)
106700         COMPUTE DQ-STAT-STD ROUNDED = DQ-STAT-VARIANCE ** 0.5
106800     ELSE
106900         MOVE ZERO TO DQ-STAT-STD
107000     END-IF.
107100 CC120-EXIT.
107200     EXIT.
107300*
107400*    ONE ROW OF THE CURRENT-FILE SUM PASS.
107500 CC121-SUM-CUR-AGE.
107600     ADD DQ-CUR-AGE-VALS (DQ-IX) TO DQ-STAT-SUM.
107700 CC121-EXIT.
107800     EXIT.
107900*
108000*    ONE ROW OF THE CURRENT-FILE SUM-OF-SQUARES PASS.
108100 CC122-SUMSQ-CUR-AGE.
108200     COMPUTE DQ-STAT-SUMSQ = DQ-STAT-SUMSQ +
108300             ((DQ-CUR-AGE-VALS (DQ-IX) - DQ-STAT-MEAN) ** 2).
108400 CC122-EXIT.
108500     EXIT.
108600*
108700*    SPEND MEAN-SHIFT - SAME SHAPE AS AGE ABOVE, KEPT AS ITS OWN
108800*    SET OF PARAGRAPHS RATHER THAN A SHARED ONE (SEE SPEND/AGE
108900*    VALUE PICTURES DIFFER - S9(3) AGAINST S9(7)V99).
109000 CC150-SPEND-SHIFT.
109100     MOVE "N" TO DQ-SPEND-SHIFTED.
109200     IF DQ-REF-SPEND-N < 10 OR DQ-CUR-SPEND-N < 10
109300         GO TO CC150-EXIT
109400     END-IF.
109500     PERFORM CC160-STATS-REF-SPEND THRU CC160-EXIT.
109600*    SAME LIFT-BEFORE-OVERWRITE AS CC100 ABOVE.
109700     MOVE DQ-STAT-MEAN TO DQ-SPEND-REF-MEAN.
109800     MOVE DQ-STAT-STD  TO DQ-SPEND-REF-STD.
109900     PERFORM CC170-STATS-CUR-SPEND THRU CC170-EXIT.
110000     MOVE DQ-STAT-MEAN TO DQ-SPEND-CUR-MEAN.
110100     MOVE DQ-STAT-STD  TO DQ-SPEND-CUR-STD.
110200*    ABSOLUTE MEAN MOVE, SPEND VERSION.
110300     COMPUTE DQ-SPEND-SHIFT-AMT =
110400             DQ-SPEND-CUR-MEAN - DQ-SPEND-REF-MEAN.
110500     IF DQ-SPEND-SHIFT-AMT < 0
110600         COMPUTE DQ-SPEND-SHIFT-AMT = DQ-SPEND-SHIFT-AMT * -1
110700     END-IF.
110800*    SAME 2-SIGMA RULE AS AGE, GUARDED AGAINST A ZERO REF-STD.
110900     IF DQ-SPEND-REF-STD > 0
111000         COMPUTE DQ-STAT-THRESHOLD = DQ-SPEND-REF-STD * 2
111100         IF DQ-SPEND-SHIFT-AMT > DQ-STAT-THRESHOLD
111200             MOVE "Y" TO DQ-SPEND-SHIFTED
111300         END-IF
111400     END-IF.
111500 CC150-EXIT.
111600     EXIT.
111700*
111800*    MEAN/STD OF THE REFERENCE-FILE SPEND VALUES - SAME TWO-PASS
111900*    METHOD AS CC110, DIFFERENT VALUE TABLE.
112000 CC160-STATS-REF-SPEND.
112100     MOVE ZERO TO DQ-STAT-SUM DQ-STAT-SUMSQ.
112200     PERFORM CC161-SUM-REF-SPEND THRU CC161-EXIT
112300             VARYING DQ-IX FROM 1 BY 1
112400             UNTIL DQ-IX > DQ-REF-SPEND-N.
112500     COMPUTE DQ-STAT-MEAN = DQ-STAT-SUM / DQ-REF-SPEND-N.
112600     MOVE ZERO TO DQ-STAT-SUMSQ.
112700     PERFORM CC162-SUMSQ-REF-SPEND THRU CC162-EXIT
112800             VARYING DQ-IX FROM 1 BY 1
112900             UNTIL DQ-IX > DQ-REF-SPEND-N.
113000*    N-1 GUARD, SAME REASON AS CC110.
113100     IF DQ-REF-SPEND-N > 1
113200         COMPUTE DQ-STAT-VARIANCE ROUNDED =
113300                 DQ-STAT-SUMSQ / (DQ-REF-SPEND-N - 1)
113400         COMPUTE DQ-STAT-STD ROUNDED = DQ-STAT-VARIANCE ** 0.5
113500     ELSE
113600         MOVE ZERO TO DQ-STAT-STD
113700     END-IF.
113800 CC160-EXIT.
113900     EXIT.
114000*
114100*    ONE ROW OF THE REFERENCE SPEND SUM PASS.
114200 CC161-SUM-REF-SPEND.
114300     ADD DQ-REF-SPEND-VALS (DQ-IX) TO DQ-STAT-SUM.
114400 CC161-EXIT.
114500     EXIT.
114600*
114700*    ONE ROW OF THE REFERENCE SPEND SUM-OF-SQUARES PASS.
114800 CC162-SUMSQ-REF-SPEND.
114900     COMPUTE DQ-STAT-SUMSQ = DQ-STAT-SUMSQ +
115000             ((DQ-REF-SPEND-VALS (DQ-IX) - DQ-STAT-MEAN) ** 2).
115100 CC162-EXIT.
115200     EXIT.
115300*
115400*    MEAN/STD OF TONIGHT'S CURRENT-FILE SPEND VALUES.
115500 CC170-STATS-CUR-SPEND.
115600     MOVE ZERO TO DQ-STAT-SUM DQ-STAT-SUMSQ.
115700     PERFORM CC171-SUM-CUR-SPEND THRU CC171-EXIT
115800             VARYING DQ-IX FROM 1 BY 1
115900             UNTIL DQ-IX > DQ-CUR-SPEND-N.
116000     COMPUTE DQ-STAT-MEAN = DQ-STAT-SUM / DQ-CUR-SPEND-N.
116100     MOVE ZERO TO DQ-STAT-SUMSQ.
116200     PERFORM CC172-SUMSQ-CUR-SPEND THRU CC172-EXIT
116300             VARYING DQ-IX FROM 1 BY 1
116400             UNTIL DQ-IX > DQ-CUR-SPEND-N.
116500*    N-1 GUARD, SAME REASON AS CC120.
116600     IF DQ-CUR-SPEND-N > 1
116700         COMPUTE DQ-STAT-VARIANCE ROUNDED =
116800                 DQ-STAT-SUMSQ / (DQ-CUR-SPEND-N - 1)
116900         COMPUTE DQ-STAT-STD ROUNDED = DQ-STAT-VARIANCE ** 0.5
117000     ELSE
117100         MOVE ZERO TO DQ-STAT-STD
117200     END-IF.
117300 CC170-EXIT.
117400     EXIT.
117500*
117600*    ONE ROW OF THE CURRENT-FILE SPEND SUM PASS.
117700 CC171-SUM-CUR-SPEND.
117800     ADD DQ-CUR-SPEND-VALS (DQ-IX) TO DQ-STAT-SUM.
117900 CC171-EXIT.
118000     EXIT.
118100*
118200*    ONE ROW OF THE CURRENT-FILE SPEND SUM-OF-SQUARES PASS.  LAST
118300*    OF THE 8 TWO-PASS MEAN/STD PARAGRAPH SETS (CC110/111/112,
118400*    CC120/121/122, CC160/161/162, CC170/171/172).
118500 CC172-SUMSQ-CUR-SPEND.
118600     COMPUTE DQ-STAT-SUMSQ = DQ-STAT-SUMSQ +
118700             ((DQ-CUR-SPEND-VALS (DQ-IX) - DQ-STAT-MEAN) ** 2).
118800 CC172-EXIT.
118900     EXIT.
119000*
119100*    COUNTRY CARDINALITY SHIFT - THE DISTINCT-VALUE TABLES WERE
119200*    ALREADY BUILT DISTINCT AS WE WENT (AA260/AA270), SO THE
119300*    OCCURS COUNTS THEMSELVES ARE THE CARDINALITIES.
119400 CC200-COUNTRY-SHIFT.
119500*    LIFT THE TWO OCCURS COUNTS INTO THE REPORT FIELDS FIRST.
119600     MOVE DQ-REF-COUNTRY-N TO DQ-COUNTRY-REF-CARD.
119700     MOVE DQ-CUR-COUNTRY-N TO DQ-COUNTRY-CUR-CARD.
119800*    ABSOLUTE CHANGE IN DISTINCT-VALUE COUNT - ANY MOVE AT ALL,
119900*    UP OR DOWN, COUNTS (UNLIKE THE MEAN-SHIFT TESTS THERE IS NO
120000*    SIZE THRESHOLD HERE - A NEW OR DROPPED COUNTRY IS NOTABLE
120100*    ON ITS OWN).
120200     COMPUTE DQ-COUNTRY-CHANGE =
120300             DQ-COUNTRY-CUR-CARD - DQ-COUNTRY-REF-CARD.
120400     IF DQ-COUNTRY-CHANGE < 0
120500         COMPUTE DQ-COUNTRY-CHANGE = DQ-COUNTRY-CHANGE * -1
120600     END-IF.
120700     IF DQ-COUNTRY-CHANGE > 0
120800         MOVE "Y" TO DQ-COUNTRY-SHIFTED
120900     ELSE
121000         MOVE "N" TO DQ-COUNTRY-SHIFTED
121100     END-IF.
121200 CC200-EXIT.
121300     EXIT.
121400*
121500*    28/02/26 VBC - REMOVED CC250-CHECK-DUP-RATE.  IT TURNED A
121600*    DUPLICATE-USER-ID FINDING INTO A DQ015 SCHEMA WARNING,
121700*    WHICH THEN COST 5 POINTS OFF THE QUALITY SCORE - BUT
121800*    DUPLICATE USER-IDS ARE A VALIDATION UTILS STRUCTURE
121900*    STATISTIC, NOT A SCHEMA WARNING.  DQ-DUP-COUNT STILL
122000*    REACHES THE REPORT ON ITS OWN, AT FF600, UNCHANGED.
122100*
122200*    MISSING-VALUE SPIKES - REF RATE, CURRENT RATE, AND THE RISE
122300*    BETWEEN THEM, ONE SET OF 3 PER COLUMN.  A RISE PAST 5 POINTS
122400*    IS A SPIKE (RATES BELOW ARE HELD AS WHOLE PERCENTAGES).
122500 CC300-MISSING-SPIKES.
122600     PERFORM CC310-SPIKE-USER-ID THRU CC310-EXIT.
122700     PERFORM CC320-SPIKE-AGE     THRU CC320-EXIT.
122800     PERFORM CC330-SPIKE-COUNTRY THRU CC330-EXIT.
122900     PERFORM CC340-SPIKE-DATE    THRU CC340-EXIT.
123000     PERFORM CC350-SPIKE-SPEND   THRU CC350-EXIT.
123100 CC300-EXIT.
123200     EXIT.
123300*
123400*    USER-ID MISSING-RATE, REF VS CURRENT.  GUARD BOTH FILE-EMPTY
123500*    CASES SEPARATELY - EITHER ONE BEING ZERO MAKES A PERCENTAGE
123600*    MEANINGLESS, NOT JUST UNDEFINED.
123700 CC310-SPIKE-USER-ID.
123800     MOVE "N" TO DQ-SPIKE-USER-ID.
123900     IF DQ-REF-RECORDS = ZERO OR DQ-CUR-RECORDS = ZERO
124000         GO TO CC310-EXIT
124100     END-IF.
124200     COMPUTE DQ-RATE-REF-USER-ID ROUNDED =
124300             (DQ-REF-NULL-USER-ID / DQ-REF-RECORDS) * 100.
124400     COMPUTE DQ-RATE-CUR-USER-ID ROUNDED =
124500             (DQ-CUR-NULL-USER-ID / DQ-CUR-RECORDS) * 100.
124600*    RISE IN MISSING RATE, CURRENT OVER REFERENCE, IN WHOLE
124700*    PERCENTAGE POINTS - A DROP IS NOT A SPIKE, SO NO ABS() HERE.
124800     COMPUTE DQ-RATE-INC-USER-ID =
124900             DQ-RATE-CUR-USER-ID - DQ-RATE-REF-USER-ID.
125000     IF DQ-RATE-INC-USER-ID > 5
125100         MOVE "Y" TO DQ-SPIKE-USER-ID
125200     END-IF.
125300 CC310-EXIT.
125400     EXIT.
125500*
125600*    SAME RISING-MISSING-RATE TEST, AGE COLUMN.
125700 CC320-SPIKE-AGE.
125800     MOVE "N" TO DQ-SPIKE-AGE.
125900     IF DQ-REF-RECORDS = ZERO OR DQ-CUR-RECORDS = ZERO
126000         GO TO CC320-EXIT
126100     END-IF.
126200     COMPUTE DQ-RATE-REF-AGE ROUNDED =
126300             (DQ-REF-NULL-AGE / DQ-REF-RECORDS) * 100.
126400     COMPUTE DQ-RATE-CUR-AGE ROUNDED =
126500             (DQ-CUR-NULL-AGE / DQ-CUR-RECORDS) * 100.
126600     COMPUTE DQ-RATE-INC-AGE = DQ-RATE-CUR-AGE - DQ-RATE-REF-AGE.
126700     IF DQ-RATE-INC-AGE > 5
126800         MOVE "Y" TO DQ-SPIKE-AGE
126900     END-IF.
127000 CC320-EXIT.
127100     EXIT.
127200*
127300*    SAME TEST, COUNTRY COLUMN.
127400 CC330-SPIKE-COUNTRY.
127500     MOVE "N" TO DQ-SPIKE-COUNTRY.
127600     IF DQ-REF-RECORDS = ZERO OR DQ-CUR-RECORDS = ZERO
127700         GO TO CC330-EXIT
127800     END-IF.
127900     COMPUTE DQ-RATE-REF-COUNTRY ROUNDED =
128000             (DQ-REF-NULL-COUNTRY / DQ-REF-RECORDS) * 100.
128100     COMPUTE DQ-RATE-CUR-COUNTRY ROUNDED =
128200             (DQ-CUR-NULL-COUNTRY / DQ-CUR-RECORDS) * 100.
128300     COMPUTE DQ-RATE-INC-COUNTRY =
128400             DQ-RATE-CUR-COUNTRY - DQ-RATE-REF-COUNTRY.
128500     IF DQ-RATE-INC-COUNTRY > 5
128600         MOVE "Y" TO DQ-SPIKE-COUNTRY
128700     END-IF.
128800 CC330-EXIT.
128900     EXIT.
129000*
129100*    SAME TEST, SIGNUP-DATE COLUMN.
129200 CC340-SPIKE-DATE.
129300     MOVE "N" TO DQ-SPIKE-DATE.
129400     IF DQ-REF-RECORDS = ZERO OR DQ-CUR-RECORDS = ZERO
129500         GO TO CC340-EXIT
129600     END-IF.
129700     COMPUTE DQ-RATE-REF-DATE ROUNDED =
129800             (DQ-REF-NULL-DATE / DQ-REF-RECORDS) * 100.
129900     COMPUTE DQ-RATE-CUR-DATE ROUNDED =
130000             (DQ-CUR-NULL-DATE / DQ-CUR-RECORDS) * 100.
130100     COMPUTE DQ-RATE-INC-DATE =
130200             DQ-RATE-CUR-DATE - DQ-RATE-REF-DATE.
130300     IF DQ-RATE-INC-DATE > 5
130400         MOVE "Y" TO DQ-SPIKE-DATE
130500     END-IF.
130600 CC340-EXIT.
130700     EXIT.
130800*
130900*    SAME TEST, SPEND COLUMN - LAST OF THE FIVE.
131000 CC350-SPIKE-SPEND.
131100     MOVE "N" TO DQ-SPIKE-SPEND.
131200     IF DQ-REF-RECORDS = ZERO OR DQ-CUR-RECORDS = ZERO
131300         GO TO CC350-EXIT
131400     END-IF.
131500     COMPUTE DQ-RATE-REF-SPEND ROUNDED =
131600             (DQ-REF-NULL-SPEND / DQ-REF-RECORDS) * 100.
131700     COMPUTE DQ-RATE-CUR-SPEND ROUNDED =
131800             (DQ-CUR-NULL-SPEND / DQ-CUR-RECORDS) * 100.
131900     COMPUTE DQ-RATE-INC-SPEND =
132000             DQ-RATE-CUR-SPEND - DQ-RATE-REF-SPEND.
132100     IF DQ-RATE-INC-SPEND > 5
132200         MOVE "Y" TO DQ-SPIKE-SPEND
132300     END-IF.
132400 CC350-EXIT.
132500     EXIT.
132600*
132700*    AGE OUTLIERS - Z-SCORE PAST 3 SIGMA, OR OUTSIDE THE 1.5 IQR
132800*    TUKEY FENCES.  A ROW CAUGHT BY EITHER OR BOTH TESTS MUST
132900*    STILL ONLY COUNT ONCE, SO CC410/CC430 TAG A SHARED PER-ROW
133000*    FLAG AND CC435 TOTALS THE FLAGS RATHER THAN THE TWO RAW
133100*    TEST COUNTS (28/02/26 VBC - WAS MAX(Z-N,IQR-N), UNDERCOUNTED
133200*    PARTIAL-OVERLAP CASES).
133300 CC400-AGE-OUTLIERS.
133400     MOVE ZERO TO DQ-AGE-OUTLIER-N DQ-AGE-Z-N DQ-AGE-IQR-N.
133500     MOVE "N" TO DQ-AGE-HAS-OUTLIERS.
133600*    SAME FLOOR AS THE DRIFT TESTS - UNDER 10 ROWS A Z-SCORE OR AN
133700*    IQR FENCE MEANS NOTHING.
133800     IF DQ-CUR-AGE-N < 10
133900         GO TO CC400-EXIT
134000     END-IF.
134100*    MEAN/STD FIRST - CC410'S Z-SCORE NEEDS BOTH.
134200     PERFORM CC120-STATS-CUR-AGE THRU CC120-EXIT.
134300     PERFORM CC405-RESET-FLAGS THRU CC405-EXIT
134400             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
134500*    STD OF ZERO WOULD DIVIDE BY ZERO IN CC410 - SKIP THE Z-SCORE
134600*    PASS ENTIRELY WHEN EVERY AGE IN THE FILE IS IDENTICAL.
134700     IF DQ-STAT-STD > 0
134800         PERFORM CC410-ZSCORE-AGE THRU CC410-EXIT
134900                 VARYING DQ-IX FROM 1 BY 1
135000                 UNTIL DQ-IX > DQ-CUR-AGE-N
135100     END-IF.
135200*    BUILD THE SORTED COPY ZZ810 NEEDS FOR THE QUARTILES/FENCES.
135300     MOVE DQ-CUR-AGE-N TO DQ-SORT-N.
135400     PERFORM CC420-LOAD-AGE-SORT THRU CC420-EXIT
135500             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
135600     PERFORM ZZ800-SORT-TABLE THRU ZZ800-EXIT.
135700     PERFORM ZZ810-QUARTILES-FROM-SORT THRU ZZ810-EXIT.
135800     PERFORM CC430-IQR-AGE THRU CC430-EXIT
135900             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
136000     MOVE DQ-STAT-MEDIAN     TO DQ-AGE-MEDIAN.
136100     MOVE DQ-SORT-VALS (1)   TO DQ-AGE-MIN.
136200     MOVE DQ-SORT-VALS (DQ-SORT-N) TO DQ-AGE-MAX.
136300     PERFORM CC435-COUNT-AGE-UNION THRU CC435-EXIT
136400             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-AGE-N.
136500     IF DQ-AGE-OUTLIER-N > ZERO
136600         MOVE "Y" TO DQ-AGE-HAS-OUTLIERS
136700     END-IF.
136800*    PERCENT OF THE CURRENT FILE'S AGE VALUES FLAGGED - PRINTED BY
136900*    FF640, ROLLED INTO THE ANOMALY SCORE BY EE000.
137000     COMPUTE DQ-AGE-OUTLIER-PCT ROUNDED =
137100             (DQ-AGE-OUTLIER-N / DQ-CUR-AGE-N) * 100.
137200 CC400-EXIT.
137300     EXIT.
137400*
137500 CC405-RESET-FLAGS.
137600*    CLEAR EVERY SLOT AHEAD OF BOTH TESTS BELOW - OTHERWISE A
137700*    LEFTOVER "Y" FROM AN EARLIER RUN'S SHORTER TABLE WOULD
137800*    SURVIVE INTO THIS RUN'S UNION COUNT.
137900     MOVE "N" TO DQ-OUTLIER-FLAG (DQ-IX).
138000 CC405-EXIT.
138100     EXIT.
138200*
138300 CC410-ZSCORE-AGE.
138400*    HOW FAR THIS ROW'S AGE SITS FROM THE MEAN, IN STANDARD
138500*    DEVIATIONS - OVER 3 EITHER WAY TRIPS THE Z-SCORE TEST.
138600     COMPUTE DQ-STAT-THRESHOLD =
138700             (DQ-CUR-AGE-VALS (DQ-IX) - DQ-STAT-MEAN) /
138800             DQ-STAT-STD.
138900     IF DQ-STAT-THRESHOLD < 0
139000         COMPUTE DQ-STAT-THRESHOLD = DQ-STAT-THRESHOLD * -1
139100     END-IF.
139200     IF DQ-STAT-THRESHOLD > 3
139300         ADD 1 TO DQ-AGE-Z-N
139400         MOVE "Y" TO DQ-OUTLIER-FLAG (DQ-IX)
139500     END-IF.
139600 CC410-EXIT.
139700     EXIT.
139800*
139900 CC420-LOAD-AGE-SORT.
140000*    COPY THE CURRENT-FILE AGE VALUES INTO THE SHARED SORT TABLE
140100*    (ZZ800 BANNER) - DQ-CUR-AGE-VALS ITSELF STAYS IN READ ORDER.
140200     MOVE DQ-CUR-AGE-VALS (DQ-IX) TO DQ-SORT-VALS (DQ-IX).
140300 CC420-EXIT.
140400     EXIT.
140500*
140600 CC430-IQR-AGE.
140700*    OUTSIDE THE TUKEY FENCES ZZ810 WORKED OUT FROM THE SORTED
140800*    TABLE - THE SAME ROW MAY ALREADY BE FLAGGED BY CC410, THE
140900*    "Y" JUST STAYS "Y".
141000     IF DQ-CUR-AGE-VALS (DQ-IX) < DQ-STAT-LOWER-FENCE
141100        OR DQ-CUR-AGE-VALS (DQ-IX) > DQ-STAT-UPPER-FENCE
141200         ADD 1 TO DQ-AGE-IQR-N
141300         MOVE "Y" TO DQ-OUTLIER-FLAG (DQ-IX)
141400     END-IF.
141500 CC430-EXIT.
141600     EXIT.
141700*
141800 CC435-COUNT-AGE-UNION.
141900*    TALLY THE UNION FLAG TABLE, NOT THE TWO RAW TEST COUNTS -
142000*    SEE THE 28/02/26 FIX NOTE ON THE CC400 BANNER ABOVE.
142100     IF DQ-OUTLIER-FLAG (DQ-IX) = "Y"
142200         ADD 1 TO DQ-AGE-OUTLIER-N
142300     END-IF.
142400 CC435-EXIT.
142500     EXIT.
142600*
142700*    SPEND OUTLIERS - SAME TWO TESTS AS AGE, KEPT IN THEIR OWN SET
142800*    OF PARAGRAPHS TO MATCH SPEND'S WIDER PICTURE CLAUSES.  SAME
142900*    FLAG-AND-COUNT-THE-UNION FIX AS CC400 ABOVE.
143000 CC450-SPEND-OUTLIERS.
143100     MOVE ZERO TO DQ-SPEND-OUTLIER-N DQ-SPEND-Z-N DQ-SPEND-IQR-N.
143200     MOVE "N" TO DQ-SPEND-HAS-OUTLIERS.
143300*    SAME 10-ROW FLOOR AS CC400.
143400     IF DQ-CUR-SPEND-N < 10
143500         GO TO CC450-EXIT
143600     END-IF.
143700*    MEAN/STD FOR CC460'S Z-SCORE.
143800     PERFORM CC170-STATS-CUR-SPEND THRU CC170-EXIT.
143900     PERFORM CC455-RESET-FLAGS THRU CC455-EXIT
144000             VARYING DQ-IX FROM 1 BY 1 UNTIL DQ-IX > DQ-CUR-SPEND-N.
144100*    SAME ZERO-STD GUARD AS CC400 - SKIP THE Z-SCORE PASS IF EVERY
144200*    SPEND VALUE IN THE FILE IS IDENTICAL.
144300     IF DQ-STAT-STD > 0
144400         PERFORM CC460-ZSCORE-SPEND THRU CC460-EXIT
144500                 VARYING DQ-IX FROM 1 BY 1
144600                 UNTIL DQ-IX > DQ-CUR-SPEND-N
144700     END-IF.
144800*    SORTED COPY FOR ZZ810'S QUARTILES/FENCES.
144900     MOVE DQ-CUR-SPEND-N TO DQ-SORT-N.
145000     PERFORM CC470-LOAD-SPEND-SORT THRU CC470-EXIT
145100             VARYING DQ-IX FROM 1 BY 1
145200             UNTIL DQ-IX > DQ-CUR-SPEND-N.
145300     PERFORM ZZ800-SORT-TABLE THRU ZZ800-EXIT.
145400     PERFORM ZZ810-QUARTILES-FROM-SORT THRU ZZ810-EXIT.
145500     PERFORM CC480-IQR-SPEND THRU CC480-EXIT
145600             VARYING DQ-IX FROM 1 BY 1
145700             UNTIL DQ-IX > DQ-CUR-SPEND-N.
145800     MOVE DQ-STAT-MEDIAN       TO DQ-SPEND-MEDIAN.
145900     MOVE DQ-SORT-VALS (1)     TO DQ-SPEND-MIN.
146000     MOVE DQ-SORT-VALS (DQ-SORT-N) TO DQ-SPEND-MAX.
146100     PERFORM CC485-COUNT-SPEND-UNION THRU CC485-EXIT
146200             VARYING DQ-IX FROM 1 BY 1
146300             UNTIL DQ-IX > DQ-CUR-SPEND-N.
146400     IF DQ-SPEND-OUTLIER-N > ZERO
146500         MOVE "Y" TO DQ-SPEND-HAS-OUTLIERS
146600     END-IF.
146700*    PERCENT OF CURRENT-FILE SPEND VALUES FLAGGED, SAME USE AS
146800*    DQ-AGE-OUTLIER-PCT ABOVE.
146900     COMPUTE DQ-SPEND-OUTLIER-PCT ROUNDED =
147000             (DQ-SPEND-OUTLIER-N / DQ-CUR-SPEND-N) * 100.
147100 CC450-EXIT.
147200     EXIT.
147300*
147400 CC455-RESET-FLAGS.
147500*    SAME CLEAR-BEFORE-USE AS CC405, SPEND'S OWN PASS OVER THE
147600*    SHARED FLAG TABLE.
147700     MOVE "N" TO DQ-OUTLIER-FLAG (DQ-IX).
147800 CC455-EXIT.
147900     EXIT.
148000*
148100 CC460-ZSCORE-SPEND.
148200*    SAME Z-SCORE MATH AS CC410, SPEND VALUES AND MEAN/STD.
148300     COMPUTE DQ-STAT-THRESHOLD =
148400             (DQ-CUR-SPEND-VALS (DQ-IX) - DQ-STAT-MEAN) /
148500             DQ-STAT-STD.
148600     IF DQ-STAT-THRESHOLD < 0
148700         COMPUTE DQ-STAT-THRESHOLD = DQ-STAT-THRESHOLD * -1
148800     END-IF.
148900     IF DQ-STAT-THRESHOLD > 3
149000         ADD 1 TO DQ-SPEND-Z-N
149100         MOVE "Y" TO DQ-OUTLIER-FLAG (DQ-IX)
149200     END-IF.
149300 CC460-EXIT.
149400     EXIT.
149500*
149600 CC470-LOAD-SPEND-SORT.
149700*    SAME COPY-TO-SCRATCH AS CC420, SPEND VALUES THIS TIME.
149800     MOVE DQ-CUR-SPEND-VALS (DQ-IX) TO DQ-SORT-VALS (DQ-IX).
149900 CC470-EXIT.
150000     EXIT.
150100*
150200 CC480-IQR-SPEND.
150300*    SAME TUKEY-FENCE TEST AS CC430, SPEND'S OWN FENCES (ZZ810 RAN
150400*    AGAIN ON SPEND'S SORTED TABLE JUST ABOVE IN CC450).
150500     IF DQ-CUR-SPEND-VALS (DQ-IX) < DQ-STAT-LOWER-FENCE
150600        OR DQ-CUR-SPEND-VALS (DQ-IX) > DQ-STAT-UPPER-FENCE
150700         ADD 1 TO DQ-SPEND-IQR-N
150800         MOVE "Y" TO DQ-OUTLIER-FLAG (DQ-IX)
150900     END-IF.
151000 CC480-EXIT.
151100     EXIT.
151200*
151300 CC485-COUNT-SPEND-UNION.
151400*    SAME UNION TALLY AS CC435, SPEND'S OWN OUTLIER COUNT.
151500     IF DQ-OUTLIER-FLAG (DQ-IX) = "Y"
151600         ADD 1 TO DQ-SPEND-OUTLIER-N
151700     END-IF.
151800 CC485-EXIT.
151900     EXIT.
152000*
152100*----------------------------------------------------------------
152200* SHARED LOW-LEVEL UTILITIES - TABLE SORT AND QUARTILE PICKOFF.
152300* BOTH AGE AND SPEND OUTLIER TESTS ABOVE LOAD DQ-SORT-TABLE FIRST
152400* AND THEN COME THROUGH HERE, WHICHEVER COLUMN THEY ARE ON.
152500*----------------------------------------------------------------
152600 ZZ800-SORT-TABLE.
152700*    PLAIN BUBBLE SORT - DQ-SORT-N NEVER RUNS PAST 2000 ROWS SO
152800*    THE O(N**2) COST IS NO WORSE THAN THE REST OF THE NIGHTLY
152900*    RUN.  PRIME THE FLAG "Y" SO THE FIRST PASS ALWAYS RUNS.
153000     MOVE "Y" TO DQ-SWAP-FLAG.
153100     PERFORM ZZ801-ONE-PASS THRU ZZ801-EXIT
153200             UNTIL NOT DQ-TABLE-WAS-SWAPPED.
153300 ZZ800-EXIT.
153400     EXIT.
153500*
153600*    ONE FULL SWEEP OF THE TABLE - DROPS THE SWAP FLAG TO "N" SO
153700*    THAT A CLEAN SWEEP (NOTHING OUT OF ORDER) ENDS THE SORT.
153800 ZZ801-ONE-PASS.
153900     MOVE "N" TO DQ-SWAP-FLAG.
154000     PERFORM ZZ802-COMPARE-SWAP THRU ZZ802-EXIT
154100             VARYING DQ-JX FROM 1 BY 1
154200             UNTIL DQ-JX > DQ-SORT-N - 1.
154300 ZZ801-EXIT.
154400     EXIT.
154500*
154600*    COMPARE ONE ADJACENT PAIR; SWAP VIA THE DQ-SWAP-SORT SCRATCH
154700*    CELL IF OUT OF ORDER AND RAISE THE FLAG SO ZZ800 KNOWS
154800*    ANOTHER PASS IS NEEDED.
154900 ZZ802-COMPARE-SWAP.
155000     IF DQ-SORT-VALS (DQ-JX) > DQ-SORT-VALS (DQ-JX + 1)
155100         MOVE DQ-SORT-VALS (DQ-JX)     TO DQ-SWAP-SORT
155200         MOVE DQ-SORT-VALS (DQ-JX + 1) TO DQ-SORT-VALS (DQ-JX)
155300         MOVE DQ-SWAP-SORT             TO DQ-SORT-VALS (DQ-JX + 1)
155400         MOVE "Y" TO DQ-SWAP-FLAG
155500     END-IF.
155600 ZZ802-EXIT.
155700     EXIT.
155800*
155900*    QUARTILES OFF THE NOW-SORTED DQ-SORT-TABLE, BY LINEAR
156000*    INTERPOLATION BETWEEN THE TWO BRACKETING RANKS (SAME METHOD
156100*    A SPREADSHEET'S PERCENTILE FUNCTION USES).
156200 ZZ810-QUARTILES-FROM-SORT.
156300*    FEWER THAN 4 POINTS AND THERE IS NO SENSIBLE QUARTILE TO
156400*    INTERPOLATE BETWEEN - ZERO THE LOT AND BAIL OUT, THE CALLER
156500*    TREATS A ZERO IQR AS "NO FENCE TEST POSSIBLE".
156600     IF DQ-SORT-N < 4
156700         MOVE ZERO TO DQ-STAT-Q1 DQ-STAT-Q3 DQ-STAT-MEDIAN
156800                       DQ-STAT-IQR DQ-STAT-LOWER-FENCE
156900                       DQ-STAT-UPPER-FENCE
157000         GO TO ZZ810-EXIT
157100     END-IF.
157200*    Q1 - RANK 0.25 OF THE WAY ALONG A ZERO-BASED SORT, SPLIT INTO
157300*    A WHOLE PART (DQ-JX, THE LOWER BRACKETING SUBSCRIPT) AND A
157400*    FRACTIONAL PART (DQ-STAT-FRAC) TO INTERPOLATE TOWARD THE
157500*    NEXT ONE UP.  THE ELSE LEG ONLY FIRES WHEN THE RANK LANDS ON
157600*    THE LAST ROW EXACTLY, WHERE THERE IS NO "NEXT ONE UP" TO
157700*    INTERPOLATE TOWARD.
157800     COMPUTE DQ-STAT-RANK = 0.25 * (DQ-SORT-N - 1).
157900     MOVE DQ-STAT-RANK TO DQ-JX.
158000     COMPUTE DQ-STAT-FRAC = DQ-STAT-RANK - DQ-JX.
158100     IF DQ-JX + 2 <= DQ-SORT-N
158200         COMPUTE DQ-STAT-Q1 =
158300             DQ-SORT-VALS (DQ-JX + 1) + DQ-STAT-FRAC *
158400             (DQ-SORT-VALS (DQ-JX + 2) - DQ-SORT-VALS (DQ-JX + 1))
158500     ELSE
158600         MOVE DQ-SORT-VALS (DQ-JX + 1) TO DQ-STAT-Q1
158700     END-IF.
158800*    MEDIAN - SAME METHOD, RANK 0.50.
158900     COMPUTE DQ-STAT-RANK = 0.50 * (DQ-SORT-N - 1).
159000     MOVE DQ-STAT-RANK TO DQ-JX.
159100     COMPUTE DQ-STAT-FRAC = DQ-STAT-RANK - DQ-JX.
159200     IF DQ-JX + 2 <= DQ-SORT-N
159300         COMPUTE DQ-STAT-MEDIAN =
159400             DQ-SORT-VALS (DQ-JX + 1) + DQ-STAT-FRAC *
159500             (DQ-SORT-VALS (DQ-JX + 2) - DQ-SORT-VALS (DQ-JX + 1))
159600     ELSE
159700         MOVE DQ-SORT-VALS (DQ-JX + 1) TO DQ-STAT-MEDIAN
159800     END-IF.
159900*    Q3 - SAME METHOD, RANK 0.75, LAST OF THE THREE INTERPOLATIONS.
160000     COMPUTE DQ-STAT-RANK = 0.75 * (DQ-SORT-N - 1).
160100     MOVE DQ-STAT-RANK TO DQ-JX.
160200     COMPUTE DQ-STAT-FRAC = DQ-STAT-RANK - DQ-JX.
160300     IF DQ-JX + 2 <= DQ-SORT-N
160400         COMPUTE DQ-STAT-Q3 =
160500             DQ-SORT-VALS (DQ-JX + 1) + DQ-STAT-FRAC *
160600             (DQ-SORT-VALS (DQ-JX + 2) - DQ-SORT-VALS (DQ-JX + 1))
160700     ELSE
160800         MOVE DQ-SORT-VALS (DQ-JX + 1) TO DQ-STAT-Q3
160900     END-IF.
161000*    TUKEY FENCES - ANYTHING OUTSIDE 1.5 IQR BEYOND EITHER QUARTILE
161100*    IS AN IQR-OUTLIER (SEE CC430-IQR-AGE AND CC480-IQR-SPEND FOR
161200*    THE UNION WITH THE Z-SCORE TEST, CC435/CC485).
161300     COMPUTE DQ-STAT-IQR = DQ-STAT-Q3 - DQ-STAT-Q1.
161400     COMPUTE DQ-STAT-LOWER-FENCE =
161500             DQ-STAT-Q1 - (1.5 * DQ-STAT-IQR).
161600     COMPUTE DQ-STAT-UPPER-FENCE =
161700             DQ-STAT-Q3 + (1.5 * DQ-STAT-IQR).
161800 ZZ810-EXIT.
161900     EXIT.
162000*
162100*----------------------------------------------------------------
162200* VALIDATION UTILS - PER-COLUMN AND OVERALL COMPLETENESS, CURRENT
162300* FEED ONLY (THE REFERENCE FEED IS ASSUMED CLEAN, SEE AA120).
162400*----------------------------------------------------------------
162500 DD000-COMPLETENESS.
162600*    NO RECORDS MEANS NO SENSIBLE RATE - BB020 HAS ALREADY RAISED
162700*    THE "DATASET IS EMPTY" ERROR BY THE TIME WE GET HERE, THIS
162800*    JUST KEEPS THE COMPLETENESS FIELDS FROM GOING GARBAGE OR
162900*    DIVIDE-BY-ZERO ON THE REPORT.
163000     IF DQ-CUR-RECORDS = ZERO
163100         MOVE ZERO TO DQ-COMPLETE-USER-ID DQ-COMPLETE-AGE
163200                       DQ-COMPLETE-COUNTRY DQ-COMPLETE-DATE
163300                       DQ-COMPLETE-SPEND   DQ-OVERALL-COMPLETE
163400         GO TO DD000-EXIT
163500     END-IF.
163600*    PER COLUMN COMPLETENESS IS JUST 100 LESS THE NULL RATE - FIVE
163700*    COLUMNS, SAME FORMULA, DIFFERENT NULL COUNTER EACH TIME.
163800     COMPUTE DQ-COMPLETE-USER-ID ROUNDED =
163900             100 - ((DQ-CUR-NULL-USER-ID / DQ-CUR-RECORDS) * 100).
164000     COMPUTE DQ-COMPLETE-AGE ROUNDED =
164100             100 - ((DQ-CUR-NULL-AGE / DQ-CUR-RECORDS) * 100).
164200     COMPUTE DQ-COMPLETE-COUNTRY ROUNDED =
164300             100 - ((DQ-CUR-NULL-COUNTRY / DQ-CUR-RECORDS) * 100).
164400     COMPUTE DQ-COMPLETE-DATE ROUNDED =
164500             100 - ((DQ-CUR-NULL-DATE / DQ-CUR-RECORDS) * 100).
164600     COMPUTE DQ-COMPLETE-SPEND ROUNDED =
164700             100 - ((DQ-CUR-NULL-SPEND / DQ-CUR-RECORDS) * 100).
164800*    OVERALL IS A PLAIN UNWEIGHTED AVERAGE OF THE FIVE - NO COLUMN
164900*    COUNTS MORE THAN ANOTHER TOWARD THE HEADLINE FIGURE.
165000     COMPUTE DQ-OVERALL-COMPLETE ROUNDED =
165100             (DQ-COMPLETE-USER-ID + DQ-COMPLETE-AGE +
165200              DQ-COMPLETE-COUNTRY + DQ-COMPLETE-DATE +
165300              DQ-COMPLETE-SPEND) / 5.
165400 DD000-EXIT.
165500     EXIT.
165600*
165700*----------------------------------------------------------------
165800* STEP 4 - WORK THE QUALITY SCORE, SEVERITY BAND AND PASS/FAIL
165900* STATUS FROM WHAT BB000/CC000/DD000 ABOVE HAVE ALREADY FOUND.
166000*----------------------------------------------------------------
166100 EE000-SCORE-QUALITY.
166200*    START FROM 100 AND DOCK POINTS FOR EVERYTHING BB000/CC000/
166300*    DD000 FOUND - 20 A HEAD FOR EACH ERROR (THESE ARE THE ONES
166400*    THAT FLIP THE STATUS TO FAIL, SO THEY HURT THE SCORE MOST),
166500*    5 FOR EACH WARNING, 10 FOR EACH DRIFT/ANOMALY TEST THAT
166600*    TRIPPED, AND HALF A POINT PER WHOLE PERCENTAGE POINT OF
166700*    MISSING COMPLETENESS (THE SMALLEST WEIGHT - A FEW NULLS
166800*    SHOULD NOT SINK THE SCORE THE WAY AN ERROR DOES).
166900     COMPUTE DQ-QUALITY-SCORE ROUNDED =
167000             100 - (DQ-ERROR-COUNT   * 20)
167100                 - (DQ-WARNING-COUNT * 5)
167200                 - (DQ-ANOMALY-SCORE * 10)
167300                 - ((100 - DQ-OVERALL-COMPLETE) * 0.5).
167400*    A BADLY CUT FEED CAN RACK UP ENOUGH ERRORS TO DRIVE THE
167500*    FORMULA NEGATIVE - THE SCORE NEVER READS BELOW ZERO ON THE
167600*    REPORT.
167700     IF DQ-QUALITY-SCORE < 0
167800         MOVE ZERO TO DQ-QUALITY-SCORE
167900     END-IF.
168000*    SEVERITY READS OFF THE PLAIN TEST COUNT (DQ-ANOMALY-SCORE),
168100*    NOT THE QUALITY SCORE ABOVE - A RUN CAN BE HIGH SEVERITY ON
168200*    DRIFT ALONE EVEN WHEN THE SCHEMA CHECKS ARE ALL CLEAN.
168300     EVALUATE TRUE
168400         WHEN DQ-ANOMALY-SCORE >= 3
168500             MOVE "HIGH"   TO DQ-SEVERITY
168600         WHEN DQ-ANOMALY-SCORE >= 1
168700             MOVE "MEDIUM" TO DQ-SEVERITY
168800         WHEN OTHER
168900             MOVE "LOW"    TO DQ-SEVERITY
169000     END-EVALUATE.
169100*    PASS/FAIL TURNS ON ERRORS ONLY - WARNINGS AND DRIFT CAN BE AS
169200*    HIGH AS THEY LIKE AND THE RUN STILL PASSES, SINCE NEITHER IS
169300*    A SCHEMA-LEVEL FAULT WITH THE FEED ITSELF.
169400     IF DQ-ERROR-COUNT = ZERO
169500         MOVE "PASS" TO DQ-STATUS
169600     ELSE
169700         MOVE "FAIL" TO DQ-STATUS
169800     END-IF.
169900 EE000-EXIT.
170000     EXIT.
170100*
170200*----------------------------------------------------------------
170300* STEP 5 - THE PRINTED REPORT, SIX SECTIONS, ONE FIXED-WIDTH
170400* MACHINE RECORD.  132 COL STOCK ON THE PRINTED SIDE PER HOUSE
170500* STANDARD, SEE SPECIAL-NAMES TOP-OF-FORM.
170600*----------------------------------------------------------------
170700 FF000-WRITE-REPORT.
170800*    SIX SECTIONS IN A FIXED ORDER - HEADER, HEADLINE SUMMARY,
170900*    ERRORS, WARNINGS, COMPLETENESS DETAIL, THEN DRIFT/ANOMALY
171000*    DETAIL.  FF300/FF400/FF600 EACH SKIP THEMSELVES CLEANLY WHEN
171100*    THEY HAVE NOTHING TO SAY.
171200     PERFORM FF100-REPORT-HEADER    THRU FF100-EXIT.
171300     PERFORM FF200-REPORT-SUMMARY   THRU FF200-EXIT.
171400     PERFORM FF300-REPORT-ERRORS    THRU FF300-EXIT.
171500     PERFORM FF400-REPORT-WARNINGS  THRU FF400-EXIT.
171600     PERFORM FF500-REPORT-COMPLETE  THRU FF500-EXIT.
171700     PERFORM FF600-REPORT-ANOMALIES THRU FF600-EXIT.
171800 FF000-EXIT.
171900     EXIT.
172000*
172100 FF100-REPORT-HEADER.
172200*    TOP OF FORM, TITLE, RUN TIMESTAMP AND THE ROW/COLUMN COUNT
172300*    OFF THE CURRENT FILE - JUST ENOUGH FOR WHOEVER PICKS THE
172400*    LISTING UP TO KNOW WHICH RUN THEY ARE LOOKING AT.
172500     MOVE SPACES TO DQ-PRINT-LINE.
172600*    BLANK LINE AT THE VERY TOP, TOP-OF-FORM IS THE C01 CHANNEL
172700*    SET UP IN SPECIAL-NAMES - SKIPS TO A FRESH PAGE ON PRINT.
172800     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE AFTER ADVANCING
172900           TOP-OF-FORM.
173000     MOVE SPACES TO DQ-PRINT-WORK.
173100     STRING "DATA QUALITY REPORT" DELIMITED BY SIZE
173200            INTO DQ-PRINT-WORK
173300     END-STRING.
173400     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
173500     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
173600     MOVE SPACES TO DQ-PRINT-WORK.
173700*    RUN TIMESTAMP - SAME VALUE BB-LEVEL PARAGRAPHS STAMPED INTO
173800*    DQ-RUN-TIMESTAMP AT THE TOP OF THE JOB, REPEATED HERE SO THE
173900*    PRINTED COPY CARRIES ITS OWN DATE/TIME.
174000     STRING "RUN " DELIMITED BY SIZE
174100            DQ-RUN-TIMESTAMP DELIMITED BY SIZE
174200            INTO DQ-PRINT-WORK
174300     END-STRING.
174400     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
174500     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
174600     MOVE SPACES TO DQ-PRINT-WORK.
174700*    ROW COUNT OFF THE CURRENT FILE, COLUMN COUNT OFF THE SCHEMA -
174800*    TWO DIFFERENT SOURCES, ONE LINE.
174900     MOVE DQ-CUR-RECORDS TO DQ-EDIT-ROWS.
175000     MOVE DQ-SCH-COLUMN-COUNT TO DQ-EDIT-COLS.
175100     STRING DQ-EDIT-ROWS DELIMITED BY SIZE
175200            " ROWS, " DELIMITED BY SIZE
175300            DQ-EDIT-COLS DELIMITED BY SIZE
175400            " COLUMNS" DELIMITED BY SIZE
175500            INTO DQ-PRINT-WORK
175600     END-STRING.
175700     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
175800     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
175900     MOVE ALL "-" TO DQ-PRINT-LINE.
176000*    RULE LINE CLOSES OFF THE HEADER BEFORE FF200'S HEADLINE
176100*    FIGURES START.
176200     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
176300 FF100-EXIT.
176400     EXIT.
176500*
176600 FF200-REPORT-SUMMARY.
176700*    THE FOUR HEADLINE FIGURES - ERROR/WARNING COUNTS OUT OF
176800*    BB000, OVERALL COMPLETENESS OUT OF DD000, AND THE ANOMALY
176900*    SCORE/SEVERITY/QUALITY SCORE/STATUS OUT OF EE000.  A READER
177000*    IN A HURRY NEEDS NOTHING PAST THIS PARAGRAPH.
177100     MOVE SPACES TO DQ-PRINT-LINE.
177200     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
177300*    LINE 1 - ERROR/WARNING COUNTS, STRAIGHT OUT OF BB000.
177400     MOVE SPACES TO DQ-PRINT-WORK.
177500     MOVE DQ-ERROR-COUNT   TO DQ-EDIT-COUNT5.
177600     MOVE DQ-WARNING-COUNT TO DQ-EDIT-COUNT3.
177700     STRING "ERRORS " DELIMITED BY SIZE
177800            DQ-EDIT-COUNT5 DELIMITED BY SIZE
177900            "   WARNINGS " DELIMITED BY SIZE
178000            DQ-EDIT-COUNT3 DELIMITED BY SIZE
178100            INTO DQ-PRINT-WORK
178200     END-STRING.
178300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
178400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
178500*    LINE 2 - OVERALL COMPLETENESS, STRAIGHT OUT OF DD000.
178600     MOVE SPACES TO DQ-PRINT-WORK.
178700     MOVE DQ-OVERALL-COMPLETE TO DQ-EDIT-PCT.
178800     STRING "COMPLETENESS RATE " DELIMITED BY SIZE
178900            DQ-EDIT-PCT DELIMITED BY SIZE "%" DELIMITED BY SIZE
179000            INTO DQ-PRINT-WORK
179100     END-STRING.
179200     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
179300     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
179400*    LINE 3 - ANOMALY SCORE AND SEVERITY, BOTH OUT OF EE000.
179500     MOVE SPACES TO DQ-PRINT-WORK.
179600     MOVE DQ-ANOMALY-SCORE TO DQ-EDIT-COUNT3.
179700     STRING "ANOMALY SCORE " DELIMITED BY SIZE
179800            DQ-EDIT-COUNT3 DELIMITED BY SIZE
179900            "   SEVERITY " DELIMITED BY SIZE
180000            DQ-SEVERITY DELIMITED BY SIZE
180100            INTO DQ-PRINT-WORK
180200     END-STRING.
180300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
180400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
180500*    LINE 4 - FINAL QUALITY SCORE AND PASS/FAIL STATUS, LAST OF
180600*    THE FOUR HEADLINE FIGURES.
180700     MOVE SPACES TO DQ-PRINT-WORK.
180800     MOVE DQ-QUALITY-SCORE TO DQ-EDIT-SCORE.
180900     STRING "QUALITY SCORE " DELIMITED BY SIZE
181000            DQ-EDIT-SCORE DELIMITED BY SIZE
181100            "   RUN STATUS " DELIMITED BY SIZE
181200            DQ-STATUS DELIMITED BY SIZE
181300            INTO DQ-PRINT-WORK
181400     END-STRING.
181500     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
181600     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
181700 FF200-EXIT.
181800     EXIT.
181900*
182000 FF300-REPORT-ERRORS.
182100*    NOTHING PRINTED AT ALL WHEN THE LIST IS EMPTY - NO BLANK
182200*    "CRITICAL ISSUES" HEADING OVER A GAP.
182300     IF DQ-ERROR-USED = ZERO
182400         GO TO FF300-EXIT
182500     END-IF.
182600     MOVE SPACES TO DQ-PRINT-LINE.
182700     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
182800     MOVE SPACES TO DQ-PRINT-WORK.
182900     STRING "CRITICAL ISSUES" DELIMITED BY SIZE INTO DQ-PRINT-WORK
183000     END-STRING.
183100     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
183200     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
183300     PERFORM FF310-PRINT-ERROR THRU FF310-EXIT
183400             VARYING DQ-LINE-NUMBER FROM 1 BY 1
183500             UNTIL DQ-LINE-NUMBER > DQ-ERROR-USED.
183600 FF300-EXIT.
183700     EXIT.
183800*
183900 FF310-PRINT-ERROR.
184000*    ONE LINE PER ENTRY BB000 ALREADY BUILT - NO FURTHER TESTING
184100*    NEEDED HERE, JUST COPY AND INDENT IT.
184200     MOVE SPACES TO DQ-PRINT-WORK.
184300     STRING "  " DELIMITED BY SIZE
184400            DQ-ERROR-ENTRY (DQ-LINE-NUMBER) DELIMITED BY SIZE
184500            INTO DQ-PRINT-WORK
184600     END-STRING.
184700     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
184800     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
184900 FF310-EXIT.
185000     EXIT.
185100*
185200 FF400-REPORT-WARNINGS.
185300*    SAME EMPTY-LIST SKIP AS FF300, WARNING LIST INSTEAD OF THE
185400*    ERROR ONE.
185500     IF DQ-WARNING-USED = ZERO
185600         GO TO FF400-EXIT
185700     END-IF.
185800     MOVE SPACES TO DQ-PRINT-LINE.
185900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
186000     MOVE SPACES TO DQ-PRINT-WORK.
186100     STRING "WARNINGS" DELIMITED BY SIZE INTO DQ-PRINT-WORK
186200     END-STRING.
186300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
186400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
186500     PERFORM FF410-PRINT-WARNING THRU FF410-EXIT
186600             VARYING DQ-LINE-NUMBER FROM 1 BY 1
186700             UNTIL DQ-LINE-NUMBER > DQ-WARNING-USED.
186800 FF400-EXIT.
186900     EXIT.
187000*
187100 FF410-PRINT-WARNING.
187200*    SAME COPY-AND-INDENT AS FF310, WARNING-LIST ENTRY THIS TIME.
187300     MOVE SPACES TO DQ-PRINT-WORK.
187400     STRING "  " DELIMITED BY SIZE
187500            DQ-WARNING-ENTRY (DQ-LINE-NUMBER) DELIMITED BY SIZE
187600            INTO DQ-PRINT-WORK
187700     END-STRING.
187800     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
187900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
188000 FF410-EXIT.
188100     EXIT.
188200*
188300 FF500-REPORT-COMPLETE.
188400*    THIS BLOCK ALWAYS PRINTS, CLEAN RUN OR NOT - COMPLETENESS IS
188500*    A STANDING FIGURE THE GOVERNANCE SIGN OFF SHEET WANTS ON
188600*    EVERY RUN, NOT JUST THE BAD ONES (UNLIKE FF600 BELOW).
188700     MOVE SPACES TO DQ-PRINT-LINE.
188800     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
188900     MOVE SPACES TO DQ-PRINT-WORK.
189000     STRING "COMPLETENESS BY COLUMN" DELIMITED BY SIZE
189100            INTO DQ-PRINT-WORK
189200     END-STRING.
189300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
189400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
189500     MOVE SPACES TO DQ-PRINT-WORK.
189600     STRING "  COLUMN-NAME  COMPLETE %  NULL COUNT" DELIMITED BY SIZE
189700            INTO DQ-PRINT-WORK
189800     END-STRING.
189900     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
190000     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
190100*    ONE LINE PER SCHEMA COLUMN, SAME FIVE DD000 ALREADY WORKED -
190200*    COMPLETE % AND THE RAW NULL COUNT SIDE BY SIDE SO A READER
190300*    CAN SEE BOTH THE RATE AND THE VOLUME BEHIND IT.
190400*    USER-ID LINE - PCT EDITED THROUGH DQ-EDIT-PCT, COUNT THROUGH
190500*    DQ-EDIT-COUNT5 (SAME EDIT FIELDS REUSED FOR EVERY COLUMN).
190600     MOVE SPACES TO DQ-PRINT-WORK.
190700     MOVE DQ-COMPLETE-USER-ID TO DQ-EDIT-PCT.
190800     MOVE DQ-CUR-NULL-USER-ID TO DQ-EDIT-COUNT5.
190900     STRING "  USER-ID     " DELIMITED BY SIZE
191000            DQ-EDIT-PCT DELIMITED BY SIZE " PCT  " DELIMITED BY SIZE
191100            DQ-EDIT-COUNT5 DELIMITED BY SIZE
191200            INTO DQ-PRINT-WORK
191300     END-STRING.
191400     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
191500     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
191600*    AGE LINE.
191700     MOVE SPACES TO DQ-PRINT-WORK.
191800     MOVE DQ-COMPLETE-AGE TO DQ-EDIT-PCT.
191900     MOVE DQ-CUR-NULL-AGE TO DQ-EDIT-COUNT5.
192000     STRING "  AGE         " DELIMITED BY SIZE
192100            DQ-EDIT-PCT DELIMITED BY SIZE " PCT  " DELIMITED BY SIZE
192200            DQ-EDIT-COUNT5 DELIMITED BY SIZE
192300            INTO DQ-PRINT-WORK
192400     END-STRING.
192500     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
192600     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
192700*    COUNTRY LINE.
192800     MOVE SPACES TO DQ-PRINT-WORK.
192900     MOVE DQ-COMPLETE-COUNTRY TO DQ-EDIT-PCT.
193000     MOVE DQ-CUR-NULL-COUNTRY TO DQ-EDIT-COUNT5.
193100     STRING "  COUNTRY     " DELIMITED BY SIZE
193200            DQ-EDIT-PCT DELIMITED BY SIZE " PCT  " DELIMITED BY SIZE
193300            DQ-EDIT-COUNT5 DELIMITED BY SIZE
193400            INTO DQ-PRINT-WORK
193500     END-STRING.
193600     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
193700     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
193800*    SIGNUP-DATE LINE.
193900     MOVE SPACES TO DQ-PRINT-WORK.
194000     MOVE DQ-COMPLETE-DATE TO DQ-EDIT-PCT.
194100     MOVE DQ-CUR-NULL-DATE TO DQ-EDIT-COUNT5.
194200     STRING "  SIGNUP-DATE " DELIMITED BY SIZE
194300            DQ-EDIT-PCT DELIMITED BY SIZE " PCT  " DELIMITED BY SIZE
194400            DQ-EDIT-COUNT5 DELIMITED BY SIZE
194500            INTO DQ-PRINT-WORK
194600     END-STRING.
194700     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
194800     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
194900*    SPEND LINE - LAST OF THE FIVE, OVERALL FOLLOWS BELOW.
195000     MOVE SPACES TO DQ-PRINT-WORK.
195100     MOVE DQ-COMPLETE-SPEND TO DQ-EDIT-PCT.
195200     MOVE DQ-CUR-NULL-SPEND TO DQ-EDIT-COUNT5.
195300     STRING "  SPEND       " DELIMITED BY SIZE
195400            DQ-EDIT-PCT DELIMITED BY SIZE " PCT  " DELIMITED BY SIZE
195500            DQ-EDIT-COUNT5 DELIMITED BY SIZE
195600            INTO DQ-PRINT-WORK
195700     END-STRING.
195800     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
195900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
196000     MOVE SPACES TO DQ-PRINT-WORK.
196100*    UNWEIGHTED AVERAGE OF THE FIVE LINES ABOVE - SAME FIGURE
196200*    FF200 ALREADY PRINTED AT THE TOP, REPEATED HERE SO THE
196300*    DETAIL BLOCK STANDS ON ITS OWN.
196400     MOVE DQ-OVERALL-COMPLETE TO DQ-EDIT-PCT.
196500     STRING "  OVERALL     " DELIMITED BY SIZE
196600            DQ-EDIT-PCT DELIMITED BY SIZE " PCT" DELIMITED BY SIZE
196700            INTO DQ-PRINT-WORK
196800     END-STRING.
196900     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
197000     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
197100 FF500-EXIT.
197200     EXIT.
197300*
197400*    EACH BLOCK BELOW PRINTS ONLY WHEN IT ACTUALLY TRIPPED - A
197500*    CLEAN RUN SHOWS AN EMPTY DETAIL SECTION, NOT 15 LINES OF
197600*    "NO" AND ZERO COUNTS FOR THE NIGHT SHIFT TO WADE THROUGH.
197700 FF600-REPORT-ANOMALIES.
197800     IF DQ-SHIFT-COUNT = ZERO AND DQ-SPIKE-COUNT = ZERO
197900             AND DQ-OUTLIER-COL-COUNT = ZERO
198000             AND DQ-DUP-COUNT = ZERO
198100         GO TO FF600-EXIT
198200     END-IF.
198300     MOVE SPACES TO DQ-PRINT-LINE.
198400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
198500     MOVE SPACES TO DQ-PRINT-WORK.
198600     STRING "DRIFT AND ANOMALY DETAIL" DELIMITED BY SIZE
198700            INTO DQ-PRINT-WORK
198800     END-STRING.
198900     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
199000     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
199100*    HEADLINE COUNT FIRST, THEN EACH SHIFTED COLUMN'S OWN DETAIL
199200*    LINE (FF610/620/630) IF AND ONLY IF THAT COLUMN TRIPPED.
199300     IF DQ-SHIFT-COUNT > ZERO
199400         MOVE SPACES TO DQ-PRINT-WORK
199500         MOVE DQ-SHIFT-COUNT TO DQ-EDIT-COUNT3
199600         STRING "  DISTRIBUTION SHIFTS  COUNT " DELIMITED BY SIZE
199700                DQ-EDIT-COUNT3 DELIMITED BY SIZE
199800                INTO DQ-PRINT-WORK
199900         END-STRING
200000         MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE
200100         WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE
200200     END-IF.
200300     IF DQ-AGE-HAS-SHIFTED
200400*        AGE'S OWN MEAN-SHIFT DETAIL, SET BY CC100.
200500         PERFORM FF610-PRINT-AGE-SHIFT
200600     END-IF.
200700     IF DQ-SPEND-HAS-SHIFTED
200800*        SPEND'S MEAN-SHIFT DETAIL, SET BY CC100.
200900         PERFORM FF620-PRINT-SPEND-SHIFT
201000     END-IF.
201100     IF DQ-COUNTRY-HAS-SHIFTED
201200*        COUNTRY'S CARDINALITY-SHIFT DETAIL, SET BY CC200.
201300         PERFORM FF630-PRINT-COUNTRY-SHIFT
201400     END-IF.
201500*    SAME HEADLINE-THEN-DETAIL SHAPE, MISSING-VALUE SPIKES THIS
201600*    TIME - DETAIL LINES COME OUT OF FF660 FOR WHICHEVER COLUMNS
201700*    ACTUALLY SPIKED.
201800     IF DQ-SPIKE-COUNT > ZERO
201900         MOVE SPACES TO DQ-PRINT-WORK
202000         MOVE DQ-SPIKE-COUNT TO DQ-EDIT-COUNT3
202100         STRING "  MISSING-VALUE SPIKES COUNT " DELIMITED BY SIZE
202200                DQ-EDIT-COUNT3 DELIMITED BY SIZE
202300                INTO DQ-PRINT-WORK
202400         END-STRING
202500         MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE
202600         WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE
202700         PERFORM FF660-PRINT-SPIKES
202800     END-IF.
202900*    OUTLIER HEADLINE - COUNT OF COLUMNS AFFECTED, NOT THE RAW
203000*    OUTLIER ROW COUNT.  FF640/650 CARRY THE PER-COLUMN DETAIL.
203100     IF DQ-OUTLIER-COL-COUNT > ZERO
203200         MOVE SPACES TO DQ-PRINT-WORK
203300         MOVE DQ-OUTLIER-COL-COUNT TO DQ-EDIT-COUNT3
203400         STRING "  OUTLIERS  COLUMNS AFFECTED " DELIMITED BY SIZE
203500                DQ-EDIT-COUNT3 DELIMITED BY SIZE
203600                INTO DQ-PRINT-WORK
203700         END-STRING
203800         MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE
203900         WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE
204000     END-IF.
204100     IF DQ-AGE-COL-HAS-OUTLIERS
204200*        AGE'S OWN Z-SCORE/IQR DETAIL, SET BY CC435.
204300         PERFORM FF640-PRINT-AGE-OUTLIERS
204400     END-IF.
204500     IF DQ-SPEND-COL-HAS-OUTLIERS
204600*        SPEND'S Z-SCORE/IQR DETAIL, SET BY CC485.
204700         PERFORM FF650-PRINT-SPEND-OUTLIERS
204800     END-IF.
204900*    LAST OF THE FOUR ANOMALY HEADLINES - DUPLICATE USER-ID HAS NO
205000*    FURTHER DETAIL PARAGRAPH, THE COUNT IS THE WHOLE STORY.
205100     IF DQ-DUP-COUNT > ZERO
205200         MOVE SPACES TO DQ-PRINT-WORK
205300         MOVE DQ-DUP-COUNT TO DQ-EDIT-COUNT5
205400         STRING "  DUPLICATE USER-ID COUNT " DELIMITED BY SIZE
205500                DQ-EDIT-COUNT5 DELIMITED BY SIZE
205600                INTO DQ-PRINT-WORK
205700         END-STRING
205800         MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE
205900         WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE
206000     END-IF.
206100 FF600-EXIT.
206200     EXIT.
206300*
206400 FF660-PRINT-SPIKES.
206500*    UP TO FIVE LINES, ONE PER COLUMN THAT ACTUALLY SPIKED -
206600*    USER-ID IS SPLIT OUT AS ITS OWN PARAGRAPH BELOW SINCE ITS
206700*    RATE FIELDS LIVE UNDER A DIFFERENT NAME TO THE OTHER FOUR.
206800     IF DQ-SPIKE-USER-ID = "Y"
206900         PERFORM FF661-ONE-SPIKE-LINE
207000     END-IF.
207100*    AGE SPIKE - LOAD THE COLUMN NAME AND ITS THREE RATES, THEN
207200*    FALL INTO THE SHARED PRINT PARAGRAPH.
207300     IF DQ-SPIKE-AGE = "Y"
207400         MOVE "AGE         " TO DQ-SPIKE-COL-NAME
207500         MOVE DQ-RATE-REF-AGE TO DQ-EDIT-PCT
207600         MOVE DQ-RATE-CUR-AGE TO DQ-EDIT-PCT2
207700         MOVE DQ-RATE-INC-AGE TO DQ-EDIT-PCT3
207800         PERFORM FF662-WRITE-SPIKE-LINE
207900     END-IF.
208000*    COUNTRY SPIKE - SAME PATTERN AGAIN.
208100     IF DQ-SPIKE-COUNTRY = "Y"
208200         MOVE "COUNTRY     " TO DQ-SPIKE-COL-NAME
208300         MOVE DQ-RATE-REF-COUNTRY TO DQ-EDIT-PCT
208400         MOVE DQ-RATE-CUR-COUNTRY TO DQ-EDIT-PCT2
208500         MOVE DQ-RATE-INC-COUNTRY TO DQ-EDIT-PCT3
208600         PERFORM FF662-WRITE-SPIKE-LINE
208700     END-IF.
208800*    SIGNUP-DATE SPIKE - SAME PATTERN AGAIN.
208900     IF DQ-SPIKE-DATE = "Y"
209000         MOVE "SIGNUP-DATE " TO DQ-SPIKE-COL-NAME
209100         MOVE DQ-RATE-REF-DATE TO DQ-EDIT-PCT
209200         MOVE DQ-RATE-CUR-DATE TO DQ-EDIT-PCT2
209300         MOVE DQ-RATE-INC-DATE TO DQ-EDIT-PCT3
209400         PERFORM FF662-WRITE-SPIKE-LINE
209500     END-IF.
209600*    SPEND SPIKE - LAST OF THE FIVE, SAME PATTERN.
209700     IF DQ-SPIKE-SPEND = "Y"
209800         MOVE "SPEND       " TO DQ-SPIKE-COL-NAME
209900         MOVE DQ-RATE-REF-SPEND TO DQ-EDIT-PCT
210000         MOVE DQ-RATE-CUR-SPEND TO DQ-EDIT-PCT2
210100         MOVE DQ-RATE-INC-SPEND TO DQ-EDIT-PCT3
210200         PERFORM FF662-WRITE-SPIKE-LINE
210300     END-IF.
210400 FF660-EXIT.
210500     EXIT.
210600*
210700 FF661-ONE-SPIKE-LINE.
210800*    USER-ID'S OWN RATE FIELDS ARE NAMED DIFFERENTLY FROM THE
210900*    OTHER FOUR COLUMNS' (DQ-RATE-xxx-USER-ID, NOT PICKED UP BY
211000*    FF660'S LOOP-FRIENDLY NAMES) SO IT GETS ITS OWN PARAGRAPH
211100*    RATHER THAN A FIFTH IF IN FF660.
211200     MOVE "USER-ID     " TO DQ-SPIKE-COL-NAME.
211300     MOVE DQ-RATE-REF-USER-ID TO DQ-EDIT-PCT.
211400     MOVE DQ-RATE-CUR-USER-ID TO DQ-EDIT-PCT2.
211500     MOVE DQ-RATE-INC-USER-ID TO DQ-EDIT-PCT3.
211600     PERFORM FF662-WRITE-SPIKE-LINE.
211700 FF661-EXIT.
211800     EXIT.
211900*
212000 FF662-WRITE-SPIKE-LINE.
212100*    SHARED TAIL END FOR FF660/FF661 - REF RATE, CURRENT RATE,
212200*    AND THE RISE BETWEEN THEM, WHATEVER COLUMN CALLED IN.
212300     MOVE SPACES TO DQ-PRINT-WORK.
212400     STRING "    " DELIMITED BY SIZE
212500            DQ-SPIKE-COL-NAME DELIMITED BY SIZE
212600            "REF " DELIMITED BY SIZE
212700            DQ-EDIT-PCT DELIMITED BY SIZE
212800            " CUR " DELIMITED BY SIZE
212900            DQ-EDIT-PCT2 DELIMITED BY SIZE
213000            " INC " DELIMITED BY SIZE
213100            DQ-EDIT-PCT3 DELIMITED BY SIZE
213200            INTO DQ-PRINT-WORK
213300     END-STRING.
213400     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
213500     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
213600 FF662-EXIT.
213700     EXIT.
213800*
213900 FF610-PRINT-AGE-SHIFT.
214000*    CALLED ONLY WHEN DQ-AGE-HAS-SHIFTED - REF MEAN, CURRENT MEAN
214100*    AND THE SHIFTED FLAG ON ONE LINE, THEN THE RANGE OF CURRENT
214200*    VALUES SEEN (NOT PART OF THE TEST, JUST USEFUL CONTEXT FOR
214300*    WHOEVER IS CHASING THE SHIFT DOWN).
214400     MOVE SPACES TO DQ-PRINT-WORK.
214500     MOVE DQ-AGE-REF-MEAN TO DQ-EDIT-MEAN.
214600     STRING "  AGE MEAN REF " DELIMITED BY SIZE
214700            DQ-EDIT-MEAN DELIMITED BY SIZE
214800            INTO DQ-PRINT-WORK
214900     END-STRING.
215000     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
215100     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
215200     MOVE SPACES TO DQ-PRINT-WORK.
215300     MOVE DQ-AGE-CUR-MEAN TO DQ-EDIT-MEAN.
215400     STRING "  AGE MEAN CUR " DELIMITED BY SIZE
215500            DQ-EDIT-MEAN DELIMITED BY SIZE
215600            "   SHIFTED " DELIMITED BY SIZE
215700            DQ-AGE-SHIFTED DELIMITED BY SIZE
215800            INTO DQ-PRINT-WORK
215900     END-STRING.
216000     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
216100     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
216200*    MIN/MAX LINES - CC100'S SHIFT TEST NEVER TOUCHES THESE, THEY
216300*    ARE READ STRAIGHT OFF AA200'S RUNNING LOW/HIGH WATERMARKS.
216400     MOVE SPACES TO DQ-PRINT-WORK.
216500     MOVE DQ-AGE-MIN TO DQ-EDIT-AGE.
216600     STRING "  AGE MIN " DELIMITED BY SIZE
216700            DQ-EDIT-AGE DELIMITED BY SIZE
216800            INTO DQ-PRINT-WORK
216900     END-STRING.
217000     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
217100     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
217200     MOVE SPACES TO DQ-PRINT-WORK.
217300     MOVE DQ-AGE-MAX TO DQ-EDIT-AGE.
217400     STRING "  AGE MAX " DELIMITED BY SIZE
217500            DQ-EDIT-AGE DELIMITED BY SIZE
217600            INTO DQ-PRINT-WORK
217700     END-STRING.
217800     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
217900     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
218000 FF610-EXIT.
218100     EXIT.
218200*
218300 FF620-PRINT-SPEND-SHIFT.
218400*    SAME SHAPE AS FF610, SPEND COLUMN - EDIT-AMOUNT INSTEAD OF
218500*    EDIT-MEAN SINCE SPEND IS A MONEY FIELD, NOT A PLAIN COUNT.
218600     MOVE SPACES TO DQ-PRINT-WORK.
218700     MOVE DQ-SPEND-REF-MEAN TO DQ-EDIT-AMOUNT.
218800     STRING "  SPEND MEAN REF " DELIMITED BY SIZE
218900            DQ-EDIT-AMOUNT DELIMITED BY SIZE
219000            INTO DQ-PRINT-WORK
219100     END-STRING.
219200     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
219300     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
219400     MOVE SPACES TO DQ-PRINT-WORK.
219500     MOVE DQ-SPEND-CUR-MEAN TO DQ-EDIT-AMOUNT.
219600     STRING "  SPEND MEAN CUR " DELIMITED BY SIZE
219700            DQ-EDIT-AMOUNT DELIMITED BY SIZE
219800            "   SHIFTED " DELIMITED BY SIZE
219900            DQ-SPEND-SHIFTED DELIMITED BY SIZE
220000            INTO DQ-PRINT-WORK
220100     END-STRING.
220200     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
220300     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
220400*    SPEND MIN/MAX LINES, SAME WATERMARK SOURCE AS FF610'S AGE
220500*    MIN/MAX.
220600     MOVE SPACES TO DQ-PRINT-WORK.
220700     MOVE DQ-SPEND-MIN TO DQ-EDIT-AMOUNT.
220800     STRING "  SPEND MIN " DELIMITED BY SIZE
220900            DQ-EDIT-AMOUNT DELIMITED BY SIZE
221000            INTO DQ-PRINT-WORK
221100     END-STRING.
221200     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
221300     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
221400     MOVE SPACES TO DQ-PRINT-WORK.
221500     MOVE DQ-SPEND-MAX TO DQ-EDIT-AMOUNT.
221600     STRING "  SPEND MAX " DELIMITED BY SIZE
221700            DQ-EDIT-AMOUNT DELIMITED BY SIZE
221800            INTO DQ-PRINT-WORK
221900     END-STRING.
222000     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
222100     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
222200 FF620-EXIT.
222300     EXIT.
222400*
222500 FF630-PRINT-COUNTRY-SHIFT.
222600*    THE ONE CATEGORICAL SHIFT PARAGRAPH - DISTINCT COUNTRY COUNT
222700*    EACH SIDE, NO MEAN/STD INVOLVED.
222800     MOVE SPACES TO DQ-PRINT-WORK.
222900     MOVE DQ-COUNTRY-REF-CARD TO DQ-EDIT-COUNT3.
223000     STRING "  COUNTRY CARDINALITY REF " DELIMITED BY SIZE
223100            DQ-EDIT-COUNT3 DELIMITED BY SIZE
223200            INTO DQ-PRINT-WORK
223300     END-STRING.
223400     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
223500     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
223600*    CURRENT-SIDE CARDINALITY AND THE SHIFTED FLAG TOGETHER, SAME
223700*    LAYOUT AS FF610/620'S SECOND LINE.
223800     MOVE SPACES TO DQ-PRINT-WORK.
223900     MOVE DQ-COUNTRY-CUR-CARD TO DQ-EDIT-COUNT3.
224000     STRING "  COUNTRY CARDINALITY CUR " DELIMITED BY SIZE
224100            DQ-EDIT-COUNT3 DELIMITED BY SIZE
224200            "   SHIFTED " DELIMITED BY SIZE
224300            DQ-COUNTRY-SHIFTED DELIMITED BY SIZE
224400            INTO DQ-PRINT-WORK
224500     END-STRING.
224600     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
224700     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
224800 FF630-EXIT.
224900     EXIT.
225000*
225100 FF640-PRINT-AGE-OUTLIERS.
225200*    OUTLIER COUNT IS THE Z-SCORE/IQR UNION EE000 ALREADY WORKED
225300*    OUT (ZZ810) - MIN/MAX/MEDIAN ARE PLAIN DESCRIPTIVE CONTEXT,
225400*    NOT PART OF THE OUTLIER TEST ITSELF.
225500     MOVE SPACES TO DQ-PRINT-WORK.
225600     MOVE DQ-AGE-OUTLIER-N TO DQ-EDIT-COUNT5.
225700     MOVE DQ-AGE-OUTLIER-PCT TO DQ-EDIT-PCT.
225800     STRING "  AGE OUTLIERS  COUNT " DELIMITED BY SIZE
225900            DQ-EDIT-COUNT5 DELIMITED BY SIZE
226000            DQ-EDIT-PCT DELIMITED BY SIZE " PCT" DELIMITED BY SIZE
226100            INTO DQ-PRINT-WORK
226200     END-STRING.
226300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
226400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
226500*    MIN/MAX/MEDIAN LINE - ALL THREE OFF THE SORTED TABLE ZZ800/
226600*    ZZ810 ALREADY BUILT FOR THE IQR TEST, REUSED HERE PURELY AS
226700*    DESCRIPTIVE CONTEXT.
226800     MOVE SPACES TO DQ-PRINT-WORK.
226900     MOVE DQ-AGE-MIN TO DQ-EDIT-AGE.
227000     MOVE DQ-AGE-MAX TO DQ-EDIT-AGE2.
227100     MOVE DQ-AGE-MEDIAN TO DQ-EDIT-MEAN.
227200     STRING "    MIN " DELIMITED BY SIZE
227300            DQ-EDIT-AGE DELIMITED BY SIZE
227400            " MAX " DELIMITED BY SIZE
227500            DQ-EDIT-AGE2 DELIMITED BY SIZE
227600            " MEDIAN " DELIMITED BY SIZE
227700            DQ-EDIT-MEAN DELIMITED BY SIZE
227800            INTO DQ-PRINT-WORK
227900     END-STRING.
228000     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
228100     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
228200 FF640-EXIT.
228300     EXIT.
228400*
228500 FF650-PRINT-SPEND-OUTLIERS.
228600*    SAME SHAPE AS FF640, SPEND COLUMN - LAST OF THE TWO OUTLIER
228700*    PRINT PARAGRAPHS (AGE AND SPEND ARE THE ONLY COLUMNS THE
228800*    OUTLIER TEST RUNS AGAINST - SEE ZZ810-QUARTILES-FROM-SORT).
228900     MOVE SPACES TO DQ-PRINT-WORK.
229000     MOVE DQ-SPEND-OUTLIER-N TO DQ-EDIT-COUNT5.
229100     MOVE DQ-SPEND-OUTLIER-PCT TO DQ-EDIT-PCT.
229200     STRING "  SPEND OUTLIERS  COUNT " DELIMITED BY SIZE
229300            DQ-EDIT-COUNT5 DELIMITED BY SIZE
229400            DQ-EDIT-PCT DELIMITED BY SIZE " PCT" DELIMITED BY SIZE
229500            INTO DQ-PRINT-WORK
229600     END-STRING.
229700     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
229800     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
229900*    MIN/MAX/MEDIAN LINE, SAME AS FF640'S - SPEND'S OWN SORTED
230000*    TABLE FROM CC470/CC480.
230100     MOVE SPACES TO DQ-PRINT-WORK.
230200     MOVE DQ-SPEND-MIN TO DQ-EDIT-AMOUNT.
230300     MOVE DQ-SPEND-MAX TO DQ-EDIT-AMOUNT2.
230400     MOVE DQ-SPEND-MEDIAN TO DQ-EDIT-AMOUNT3.
230500     STRING "    MIN " DELIMITED BY SIZE
230600            DQ-EDIT-AMOUNT DELIMITED BY SIZE
230700            " MAX " DELIMITED BY SIZE
230800            DQ-EDIT-AMOUNT2 DELIMITED BY SIZE
230900            " MEDIAN " DELIMITED BY SIZE
231000            DQ-EDIT-AMOUNT3 DELIMITED BY SIZE
231100            INTO DQ-PRINT-WORK
231200     END-STRING.
231300     MOVE DQ-PRINT-WORK TO DQ-PRINT-LINE.
231400     WRITE DQ-REPORT-FILE FROM DQ-PRINT-LINE.
231500 FF650-EXIT.
231600     EXIT.
231700*
231800*----------------------------------------------------------------
231900* STEP 6 - ONE FIXED RECORD TO THE MACHINE-READABLE SUMMARY FILE,
232000* FOR WHATEVER PICKS THIS RUN UP DOWNSTREAM.
232100*----------------------------------------------------------------
232200 FF900-WRITE-SUMMARY.
232300*    ONE ROW REGARDLESS OF STATUS - A FAIL RUN STILL WRITES ITS
232400*    SUMMARY RECORD, SO WHATEVER READS FDDQSUM DOWNSTREAM SEES
232500*    EVERY RUN, NOT JUST THE CLEAN ONES.  FIELD ORDER HERE
232600*    MATCHES THE 01 RPT-SUMMARY-RECORD LAYOUT IN FDDQSUM, TOP TO
232700*    BOTTOM.
232800     MOVE SPACES TO DQ-SUMMARY-RECORD.
232900*    TIMESTAMP AND ROW/COLUMN COUNTS - SAME FIGURES AS THE FF100
233000*    REPORT HEADER, NOW IN MACHINE-READABLE FORM.
233100     MOVE DQ-RUN-TIMESTAMP    TO RPT-TIMESTAMP.
233200     MOVE DQ-CUR-RECORDS      TO RPT-ROWS.
233300     MOVE DQ-SCH-COLUMN-COUNT TO RPT-COLUMNS.
233400*    SCHEMA RESULT - ERROR/WARNING COUNTS OUT OF BB000.
233500     MOVE DQ-ERROR-COUNT      TO RPT-ERROR-COUNT.
233600     MOVE DQ-WARNING-COUNT    TO RPT-WARNING-COUNT.
233700*    DRIFT RESULT - THE THREE TALLIES CC000 ROLLED UP.
233800     MOVE DQ-SHIFT-COUNT      TO RPT-SHIFT-COUNT.
233900     MOVE DQ-SPIKE-COUNT      TO RPT-SPIKE-COUNT.
234000     MOVE DQ-OUTLIER-COL-COUNT TO RPT-OUTLIER-COLS.
234100*    SCORE RESULT - ANOMALY SCORE/SEVERITY AND COMPLETENESS/QUALITY
234200*    SCORE, THE SAME FOUR FIGURES FF200 PRINTED AT THE TOP OF THE
234300*    REPORT.
234400     MOVE DQ-ANOMALY-SCORE    TO RPT-ANOMALY-SCORE.
234500     MOVE DQ-SEVERITY         TO RPT-SEVERITY.
234600     MOVE DQ-OVERALL-COMPLETE TO RPT-COMPLETENESS.
234700     MOVE DQ-QUALITY-SCORE    TO RPT-QUALITY-SCORE.
234800*    FINAL PASS/FAIL - THE ONE FIELD DOWNSTREAM JOBS ACTUALLY
234900*    BRANCH ON.
235000     MOVE DQ-STATUS           TO RPT-STATUS.
235100     WRITE DQ-SUMMARY-RECORD.
235200 FF900-EXIT.
235300     EXIT.
235400*
