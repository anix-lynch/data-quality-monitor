000100********************************************
000200*                                          *
000300*  FILE-CONTROL SELECT FOR SUMMARY RECORD  *
000400*     DQ MONITOR - MACHINE READABLE O/P    *
000500********************************************
000600*
000700* 18/02/26 VBC - CREATED FOR DQ000.
000800*
000900     SELECT   DQ-SUMMARY-FILE   ASSIGN  "DQSUM"
001000                                ORGANIZATION LINE SEQUENTIAL
001100                                STATUS  DQ-SUM-FILE-STATUS.
001200*
