000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR QUALITY REPORT    *
000400*     PRINTED 132 COLUMN LINE               *
000500********************************************
000600*
000700* 18/02/26 VBC - CREATED.
000800*
000900 FD  DQ-REPORT-FILE.
001000 01  DQ-PRINT-LINE             PIC X(132).
001100*
