000100********************************************
000200*                                          *
000300*  WORKING STORAGE - FIELD SCHEMA          *
000400*     FIXED CONFIGURATION, NOT A FILE      *
000500********************************************
000600*  5 COLUMN LAYOUT NEVER VARIES AT RUN TIME FOR THIS JOB - THE
000700*  BOUNDS BELOW ARE THE ONLY "CONFIGURATION" THE MONITOR HAS.
000800*
000900* 18/02/26 VBC - CREATED.
001000*
001100 01  DQ-SCHEMA-CONSTANTS.
001200     03  DQ-SCH-COLUMN-COUNT   PIC 9(3)        VALUE 5.
001300     03  DQ-SCH-AGE-MIN        PIC S9(3)        VALUE +0.
001400     03  DQ-SCH-AGE-MAX        PIC S9(3)        VALUE +120.
001500     03  DQ-SCH-SPEND-MIN      PIC S9(7)V99 COMP-3 VALUE 0.
001600     03  FILLER                PIC X(20).
001700*
