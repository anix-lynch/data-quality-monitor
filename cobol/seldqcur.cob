000100********************************************
000200*                                          *
000300*  FILE-CONTROL SELECT FOR CURRENT INPUT  *
000400*     DQ MONITOR - "TODAY'S FEED" FILE     *
000500********************************************
000600*
000700* 18/02/26 VBC - CREATED FOR DQ000.
000800*
000900     SELECT   DQ-CURRENT-FILE  ASSIGN  "DQCURR"
001000                                ORGANIZATION LINE SEQUENTIAL
001100                                STATUS  DQ-CUR-FILE-STATUS.
001200*
