000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR REFERENCE INPUT   *
000400*     SAME 80 BYTE LAYOUT AS CURRENT        *
000500********************************************
000600*
000700* 18/02/26 VBC - CREATED.
000800*
000900 FD  DQ-REFERENCE-FILE.
001000 01  DQ-REF-RECORD.
001100     03  DQ-REF-USER-ID        PIC X(9).
001200     03  DQ-REF-AGE-RAW        PIC X(11).
001300     03  DQ-REF-COUNTRY        PIC X(12).
001400     03  DQ-REF-SIGNUP-DATE    PIC X(10).
001500     03  DQ-REF-SPEND-RAW      PIC X(12).
001600     03  FILLER                PIC X(26).
001700*
