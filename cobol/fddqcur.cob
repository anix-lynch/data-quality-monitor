000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CURRENT INPUT     *
000400*     FILE SIZE 80 BYTES FIXED LAYOUT      *
000500********************************************
000600*
000700* 18/02/26 VBC - CREATED.
000800* 20/02/26 VBC - WIDENED AGE/SPEND RAW TEXT FIELDS TO HOLD GARBAGE
000900*                DATA PICKED UP BY VALIDATION - SEE WSDQREC.
001000*
001100 FD  DQ-CURRENT-FILE.
001200 01  DQ-CUR-RECORD.
001300     03  DQ-CUR-USER-ID        PIC X(9).
001400*      AGE-RAW MAY HOLD NON-NUMERIC JUNK, LEFT JUSTIFIED - SEE AA220.
001500     03  DQ-CUR-AGE-RAW        PIC X(11).
001600     03  DQ-CUR-COUNTRY        PIC X(12).
001700*      SIGNUP-DATE NOMINAL SHAPE IS CCYY-MM-DD, UNCHECKED ON THE WAY IN.
001800     03  DQ-CUR-SIGNUP-DATE    PIC X(10).
001900*      SPEND-RAW MAY HOLD NON-NUMERIC JUNK, LEFT JUSTIFIED - SEE AA220.
002000     03  DQ-CUR-SPEND-RAW      PIC X(12).
002100     03  FILLER                PIC X(26).
002200*
