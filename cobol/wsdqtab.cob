000100********************************************
000200*                                          *
000300*  WORKING STORAGE - DQ ACCUMULATOR        *
000400*     TABLES BUILT WHILE SCANNING BOTH     *
000500*     THE REFERENCE AND CURRENT FILES      *
000600********************************************
000700*  MAX-RECS BELOW IS THIS JOB'S RATED CAPACITY - SAMPLE DATA IS
000800*  WELL UNDER IT.  RESIZE NEEDED IF A FEED EVER GROWS PAST IT.
000900*
001000* 18/02/26 VBC - CREATED.
001100* 19/02/26 VBC - ADDED DQ-SEEN-USER-ID TABLE FOR THE DUPLICATE CHECK.
001200* 21/02/26 VBC - ADDED DQ-STAT-SCRATCH PLUS ITS DISPLAY REDEFINITION
001300*                USED BY ZZ810/ZZ820 WHEN TRACING A RUN.
001400* 24/02/26 VBC - COUNTRY TABLES RAISED FROM 100 TO 200 OCCURS - TEST
001500*                FEED HAD MORE DISTINCT COUNTRY SPELLINGS THAN WE
001600*                EXPECTED (SAME COUNTRY, DIFFERENT CASE/SPACING).
001700* 26/02/26 VBC - ADDED THE QUARTILE/FENCE FIELDS TO DQ-STAT-SCRATCH
001800*                AND A CUR-STD TO EACH COLUMN'S RESULTS GROUP - THE
001900*                OUTLIER ROUTINES NEED THEM ALONGSIDE THE SHIFT TEST.
002000* 27/02/26 VBC - ADDED DQ-STAT-RANK/FRAC - ZZ810 NEEDS A PLACE TO
002100*                PARK THE INTERPOLATION FRACTION BETWEEN TABLE ROWS.
002200* 28/02/26 VBC - ADDED DQ-OUTLIER-FLAG-TABLE.  CC400/CC450 WERE
002300*                SCORING MAX(Z-COUNT,IQR-COUNT), WHICH UNDERCOUNTS
002400*                ROWS THE TWO TESTS ONLY PARTLY AGREE ON.  A ROW
002500*                FLAG LETS US TALLY THE TRUE UNION INSTEAD.
002600*
002700 01  DQ-TABLE-CONSTANTS.
002800     03  DQ-MAX-RECS           PIC 9(4)   COMP VALUE 2000.
002900     03  DQ-MAX-COUNTRIES      PIC 9(3)   COMP VALUE 200.
002950     03  FILLER                PIC X(04).
003000*
003100* ---------------------------------------------------------------
003200* REFERENCE FILE ACCUMULATORS - BUILT ONCE, STEP AA100.
003300* ---------------------------------------------------------------
003400 01  DQ-REF-TOTALS.
003500     03  DQ-REF-RECORDS        PIC 9(7)   COMP VALUE ZERO.
003600     03  DQ-REF-NULL-USER-ID   PIC 9(7)   COMP VALUE ZERO.
003700     03  DQ-REF-NULL-AGE       PIC 9(7)   COMP VALUE ZERO.
003800     03  DQ-REF-NULL-COUNTRY   PIC 9(7)   COMP VALUE ZERO.
003900     03  DQ-REF-NULL-DATE      PIC 9(7)   COMP VALUE ZERO.
004000     03  DQ-REF-NULL-SPEND     PIC 9(7)   COMP VALUE ZERO.
004050     03  FILLER                PIC X(04).
004100*
004200 01  DQ-REF-AGE-TABLE.
004300     03  DQ-REF-AGE-N          PIC 9(4)   COMP VALUE ZERO.
004400     03  DQ-REF-AGE-VALS       PIC S9(3)  OCCURS 2000 TIMES.
004450     03  FILLER                PIC X(04).
004500 01  DQ-REF-SPEND-TABLE.
004600     03  DQ-REF-SPEND-N        PIC 9(4)   COMP VALUE ZERO.
004700     03  DQ-REF-SPEND-VALS     PIC S9(7)V99 COMP-3 OCCURS 2000 TIMES.
004750     03  FILLER                PIC X(04).
004800 01  DQ-REF-COUNTRY-TABLE.
004900     03  DQ-REF-COUNTRY-N      PIC 9(3)   COMP VALUE ZERO.
005000     03  DQ-REF-COUNTRY-VALS   PIC X(12) OCCURS 200 TIMES.
005050     03  FILLER                PIC X(04).
005100*
005200* ---------------------------------------------------------------
005300* CURRENT FILE ACCUMULATORS - BUILT RECORD BY RECORD, STEP AA150.
005400* ---------------------------------------------------------------
005500 01  DQ-CUR-TOTALS.
005600     03  DQ-CUR-RECORDS        PIC 9(7)   COMP VALUE ZERO.
005700     03  DQ-CUR-NULL-USER-ID   PIC 9(7)   COMP VALUE ZERO.
005800     03  DQ-CUR-NULL-AGE       PIC 9(7)   COMP VALUE ZERO.
005900     03  DQ-CUR-NULL-COUNTRY   PIC 9(7)   COMP VALUE ZERO.
006000     03  DQ-CUR-NULL-DATE      PIC 9(7)   COMP VALUE ZERO.
006100     03  DQ-CUR-NULL-SPEND     PIC 9(7)   COMP VALUE ZERO.
006200     03  DQ-CUR-TYPE-AGE       PIC 9(7)   COMP VALUE ZERO.
006300     03  DQ-CUR-TYPE-DATE      PIC 9(7)   COMP VALUE ZERO.
006400     03  DQ-CUR-TYPE-SPEND     PIC 9(7)   COMP VALUE ZERO.
006500     03  DQ-CUR-RANGE-AGE      PIC 9(7)   COMP VALUE ZERO.
006600     03  DQ-CUR-RANGE-AGE-MIN  PIC S9(4)  COMP VALUE ZERO.
006700     03  DQ-CUR-RANGE-AGE-MAX  PIC S9(4)  COMP VALUE ZERO.
006800     03  DQ-DUP-COUNT          PIC 9(7)   COMP VALUE ZERO.
006850     03  FILLER                PIC X(04).
006900*
007000 01  DQ-CUR-AGE-TABLE.
007100     03  DQ-CUR-AGE-N          PIC 9(4)   COMP VALUE ZERO.
007200     03  DQ-CUR-AGE-VALS       PIC S9(3)  OCCURS 2000 TIMES.
007250     03  FILLER                PIC X(04).
007300 01  DQ-CUR-SPEND-TABLE.
007400     03  DQ-CUR-SPEND-N        PIC 9(4)   COMP VALUE ZERO.
007500     03  DQ-CUR-SPEND-VALS     PIC S9(7)V99 COMP-3 OCCURS 2000 TIMES.
007550     03  FILLER                PIC X(04).
007600 01  DQ-CUR-COUNTRY-TABLE.
007700     03  DQ-CUR-COUNTRY-N      PIC 9(3)   COMP VALUE ZERO.
007800     03  DQ-CUR-COUNTRY-VALS   PIC X(12) OCCURS 200 TIMES.
007850     03  FILLER                PIC X(04).
007900 01  DQ-SEEN-USER-ID-TABLE.
008000     03  DQ-SEEN-USER-ID-N     PIC 9(4)   COMP VALUE ZERO.
008100     03  DQ-SEEN-USER-ID-VALS  PIC X(9)  OCCURS 2000 TIMES.
008150     03  FILLER                PIC X(04).
008200*
008300* ---------------------------------------------------------------
008400* GENERAL PURPOSE WORK TABLE - RE-USED FOR THE QUARTILE SORT, ONCE
008500* FOR AGE AND ONCE FOR SPEND (SEE ZZ800-SORT-TABLE).
008600* ---------------------------------------------------------------
008700 01  DQ-SORT-TABLE.
008800     03  DQ-SORT-N             PIC 9(4)   COMP VALUE ZERO.
008900     03  DQ-SORT-VALS          PIC S9(7)V99 COMP-3 OCCURS 2000 TIMES.
008950     03  FILLER                PIC X(04).
009000*
009100* ---------------------------------------------------------------
009200* ONE BIT PER CURRENT-FILE ROW, RE-USED FOR AGE THEN FOR SPEND -
009300* Z-SCORE AND IQR ARE TWO LOOKS AT THE SAME ROW, SO A ROW FLAGGED
009400* BY EITHER TEST MUST ONLY COUNT ONCE TOWARD THE OUTLIER TOTAL.
009500* ---------------------------------------------------------------
009600 01  DQ-OUTLIER-FLAG-TABLE.
009700     03  DQ-OUTLIER-FLAG       PIC X OCCURS 2000 TIMES.
009750     03  FILLER                PIC X(04).
009800*
009900* ---------------------------------------------------------------
010000* SCRATCH ACCUMULATORS FOR THE MEAN/STD/QUARTILE ARITHMETIC - ONE
010100* SET, RE-LOADED FOR EACH COLUMN IN TURN.
010200* ---------------------------------------------------------------
010300 01  DQ-STAT-SCRATCH.
010400     03  DQ-STAT-SUM           PIC S9(9)V9999 COMP-3 VALUE ZERO.
010500     03  DQ-STAT-SUMSQ         PIC S9(9)V9999 COMP-3 VALUE ZERO.
010600     03  DQ-STAT-MEAN          PIC S9(7)V9999 COMP-3 VALUE ZERO.
010700     03  DQ-STAT-VARIANCE      PIC S9(9)V9999 COMP-3 VALUE ZERO.
010800     03  DQ-STAT-STD           PIC S9(7)V9999 COMP-3 VALUE ZERO.
010900     03  DQ-STAT-THRESHOLD     PIC S9(7)V9999 COMP-3 VALUE ZERO.
011000     03  DQ-STAT-Q1            PIC S9(9)V9999 COMP-3 VALUE ZERO.
011100     03  DQ-STAT-Q3            PIC S9(9)V9999 COMP-3 VALUE ZERO.
011200     03  DQ-STAT-MEDIAN        PIC S9(9)V9999 COMP-3 VALUE ZERO.
011300     03  DQ-STAT-IQR           PIC S9(9)V9999 COMP-3 VALUE ZERO.
011400     03  DQ-STAT-LOWER-FENCE   PIC S9(9)V9999 COMP-3 VALUE ZERO.
011500     03  DQ-STAT-UPPER-FENCE   PIC S9(9)V9999 COMP-3 VALUE ZERO.
011600     03  DQ-STAT-RANK          PIC S9(7)V9999 COMP-3 VALUE ZERO.
011700     03  DQ-STAT-FRAC          PIC S9(7)V9999 COMP-3 VALUE ZERO.
011800     03  DQ-STAT-N             PIC 9(4)       COMP  VALUE ZERO.
011850     03  FILLER                PIC X(04).
011900 01  DQ-STAT-SCRATCH-DISP REDEFINES DQ-STAT-SCRATCH.
012000     03  DQ-STAT-SUM-D         PIC S9(9)V9999.
012100     03  DQ-STAT-SUMSQ-D       PIC S9(9)V9999.
012200     03  DQ-STAT-MEAN-D        PIC S9(7)V9999.
012300     03  DQ-STAT-VARIANCE-D    PIC S9(9)V9999.
012400     03  DQ-STAT-STD-D         PIC S9(7)V9999.
012500     03  DQ-STAT-THRESHOLD-D   PIC S9(7)V9999.
012600     03  DQ-STAT-Q1-D          PIC S9(9)V9999.
012700     03  DQ-STAT-Q3-D          PIC S9(9)V9999.
012800     03  DQ-STAT-MEDIAN-D      PIC S9(9)V9999.
012900     03  DQ-STAT-IQR-D         PIC S9(9)V9999.
013000     03  DQ-STAT-LOWER-FENCE-D PIC S9(9)V9999.
013100     03  DQ-STAT-UPPER-FENCE-D PIC S9(9)V9999.
013200     03  DQ-STAT-RANK-D        PIC S9(7)V9999.
013300     03  DQ-STAT-FRAC-D        PIC S9(7)V9999.
013400     03  DQ-STAT-N-D           PIC 9(4).
013450     03  FILLER                PIC X(04).
013500*
013600* ---------------------------------------------------------------
013700* WORK SUBSCRIPTS/INDICES - ALL COMP PER HOUSE RULE, NEVER THE
013800* DATA ITEMS THEY STEP THROUGH.
013900* ---------------------------------------------------------------
014000 01  DQ-SUBSCRIPTS.
014100     03  DQ-IX                 PIC 9(4)  COMP VALUE ZERO.
014200     03  DQ-JX                 PIC 9(4)  COMP VALUE ZERO.
014300     03  DQ-KX                 PIC 9(4)  COMP VALUE ZERO.
014400     03  DQ-SWAP-FLAG          PIC X     VALUE "N".
014500         88  DQ-TABLE-WAS-SWAPPED VALUE "Y".
014600     03  DQ-SWAP-AGE           PIC S9(3).
014700     03  DQ-SWAP-SPEND         PIC S9(7)V99 COMP-3.
014800     03  DQ-SWAP-SORT          PIC S9(7)V99 COMP-3.
014900     03  DQ-SWAP-COUNTRY       PIC X(12).
015000     03  DQ-FOUND-FLAG         PIC X     VALUE "N".
015100         88  DQ-ALREADY-SEEN      VALUE "Y".
015150     03  FILLER                PIC X(04).
015200*
015300* ---------------------------------------------------------------
015400* PERSISTED PER-COLUMN RESULTS - AGE.
015500* ---------------------------------------------------------------
015600 01  DQ-AGE-RESULTS.
015700     03  DQ-AGE-REF-MEAN       PIC S9(7)V9999 COMP-3 VALUE ZERO.
015800     03  DQ-AGE-CUR-MEAN       PIC S9(7)V9999 COMP-3 VALUE ZERO.
015900     03  DQ-AGE-REF-STD        PIC S9(7)V9999 COMP-3 VALUE ZERO.
016000     03  DQ-AGE-CUR-STD        PIC S9(7)V9999 COMP-3 VALUE ZERO.
016100     03  DQ-AGE-SHIFT-AMT      PIC S9(7)V9999 COMP-3 VALUE ZERO.
016200     03  DQ-AGE-SHIFTED        PIC X     VALUE "N".
016300         88  DQ-AGE-HAS-SHIFTED   VALUE "Y".
016400     03  DQ-AGE-OUTLIER-N      PIC 9(7)  COMP VALUE ZERO.
016500     03  DQ-AGE-Z-N            PIC 9(7)  COMP VALUE ZERO.
016600     03  DQ-AGE-IQR-N          PIC 9(7)  COMP VALUE ZERO.
016700     03  DQ-AGE-OUTLIER-PCT    PIC 9(3)V99 COMP-3 VALUE ZERO.
016800     03  DQ-AGE-MIN            PIC S9(3)  VALUE ZERO.
016900     03  DQ-AGE-MAX            PIC S9(3)  VALUE ZERO.
017000     03  DQ-AGE-MEDIAN         PIC S9(5)V9999 COMP-3 VALUE ZERO.
017100     03  DQ-AGE-HAS-OUTLIERS   PIC X     VALUE "N".
017200         88  DQ-AGE-COL-HAS-OUTLIERS VALUE "Y".
017250     03  FILLER                PIC X(04).
017300*
017400* ---------------------------------------------------------------
017500* PERSISTED PER-COLUMN RESULTS - SPEND.
017600* ---------------------------------------------------------------
017700 01  DQ-SPEND-RESULTS.
017800     03  DQ-SPEND-REF-MEAN     PIC S9(7)V9999 COMP-3 VALUE ZERO.
017900     03  DQ-SPEND-CUR-MEAN     PIC S9(7)V9999 COMP-3 VALUE ZERO.
018000     03  DQ-SPEND-REF-STD      PIC S9(7)V9999 COMP-3 VALUE ZERO.
018100     03  DQ-SPEND-CUR-STD      PIC S9(7)V9999 COMP-3 VALUE ZERO.
018200     03  DQ-SPEND-SHIFT-AMT    PIC S9(7)V9999 COMP-3 VALUE ZERO.
018300     03  DQ-SPEND-SHIFTED      PIC X     VALUE "N".
018400         88  DQ-SPEND-HAS-SHIFTED VALUE "Y".
018500     03  DQ-SPEND-OUTLIER-N    PIC 9(7)  COMP VALUE ZERO.
018600     03  DQ-SPEND-Z-N          PIC 9(7)  COMP VALUE ZERO.
018700     03  DQ-SPEND-IQR-N        PIC 9(7)  COMP VALUE ZERO.
018800     03  DQ-SPEND-OUTLIER-PCT  PIC 9(3)V99 COMP-3 VALUE ZERO.
018900     03  DQ-SPEND-MIN          PIC S9(7)V99 COMP-3 VALUE ZERO.
019000     03  DQ-SPEND-MAX          PIC S9(7)V99 COMP-3 VALUE ZERO.
019100     03  DQ-SPEND-MEDIAN       PIC S9(9)V9999 COMP-3 VALUE ZERO.
019200     03  DQ-SPEND-HAS-OUTLIERS PIC X     VALUE "N".
019300         88  DQ-SPEND-COL-HAS-OUTLIERS VALUE "Y".
019350     03  FILLER                PIC X(04).
019400*
019500* ---------------------------------------------------------------
019600* PERSISTED CARDINALITY RESULTS - COUNTRY.
019700* ---------------------------------------------------------------
019800 01  DQ-COUNTRY-RESULTS.
019900     03  DQ-COUNTRY-REF-CARD   PIC 9(3)  COMP VALUE ZERO.
020000     03  DQ-COUNTRY-CUR-CARD   PIC 9(3)  COMP VALUE ZERO.
020100     03  DQ-COUNTRY-CHANGE     PIC 9(3)  COMP VALUE ZERO.
020200     03  DQ-COUNTRY-SHIFTED    PIC X     VALUE "N".
020300         88  DQ-COUNTRY-HAS-SHIFTED VALUE "Y".
020350     03  FILLER                PIC X(04).
020400*
020500* ---------------------------------------------------------------
020600* MISSING-VALUE SPIKE RESULTS - ONE SET OF 3 FIELDS PER COLUMN.
020700* ---------------------------------------------------------------
020800 01  DQ-SPIKE-RESULTS.
020900     03  DQ-SPIKE-USER-ID      PIC X     VALUE "N".
021000     03  DQ-SPIKE-AGE          PIC X     VALUE "N".
021100     03  DQ-SPIKE-COUNTRY      PIC X     VALUE "N".
021200     03  DQ-SPIKE-DATE         PIC X     VALUE "N".
021300     03  DQ-SPIKE-SPEND        PIC X     VALUE "N".
021400     03  DQ-RATE-REF-USER-ID   PIC 9(3)V9999 COMP-3 VALUE ZERO.
021500     03  DQ-RATE-CUR-USER-ID   PIC 9(3)V9999 COMP-3 VALUE ZERO.
021600     03  DQ-RATE-INC-USER-ID   PIC 9(3)V9999 COMP-3 VALUE ZERO.
021700     03  DQ-RATE-REF-AGE       PIC 9(3)V9999 COMP-3 VALUE ZERO.
021800     03  DQ-RATE-CUR-AGE       PIC 9(3)V9999 COMP-3 VALUE ZERO.
021900     03  DQ-RATE-INC-AGE       PIC 9(3)V9999 COMP-3 VALUE ZERO.
022000     03  DQ-RATE-REF-COUNTRY   PIC 9(3)V9999 COMP-3 VALUE ZERO.
022100     03  DQ-RATE-CUR-COUNTRY   PIC 9(3)V9999 COMP-3 VALUE ZERO.
022200     03  DQ-RATE-INC-COUNTRY   PIC 9(3)V9999 COMP-3 VALUE ZERO.
022300     03  DQ-RATE-REF-DATE      PIC 9(3)V9999 COMP-3 VALUE ZERO.
022400     03  DQ-RATE-CUR-DATE      PIC 9(3)V9999 COMP-3 VALUE ZERO.
022500     03  DQ-RATE-INC-DATE      PIC 9(3)V9999 COMP-3 VALUE ZERO.
022600     03  DQ-RATE-REF-SPEND     PIC 9(3)V9999 COMP-3 VALUE ZERO.
022700     03  DQ-RATE-CUR-SPEND     PIC 9(3)V9999 COMP-3 VALUE ZERO.
022800     03  DQ-RATE-INC-SPEND     PIC 9(3)V9999 COMP-3 VALUE ZERO.
022850     03  FILLER                PIC X(04).
022900*
023000* ---------------------------------------------------------------
023100* COMPLETENESS RESULTS (VALIDATION UTILS).
023200* ---------------------------------------------------------------
023300 01  DQ-COMPLETE-RESULTS.
023400     03  DQ-COMPLETE-USER-ID   PIC 9(3)V99 COMP-3 VALUE ZERO.
023500     03  DQ-COMPLETE-AGE       PIC 9(3)V99 COMP-3 VALUE ZERO.
023600     03  DQ-COMPLETE-COUNTRY   PIC 9(3)V99 COMP-3 VALUE ZERO.
023700     03  DQ-COMPLETE-DATE      PIC 9(3)V99 COMP-3 VALUE ZERO.
023800     03  DQ-COMPLETE-SPEND     PIC 9(3)V99 COMP-3 VALUE ZERO.
023900     03  DQ-OVERALL-COMPLETE   PIC 9(3)V99 COMP-3 VALUE ZERO.
023950     03  FILLER                PIC X(04).
024000*
024100* ---------------------------------------------------------------
024200* ANOMALY SCORE / SEVERITY / STATUS / QUALITY SCORE.
024300* ---------------------------------------------------------------
024400 01  DQ-SCORE-RESULTS.
024500     03  DQ-SHIFT-COUNT        PIC 9(3)  COMP VALUE ZERO.
024600     03  DQ-SPIKE-COUNT        PIC 9(3)  COMP VALUE ZERO.
024700     03  DQ-OUTLIER-COL-COUNT  PIC 9(3)  COMP VALUE ZERO.
024800     03  DQ-ANOMALY-SCORE      PIC 9(3)  COMP VALUE ZERO.
024900     03  DQ-SEVERITY           PIC X(6)  VALUE "LOW".
025000     03  DQ-STATUS             PIC X(4)  VALUE "PASS".
025100     03  DQ-QUALITY-SCORE      PIC S9(3)V9 COMP-3 VALUE ZERO.
025150     03  FILLER                PIC X(04).
025200*
