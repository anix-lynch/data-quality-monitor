000100********************************************
000200*                                          *
000300*  FILE-CONTROL SELECT FOR REFERENCE INPUT *
000400*     DQ MONITOR - CLEAN BASELINE FILE     *
000500********************************************
000600*
000700* 18/02/26 VBC - CREATED FOR DQ000.
000800*
000900     SELECT   DQ-REFERENCE-FILE ASSIGN  "DQREF"
001000                                ORGANIZATION LINE SEQUENTIAL
001100                                STATUS  DQ-REF-FILE-STATUS.
001200*
